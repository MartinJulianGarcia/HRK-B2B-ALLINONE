000100******************************************************************
000200* COPY        : PDPED01                                          *
000300* DESCRIPCION : LAYOUT DE PEDIDO (VENTA 'V' O DEVOLUCION 'D')    *
000400*             : SE UTILIZA UN SOLO LAYOUT PARA AMBOS DOCUMENTOS  *
000500*             : SEGUN PED-TIPO (VER BPM 4471)                    *
000600* PROGRAMADOR : E. RAMIREZ (PEDR)                                *
000700* FECHA       : 03/02/2025                                       *
000800******************************************************************
000900*           H I S T O R I A L   D E L   L A Y O U T              *
001000******************************************************************
001100* 03/03/1987 PEDR BPM 4471 - VERSION INICIAL: ID, CLIENTE,       *
001200*                  FECHA, TIPO, ESTADO, FORMA DE PAGO Y TOTAL.   *
001300* 22/01/1989 JLQ  BPM 4501 - SE AGREGA PED-ORIGEN-ID PARA        *
001400*                  ENLAZAR UNA DEVOLUCION CON SU VENTA ORIGEN.   *
001500* 19/06/1992 CAB  BPM 7015 - SE AGREGA SUCURSAL DE FACTURACION Y *
001600*                  DEPOSITO DESPACHANTE.                         *
001700* 11/04/1996 MRF  BPM 7048 - SE AGREGA EL VENDEDOR Y EL BLOQUE   *
001800*                  DE DOMICILIO DE ENTREGA (PUEDE DIFERIR DEL    *
001900*                  DOMICILIO DEL MAESTRO DE CLIENTES).           *
002000* 30/06/2006 SVH  BPM 7071 - SE AGREGA EL BLOQUE DE AUDITORIA    *
002100*                  COMUN A TODOS LOS MAESTROS DEL SISTEMA.       *
002200* 12/02/2025 PEDR BPM 4471-R2 - SIN CAMBIOS DE LAYOUT; SE DEJA   *
002300*                  CONSTANCIA DE LA REVISION GENERAL HRK.        *
002400******************************************************************
002500 01  REG-PDPED.
002600     05  PED-ID                PIC 9(06).
002700     05  PED-CLI-ID            PIC 9(06).
002800     05  PED-FECHA             PIC 9(08).
002900     05  PED-TIPO              PIC X(01).
003000         88  PED-ES-VENTA                VALUE 'V'.
003100         88  PED-ES-DEVOLUCION           VALUE 'D'.
003200     05  PED-ESTADO            PIC X(01).
003300         88  PED-BORRADOR                VALUE 'B'.
003400         88  PED-DOCUMENTADO             VALUE 'D'.
003500         88  PED-CONFIRMADO              VALUE 'C'.
003600         88  PED-ENTREGADO               VALUE 'E'.
003700         88  PED-ANULADO                 VALUE 'X'.
003800     05  PED-FORMA-PAGO        PIC X(02).
003900         88  PED-PAGO-EFECTIVO           VALUE 'EF'.
004000         88  PED-PAGO-TRANSF             VALUE 'TR'.
004100         88  PED-PAGO-CHEQUE             VALUE 'CH'.
004200         88  PED-PAGO-MERCPAGO           VALUE 'MP'.
004300         88  PED-SIN-FORMA-PAGO          VALUE SPACES.
004400     05  PED-ORIGEN-ID         PIC 9(06).
004500     05  PED-APROBACION        PIC X(01).
004600         88  PED-APROB-APTA              VALUE 'A'.
004700         88  PED-APROB-SCRAP             VALUE 'S'.
004800         88  PED-APROB-PENDIENTE         VALUE SPACES.
004900     05  PED-TOTAL             PIC S9(9)V99.
005000     05  PED-CIRCUITO.
005100         10  PED-SUCURSAL      PIC X(04).
005200         10  PED-DEPOSITO      PIC X(04).
005300         10  PED-VENDEDOR      PIC 9(04).
005400         10  FILLER            PIC X(02).
005500     05  PED-ENTREGA.
005600         10  PED-ENT-CALLE     PIC X(30).
005700         10  PED-ENT-LOCALIDAD PIC X(20).
005800         10  FILLER            PIC X(04).
005900     05  PED-AUDITORIA.
006000         10  PED-FECHA-ULT-ACTUAL  PIC 9(08).
006100         10  PED-USR-ULT-ACTUAL    PIC X(08).
006200         10  PED-PROGRAMA-ORIGEN   PIC X(08).
006300         10  FILLER                PIC X(06).
006400     05  FILLER                PIC X(05).
