000100******************************************************************
000200* FECHA       : 03/03/1987                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000400* APLICACION  : VENTAS MAYORISTAS                                *
000500* PROGRAMA    : PDPED100                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : PROCESA EL CICLO DE VIDA DE LOS PEDIDOS DE       *
000800*             : VENTA (CREAR, AGREGAR RENGLON, CONFIRMAR,        *
000900*             : ANULAR, ENTREGAR) A PARTIR DE UN ARCHIVO DE      *
001000*             : TRANSACCIONES.  AL CONFIRMAR DESCUENTA STOCK Y   *
001100*             : GRABA BITACORA; AL ANULAR REVIERTE EL STOCK.     *
001200* ARCHIVOS    : PDCLIE=E,PDVARE=E,PDVARS=S,PDPEDE=E,PDPEDS=S,    *
001300*             : PDDETE=E,PDDETS=S,PDTRNE=E,PDMOVS=S              *
001400* ACCION (ES) : C=CREAR, I=AGREGAR-ITEM, F=CONFIRMAR, A=ANULAR,  *
001500*             : E=ENTREGAR                                       *
001600* INSTALADO   : 10/03/1987                                       *
001700* BPM/RATIONAL: 4471                                             *
001800* NOMBRE      : CICLO DE VIDA DE PEDIDOS DE VENTA                *
001900******************************************************************
002000*                 R E G I S T R O   D E   C A M B I O S          *
002100******************************************************************
002200* 03/03/1987 PEDR BPM 4471 - VERSION INICIAL: CREAR, AGREGAR     *
002300*                  ITEM Y CONFIRMAR PEDIDO.                      *
002400* 19/07/1987 PEDR BPM 4473 - SE AGREGA LA ACCION DE ANULAR       *
002500*                  (SOLO SOBRE PEDIDOS CONFIRMADOS).             *
002600* 22/01/1989 JLQ  BPM 4501 - SE AGREGA LA ACCION DE ENTREGAR;    *
002700*                  UN PEDIDO ENTREGADO YA NO PUEDE ANULARSE.     *
002800* 08/05/1990 CAB  BPM 4560 - LA CONFIRMACION PASA A SER TODO O   *
002900*                  NADA: SI UN RENGLON NO TIENE STOCK NO SE      *
003000*                  DESCUENTA NINGUN RENGLON DEL PEDIDO.          *
003100* 30/10/1992 PEDR BPM 4633 - EL PRECIO DEL RENGLON SE CONGELA    *
003200*                  AL MOMENTO DE AGREGARLO (YA NO SE VUELVE A    *
003300*                  LEER EL PRECIO VIGENTE AL CONFIRMAR).         *
003400* 14/03/1995 MRF  BPM 4688 - SE VALIDA QUE EL CLIENTE ESTE       *
003500*                  ACTIVO ANTES DE ACEPTAR LA CREACION.          *
003600* 21/11/1998 MRF  BPM 5140 - REVISION Y2K: TODAS LAS FECHAS DEL  *
003700*                  PROGRAMA YA MANEJABAN AAAAMMDD DE 8           *
003800*                  POSICIONES; SE DEJA CONSTANCIA DE LA          *
003900*                  CERTIFICACION SIN CAMBIOS DE CODIGO.          *
004000* 17/06/2003 CAB  BPM 5301 - SE AMPLIA LA TABLA DE VARIANTES EN  *
004100*                  MEMORIA DE 2000 A 5000 POSICIONES POR         *
004200*                  CRECIMIENTO DEL CATALOGO.                     *
004300* 09/09/2009 SVH  BPM 5777 - SE NORMALIZA LA FORMA DE PAGO CON   *
004400*                  LA NUEVA SUBRUTINA PDFPG000 EN LUGAR DE LA    *
004500*                  TABLA DE EQUIVALENCIAS QUE TENIA EL PROGRAMA. *
004600* 04/04/2016 SVH  BPM 6320 - SE AMPLIA TABLA DE DETALLES A       *
004700*                  40000 POSICIONES.                             *
004800* 12/02/2025 PEDR BPM 4471-R2 - REVISION GENERAL PARA EL NUEVO   *
004900*                  ESQUEMA DE VARIANTES POR COLOR/TALLA (HRK).   *
004910* 09/08/2026 HRK  BPM 7071 - SE VALIDA LA CANTIDAD DEL RENGLON   *
004920*                  ANTES DE AGREGARLO; SE AGREGAN CONTADORES DE  *
004930*                  ENTREGAS Y RECHAZOS AL CIERRE.                *
004940* 09/08/2026 HRK  BPM 7080 - CONFIRM Y CANCEL EXIGIAN SOLO EL    *
004950*                  ESTADO DEL PEDIDO; SE AGREGA VALIDACION DE    *
004960*                  QUE TENGA AL MENOS UN RENGLON ANTES DE        *
004970*                  CONFIRMAR O ANULAR (DETECTADO EN AUDITORIA).  *
005000******************************************************************
005100 IDENTIFICATION DIVISION.
005200 PROGRAM-ID.    PDPED100.
005300 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
005400 INSTALLATION.  SISTEMAS - VENTAS MAYORISTAS HRK.
005500 DATE-WRITTEN.  03/03/1987.
005600 DATE-COMPILED.
005700 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT PDCLIE ASSIGN TO PDCLIE
006500            ORGANIZATION  IS LINE SEQUENTIAL
006600            FILE STATUS   IS FS-PDCLIE.
006700
006800     SELECT PDVARE ASSIGN TO PDVARE
006900            ORGANIZATION  IS LINE SEQUENTIAL
007000            FILE STATUS   IS FS-PDVARE.
007100
007200     SELECT PDVARS ASSIGN TO PDVARS
007300            ORGANIZATION  IS LINE SEQUENTIAL
007400            FILE STATUS   IS FS-PDVARS.
007500
007600     SELECT PDPEDE ASSIGN TO PDPEDE
007700            ORGANIZATION  IS LINE SEQUENTIAL
007800            FILE STATUS   IS FS-PDPEDE.
007900
008000     SELECT PDPEDS ASSIGN TO PDPEDS
008100            ORGANIZATION  IS LINE SEQUENTIAL
008200            FILE STATUS   IS FS-PDPEDS.
008300
008400     SELECT PDDETE ASSIGN TO PDDETE
008500            ORGANIZATION  IS LINE SEQUENTIAL
008600            FILE STATUS   IS FS-PDDETE.
008700
008800     SELECT PDDETS ASSIGN TO PDDETS
008900            ORGANIZATION  IS LINE SEQUENTIAL
009000            FILE STATUS   IS FS-PDDETS.
009100
009200     SELECT PDTRNE ASSIGN TO PDTRNE
009300            ORGANIZATION  IS LINE SEQUENTIAL
009400            FILE STATUS   IS FS-PDTRNE.
009500
009600     SELECT PDMOVS ASSIGN TO PDMOVS
009700            ORGANIZATION  IS LINE SEQUENTIAL
009800            FILE STATUS   IS FS-PDMOVS.
009900
010000 DATA DIVISION.
010100 FILE SECTION.
010200*   MAESTRO DE CLIENTES (SOLO LECTURA)
010300 FD  PDCLIE.
010400     COPY PDCLI01.
010500*   MAESTRO DE VARIANTES, ENTRADA Y SALIDA
010600 FD  PDVARE.
010700 01  REG-PDVARE.
010800     COPY PDVAR01.
010900 FD  PDVARS.
011000 01  REG-PDVARS.
011100     COPY PDVAR01.
011200*   MAESTRO DE PEDIDOS, ENTRADA Y SALIDA
011300 FD  PDPEDE.
011400 01  REG-PDPEDE.
011500     COPY PDPED01.
011600 FD  PDPEDS.
011700 01  REG-PDPEDS.
011800     COPY PDPED01.
011900*   MAESTRO DE RENGLONES DE PEDIDO, ENTRADA Y SALIDA
012000 FD  PDDETE.
012100 01  REG-PDDETE.
012200     COPY PDDET01.
012300 FD  PDDETS.
012400 01  REG-PDDETS.
012500     COPY PDDET01.
012600*   TRANSACCIONES DE CICLO DE VIDA
012700 FD  PDTRNE.
012800     COPY PDTRN01.
012900*   BITACORA DE MOVIMIENTOS DE STOCK (SOLO ALTAS)
013000 FD  PDMOVS.
013100     COPY PDMOV01.
013200
013300 WORKING-STORAGE SECTION.
013310*--> CONTADORES SUELTOS DE USO GENERAL (BPM 7071)
013320 77  WKS-CANT-RECHAZOS         PIC 9(05) COMP VALUE ZEROES.
013330 77  WKS-CANT-ENTREGADOS       PIC 9(05) COMP VALUE ZEROES.
013335 77  WKS-CANT-RENGLON-PED      PIC 9(05) COMP VALUE ZEROES.
013340 77  WKS-HORA-PROCESO          PIC X(08) VALUE SPACES.
013400******************************************************************
013500*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
013600******************************************************************
013700 01  WKS-FS-STATUS.
013800     02  FS-PDCLIE             PIC 9(02) VALUE ZEROES.
013900     02  FS-PDVARE             PIC 9(02) VALUE ZEROES.
014000     02  FS-PDVARS             PIC 9(02) VALUE ZEROES.
014100     02  FS-PDPEDE             PIC 9(02) VALUE ZEROES.
014200     02  FS-PDPEDS             PIC 9(02) VALUE ZEROES.
014300     02  FS-PDDETE             PIC 9(02) VALUE ZEROES.
014400     02  FS-PDDETS             PIC 9(02) VALUE ZEROES.
014500     02  FS-PDTRNE             PIC 9(02) VALUE ZEROES.
014600     02  FS-PDMOVS             PIC 9(02) VALUE ZEROES.
014700     02  PROGRAMA              PIC X(08) VALUE 'PDPED100'.
014800     02  ARCHIVO               PIC X(08) VALUE SPACES.
014900     02  ACCION                PIC X(10) VALUE SPACES.
015000     02  LLAVE                 PIC X(32) VALUE SPACES.
015100
015200******************************************************************
015300*          TABLA EN MEMORIA: CLIENTES (CARGADA DE PDCLIE)        *
015400******************************************************************
015500 01  WKS-TAB-CLI.
015600     05  WKS-CLI-CANT          PIC 9(04) COMP VALUE ZEROES.
015700     05  WKS-CLI-ENT OCCURS 1 TO 2000 TIMES
015800             DEPENDING ON WKS-CLI-CANT
015900             ASCENDING KEY IS WCLI-ID
016000             INDEXED BY IX-CLI.
016100         10  WCLI-ID           PIC 9(06).
016200         10  WCLI-ACTIVO       PIC X(01).
016300
016400******************************************************************
016500*          TABLA EN MEMORIA: VARIANTES (CARGADA DE PDVARE)       *
016600******************************************************************
016700 01  WKS-TAB-VAR.
016800     05  WKS-VAR-CANT          PIC 9(04) COMP VALUE ZEROES.
016900     05  WKS-VAR-ENT OCCURS 1 TO 5000 TIMES
017000             DEPENDING ON WKS-VAR-CANT
017100             ASCENDING KEY IS WVAR-ID
017200             INDEXED BY IX-VAR.
017300         10  WVAR-ID           PIC 9(06).
017400         10  WVAR-PRD-ID       PIC 9(06).
017500         10  WVAR-SKU          PIC X(20).
017600         10  WVAR-COLOR        PIC X(12).
017700         10  WVAR-TALLA        PIC X(04).
017800         10  WVAR-PRECIO       PIC S9(7)V99.
017900         10  WVAR-STOCK        PIC S9(07).
018000
018100******************************************************************
018200*          TABLA EN MEMORIA: PEDIDOS (CARGADA DE PDPEDE)         *
018300******************************************************************
018400 01  WKS-TAB-PED.
018500     05  WKS-PED-CANT          PIC 9(04) COMP VALUE ZEROES.
018600     05  WKS-PED-SEC           PIC 9(06) COMP VALUE ZEROES.
018700     05  WKS-PED-ENT OCCURS 1 TO 5000 TIMES
018800             DEPENDING ON WKS-PED-CANT
018900             ASCENDING KEY IS WPED-ID
019000             INDEXED BY IX-PED.
019100         10  WPED-ID           PIC 9(06).
019200         10  WPED-CLI-ID       PIC 9(06).
019300         10  WPED-FECHA        PIC 9(08).
019400         10  WPED-TIPO         PIC X(01).
019500         10  WPED-ESTADO       PIC X(01).
019600         10  WPED-FORMA-PAGO   PIC X(02).
019700         10  WPED-ORIGEN-ID    PIC 9(06).
019800         10  WPED-APROBACION   PIC X(01).
019900         10  WPED-TOTAL        PIC S9(9)V99.
020000
020100******************************************************************
020200*      TABLA EN MEMORIA: RENGLONES DE PEDIDO (CARGADA PDDETE)    *
020300******************************************************************
020400 01  WKS-TAB-DET.
020500     05  WKS-DET-CANT          PIC 9(05) COMP VALUE ZEROES.
020600     05  WKS-DET-SEC           PIC 9(06) COMP VALUE ZEROES.
020700     05  WKS-DET-ENT OCCURS 40000 TIMES
020800             INDEXED BY IX-DET.
020900         10  WDET-ID           PIC 9(06).
021000         10  WDET-PED-ID       PIC 9(06).
021100         10  WDET-VAR-ID       PIC 9(06).
021200         10  WDET-CANTIDAD     PIC S9(05).
021300         10  WDET-PRECIO       PIC S9(7)V99.
021400
021500******************************************************************
021600*               RECURSOS DE TRABAJO Y VARIABLES AUXILIARES       *
021700******************************************************************
021800 01  WKS-FLAGS.
021900     05  WKS-FIN-PDCLIE        PIC 9(01) VALUE ZEROES.
022000         88  FIN-PDCLIE                  VALUE 1.
022100     05  WKS-FIN-PDVARE        PIC 9(01) VALUE ZEROES.
022200         88  FIN-PDVARE                  VALUE 1.
022300     05  WKS-FIN-PDPEDE        PIC 9(01) VALUE ZEROES.
022400         88  FIN-PDPEDE                  VALUE 1.
022500     05  WKS-FIN-PDDETE        PIC 9(01) VALUE ZEROES.
022600         88  FIN-PDDETE                  VALUE 1.
022700     05  WKS-FIN-PDTRNE        PIC 9(01) VALUE ZEROES.
022800         88  FIN-PDTRNE                  VALUE 1.
022900     05  WKS-TRANSACCION-OK    PIC 9(01) VALUE ZEROES.
023000         88  TRANSACCION-VALIDA          VALUE 1.
023100     05  WKS-STOCK-ALCANZA     PIC 9(01) VALUE ZEROES.
023200         88  STOCK-ALCANZA-TODO          VALUE 1.
023300
023400 01  WKS-CONTADORES.
023500     05  WKS-I                 PIC 9(05) COMP VALUE ZEROES.
023600     05  WKS-J                 PIC 9(05) COMP VALUE ZEROES.
023700     05  WKS-MOV-SEC           PIC 9(06) COMP VALUE ZEROES.
023800
023900 01  WKS-ACUMULADORES.
024000     05  WKS-TOTAL-CALC        PIC S9(9)V99 VALUE ZEROES.
024100     05  WKS-SKU-RECHAZO       PIC X(20)    VALUE SPACES.
024200
024300*--> AREA DEVUELTA POR LA SUBRUTINA DE FORMA DE PAGO (BPM 5777)
024400 01  WKS-FORMA-PAGO-AREA.
024500     05  WKS-FPG-ENTRADA       PIC X(20) VALUE SPACES.
024550     05  WKS-FPG-ENTRADA-R REDEFINES WKS-FPG-ENTRADA.
024560         10  WKS-FPG-CARACTER  PIC X(01) OCCURS 20 TIMES.
024600     05  WKS-FPG-SALIDA        PIC X(02) VALUE SPACES.
024700
024800*--> FECHA DEL PROCESO, RECIBIDA POR TARJETA DE PARAMETROS
024900 01  WKS-FECHA-PROCESO         PIC 9(08) VALUE ZEROES.
025000 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
025100     05  WKS-FP-ANIO           PIC 9(04).
025200     05  WKS-FP-MES            PIC 9(02).
025300     05  WKS-FP-DIA            PIC 9(02).
025400
025500*--> VISTA ALTERNA DEL AREA DE PARAMETROS DE ENTRADA (SYSIN)
025600 01  WKS-PARM-ENTRADA.
025700     05  WKS-PARM-FECHA        PIC 9(08).
025800     05  WKS-PARM-MOV-INI      PIC 9(06).
025900 01  WKS-PARM-ENTRADA-R REDEFINES WKS-PARM-ENTRADA.
026000     05  WKS-PARM-COMPLETO     PIC 9(14).
026100
026200 01  MENSAJES-ERROR.
026300     05  MSG-STOCK-INSUF       PIC X(40) VALUE
026400                         'STOCK INSUFICIENTE EN VARIANTE '.
026500
026600 01  MOV-TIPO-TEMP             PIC X(02) VALUE 'BP'.
026700
026800******************************************************************
026900 PROCEDURE DIVISION.
027000******************************************************************
027100*               S E C C I O N    P R I N C I P A L
027200******************************************************************
027300 000-MAIN SECTION.
027400     PERFORM 100-INICIALIZA
027500     PERFORM 200-PROCESA-TRANSACCIONES UNTIL FIN-PDTRNE
027600     PERFORM 800-ESCRIBE-MAESTROS
027700     PERFORM 900-CIERRA-ARCHIVOS THRU 905-FIN-PROCESO-E
027800     STOP RUN.
027900 000-MAIN-E. EXIT.
028000
028100******************************************************************
028200 100-INICIALIZA SECTION.
028300******************************************************************
028400     ACCEPT  WKS-PARM-ENTRADA  FROM SYSIN
028500     MOVE    WKS-PARM-FECHA    TO WKS-FECHA-PROCESO
028600     MOVE    WKS-PARM-MOV-INI  TO WKS-MOV-SEC
028700     OPEN INPUT  PDCLIE PDVARE PDPEDE PDDETE PDTRNE
028800          OUTPUT PDVARS PDPEDS PDDETS PDMOVS
028900     PERFORM 110-VALIDA-APERTURAS
029000     PERFORM 120-CARGA-CLIENTES  UNTIL FIN-PDCLIE
029100     PERFORM 130-CARGA-VARIANTES UNTIL FIN-PDVARE
029200     PERFORM 140-CARGA-PEDIDOS   UNTIL FIN-PDPEDE
029300     PERFORM 150-CARGA-DETALLES  UNTIL FIN-PDDETE
029400     PERFORM 160-DETERMINA-SECUENCIAS
029500     PERFORM 170-LEE-TRANSACCION.
029600 100-INICIALIZA-E. EXIT.
029700
029800 110-VALIDA-APERTURAS SECTION.
029900     IF FS-PDCLIE NOT EQUAL 0
030000        MOVE 'PDCLIE'  TO ARCHIVO
030100        PERFORM 190-ERROR-FATAL
030200     END-IF
030300     IF FS-PDVARE NOT EQUAL 0
030400        MOVE 'PDVARE'  TO ARCHIVO
030500        PERFORM 190-ERROR-FATAL
030600     END-IF
030700     IF FS-PDPEDE NOT EQUAL 0
030800        MOVE 'PDPEDE'  TO ARCHIVO
030900        PERFORM 190-ERROR-FATAL
031000     END-IF
031100     IF FS-PDDETE NOT EQUAL 0
031200        MOVE 'PDDETE'  TO ARCHIVO
031300        PERFORM 190-ERROR-FATAL
031400     END-IF
031500     IF FS-PDTRNE NOT EQUAL 0
031600        MOVE 'PDTRNE'  TO ARCHIVO
031700        PERFORM 190-ERROR-FATAL
031800     END-IF.
031900 110-VALIDA-APERTURAS-E. EXIT.
032000
032100 190-ERROR-FATAL SECTION.
032200     MOVE 'OPEN'   TO ACCION
032300     MOVE SPACES   TO LLAVE
032400     CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
032500                           FS-PDCLIE, FS-PDCLIE
032600     DISPLAY '>>> ERROR AL ABRIR ARCHIVO ' ARCHIVO ' <<<'
032700             UPON CONSOLE
032800     PERFORM 900-CIERRA-ARCHIVOS
032900     MOVE 91 TO RETURN-CODE
033000     STOP RUN.
033100 190-ERROR-FATAL-E. EXIT.
033200
033300 120-CARGA-CLIENTES SECTION.
033400     READ PDCLIE
033500          AT END
033600             MOVE 1 TO WKS-FIN-PDCLIE
033700          NOT AT END
033800             ADD 1 TO WKS-CLI-CANT
033900             MOVE CLI-ID     TO WCLI-ID     (WKS-CLI-CANT)
034000             MOVE CLI-ACTIVO TO WCLI-ACTIVO (WKS-CLI-CANT)
034100     END-READ.
034200 120-CARGA-CLIENTES-E. EXIT.
034300
034400 130-CARGA-VARIANTES SECTION.
034500     READ PDVARE INTO REG-PDVARE
034600          AT END
034700             MOVE 1 TO WKS-FIN-PDVARE
034800          NOT AT END
034900             ADD 1 TO WKS-VAR-CANT
035000             MOVE VAR-ID     TO WVAR-ID     (WKS-VAR-CANT)
035100             MOVE VAR-PRD-ID TO WVAR-PRD-ID (WKS-VAR-CANT)
035200             MOVE VAR-SKU    TO WVAR-SKU    (WKS-VAR-CANT)
035300             MOVE VAR-COLOR  TO WVAR-COLOR  (WKS-VAR-CANT)
035400             MOVE VAR-TALLA  TO WVAR-TALLA  (WKS-VAR-CANT)
035500             MOVE VAR-PRECIO TO WVAR-PRECIO (WKS-VAR-CANT)
035600             MOVE VAR-STOCK  TO WVAR-STOCK  (WKS-VAR-CANT)
035700     END-READ.
035800 130-CARGA-VARIANTES-E. EXIT.
035900
036000 140-CARGA-PEDIDOS SECTION.
036100     READ PDPEDE INTO REG-PDPEDE
036200          AT END
036300             MOVE 1 TO WKS-FIN-PDPEDE
036400          NOT AT END
036500             ADD 1 TO WKS-PED-CANT
036600           MOVE PED-ID          TO WPED-ID          (WKS-PED-CANT)
036700           MOVE PED-CLI-ID      TO WPED-CLI-ID      (WKS-PED-CANT)
036800           MOVE PED-FECHA       TO WPED-FECHA       (WKS-PED-CANT)
036900           MOVE PED-TIPO        TO WPED-TIPO        (WKS-PED-CANT)
037000           MOVE PED-ESTADO      TO WPED-ESTADO      (WKS-PED-CANT)
037100           MOVE PED-FORMA-PAGO  TO WPED-FORMA-PAGO  (WKS-PED-CANT)
037200           MOVE PED-ORIGEN-ID   TO WPED-ORIGEN-ID   (WKS-PED-CANT)
037300           MOVE PED-APROBACION  TO WPED-APROBACION  (WKS-PED-CANT)
037400           MOVE PED-TOTAL       TO WPED-TOTAL       (WKS-PED-CANT)
037500     END-READ.
037600 140-CARGA-PEDIDOS-E. EXIT.
037700
037800 150-CARGA-DETALLES SECTION.
037900     READ PDDETE INTO REG-PDDETE
038000          AT END
038100             MOVE 1 TO WKS-FIN-PDDETE
038200          NOT AT END
038300             ADD 1 TO WKS-DET-CANT
038400             MOVE DET-ID          TO WDET-ID       (WKS-DET-CANT)
038500             MOVE DET-PED-ID      TO WDET-PED-ID   (WKS-DET-CANT)
038600             MOVE DET-VAR-ID      TO WDET-VAR-ID   (WKS-DET-CANT)
038700             MOVE DET-CANTIDAD    TO WDET-CANTIDAD (WKS-DET-CANT)
038800             MOVE DET-PRECIO-UNIT TO WDET-PRECIO   (WKS-DET-CANT)
038900     END-READ.
039000 150-CARGA-DETALLES-E. EXIT.
039100
039200*--> LA SECUENCIA DE PEDIDOS Y DETALLES CONTINUA DESPUES DEL
039300*    MAYOR NUMERO YA EXISTENTE EN LOS MAESTROS CARGADOS
039400 160-DETERMINA-SECUENCIAS SECTION.
039500     MOVE ZEROES TO WKS-PED-SEC WKS-DET-SEC
039600     PERFORM 161-MAX-PEDIDO VARYING WKS-I FROM 1 BY 1
039700             UNTIL WKS-I > WKS-PED-CANT
039800     PERFORM 162-MAX-DETALLE VARYING WKS-I FROM 1 BY 1
039900             UNTIL WKS-I > WKS-DET-CANT.
040000 160-DETERMINA-SECUENCIAS-E. EXIT.
040100
040200 161-MAX-PEDIDO SECTION.
040300     IF WPED-ID (WKS-I) > WKS-PED-SEC
040400        MOVE WPED-ID (WKS-I) TO WKS-PED-SEC
040500     END-IF.
040600 161-MAX-PEDIDO-E. EXIT.
040700
040800 162-MAX-DETALLE SECTION.
040900     IF WDET-ID (WKS-I) > WKS-DET-SEC
041000        MOVE WDET-ID (WKS-I) TO WKS-DET-SEC
041100     END-IF.
041200 162-MAX-DETALLE-E. EXIT.
041300
041400 170-LEE-TRANSACCION SECTION.
041500     READ PDTRNE
041600          AT END
041700             MOVE 1 TO WKS-FIN-PDTRNE
041800     END-READ.
041900 170-LEE-TRANSACCION-E. EXIT.
042000
042100******************************************************************
042200 200-PROCESA-TRANSACCIONES SECTION.
042300******************************************************************
042400     EVALUATE TRN-COMANDO
042500         WHEN 'CREATE'
042600              PERFORM 210-PROC-CREAR
042700         WHEN 'ADD-ITEM'
042800              PERFORM 300-PROC-AGREGAR-ITEM
042900         WHEN 'CONFIRM'
043000              PERFORM 400-PROC-CONFIRMAR
043100         WHEN 'CANCEL'
043200              PERFORM 500-PROC-CANCELAR
043300         WHEN 'DELIVER'
043400              PERFORM 600-PROC-ENTREGAR
043500         WHEN OTHER
043600              DISPLAY '>>> COMANDO NO RECONOCIDO: ' TRN-COMANDO
043700                      UPON CONSOLE
043800     END-EVALUATE
043900     PERFORM 170-LEE-TRANSACCION.
044000 200-PROCESA-TRANSACCIONES-E. EXIT.
044100
044200******************************************************************
044300*   210 - CREATE: ALTA DE PEDIDO EN BORRADOR                     *
044400******************************************************************
044500 210-PROC-CREAR SECTION.
044600     MOVE 0 TO WKS-TRANSACCION-OK
044700     SET  IX-CLI TO 1
044800     SEARCH ALL WKS-CLI-ENT
044900         AT END
045000             DISPLAY '>>> CLIENTE INEXISTENTE: ' TRN-CLI-ID
045100                     UPON CONSOLE
045200         WHEN WCLI-ID (IX-CLI) = TRN-CLI-ID
045300             IF WCLI-ACTIVO (IX-CLI) = 'Y'
045400                MOVE 1 TO WKS-TRANSACCION-OK
045500             ELSE
045600                DISPLAY '>>> CLIENTE INACTIVO: ' TRN-CLI-ID
045700                        UPON CONSOLE
045800             END-IF
045900     END-SEARCH
046000     IF TRANSACCION-VALIDA
046100        ADD  1 TO WKS-PED-SEC
046200        ADD  1 TO WKS-PED-CANT
046300        MOVE WKS-PED-SEC   TO WPED-ID        (WKS-PED-CANT)
046400        MOVE TRN-CLI-ID    TO WPED-CLI-ID    (WKS-PED-CANT)
046500        MOVE TRN-FECHA     TO WPED-FECHA     (WKS-PED-CANT)
046600        MOVE 'V'           TO WPED-TIPO      (WKS-PED-CANT)
046700        MOVE 'B'           TO WPED-ESTADO    (WKS-PED-CANT)
046800        MOVE ZEROES        TO WPED-ORIGEN-ID (WKS-PED-CANT)
046900        MOVE SPACES        TO WPED-APROBACION(WKS-PED-CANT)
047000        MOVE ZEROES        TO WPED-TOTAL     (WKS-PED-CANT)
047100        MOVE TRN-FORMA-PAGO-TXT TO WKS-FPG-ENTRADA
047150        IF WKS-FPG-CARACTER (1) = SPACE
047160           DISPLAY '>>> FORMA DE PAGO CON BLANCO INICIAL, PEDIDO '
047170                   WKS-PED-SEC UPON CONSOLE
047180        END-IF
047200        CALL 'PDFPG000' USING WKS-FPG-ENTRADA, WKS-FPG-SALIDA
047300        MOVE WKS-FPG-SALIDA TO WPED-FORMA-PAGO (WKS-PED-CANT)
047400     END-IF.
047500 210-PROC-CREAR-E. EXIT.
047600
047700******************************************************************
047800*   300 - ADD-ITEM: AGREGA RENGLON AL PEDIDO                     *
047900******************************************************************
048000 300-PROC-AGREGAR-ITEM SECTION.
048010*--> BPM 7071: LA CANTIDAD DEBE SER POSITIVA
048020     IF TRN-CANTIDAD NOT > ZEROES
048030        DISPLAY '>>> CANTIDAD INVALIDA PARA EL PEDIDO: ' TRN-PED-ID
048040                UPON CONSOLE
048050        ADD  1 TO WKS-CANT-RECHAZOS
048060        GO TO 300-PROC-AGREGAR-ITEM-E
048070     END-IF
048100     PERFORM 310-BUSCA-PEDIDO
048200     IF IX-PED > WKS-PED-CANT
048300        DISPLAY '>>> PEDIDO INEXISTENTE: ' TRN-PED-ID
048400                UPON CONSOLE
048500     ELSE
048600        IF WPED-ESTADO (IX-PED) = 'B' OR 'D'
048700           PERFORM 320-BUSCA-VARIANTE
048800           IF IX-VAR > WKS-VAR-CANT
048900              DISPLAY '>>> VARIANTE INEXISTENTE: ' TRN-VAR-ID
049000                      UPON CONSOLE
049100           ELSE
049200              ADD 1 TO WKS-DET-SEC
049300              ADD 1 TO WKS-DET-CANT
049400              MOVE WKS-DET-SEC  TO WDET-ID       (WKS-DET-CANT)
049500              MOVE TRN-PED-ID   TO WDET-PED-ID   (WKS-DET-CANT)
049600              MOVE TRN-VAR-ID   TO WDET-VAR-ID   (WKS-DET-CANT)
049700              MOVE TRN-CANTIDAD TO WDET-CANTIDAD (WKS-DET-CANT)
049800              MOVE WVAR-PRECIO (IX-VAR)
049900                                TO WDET-PRECIO   (WKS-DET-CANT)
050000              IF WPED-ESTADO (IX-PED) = 'B'
050100                 MOVE 'D' TO WPED-ESTADO (IX-PED)
050200              END-IF
050300              PERFORM 350-RECALCULA-TOTAL
050400           END-IF
050500        ELSE
050600           DISPLAY '>>> ESTADO INVALIDO PARA AGREGAR ITEM: '
050700                   TRN-PED-ID UPON CONSOLE
050800        END-IF
050900     END-IF.
051000 300-PROC-AGREGAR-ITEM-E. EXIT.
051100
051200 310-BUSCA-PEDIDO SECTION.
051300     SET  IX-PED TO 1
051400     SEARCH ALL WKS-PED-ENT
051500         AT END
051600             SET IX-PED TO WKS-PED-CANT
051700             SET IX-PED UP BY 1
051800         WHEN WPED-ID (IX-PED) = TRN-PED-ID
051900             CONTINUE
052000     END-SEARCH.
052100 310-BUSCA-PEDIDO-E. EXIT.
052200
052300 320-BUSCA-VARIANTE SECTION.
052400     SET  IX-VAR TO 1
052500     SEARCH ALL WKS-VAR-ENT
052600         AT END
052700             SET IX-VAR TO WKS-VAR-CANT
052800             SET IX-VAR UP BY 1
052900         WHEN WVAR-ID (IX-VAR) = TRN-VAR-ID
053000             CONTINUE
053100     END-SEARCH.
053200 320-BUSCA-VARIANTE-E. EXIT.
053300
053400*--> RECALCULA EL TOTAL DEL PEDIDO SOBRE TODOS SUS RENGLONES
053500 350-RECALCULA-TOTAL SECTION.
053600     MOVE ZEROES TO WKS-TOTAL-CALC
053700     PERFORM 351-SUMA-RENGLON VARYING WKS-J FROM 1 BY 1
053800             UNTIL WKS-J > WKS-DET-CANT
053900     MOVE WKS-TOTAL-CALC TO WPED-TOTAL (IX-PED).
054000 350-RECALCULA-TOTAL-E. EXIT.
054100
054200 351-SUMA-RENGLON SECTION.
054300     IF WDET-PED-ID (WKS-J) = TRN-PED-ID
054400        COMPUTE WKS-TOTAL-CALC = WKS-TOTAL-CALC +
054500                (WDET-CANTIDAD (WKS-J) * WDET-PRECIO (WKS-J))
054600     END-IF.
054700 351-SUMA-RENGLON-E. EXIT.
054800
054900******************************************************************
055000*   400 - CONFIRM: DESCUENTA STOCK Y GRABA BITACORA 'BP'         *
055100******************************************************************
055200 400-PROC-CONFIRMAR SECTION.
055300     PERFORM 310-BUSCA-PEDIDO
055400     IF IX-PED > WKS-PED-CANT
055500        DISPLAY '>>> PEDIDO INEXISTENTE: ' TRN-PED-ID
055600                UPON CONSOLE
055700     ELSE
055800        IF WPED-ESTADO (IX-PED) = 'B' OR 'D'
055810           PERFORM 415-CUENTA-RENGLONES-PED
055820           IF WKS-CANT-RENGLON-PED = ZEROES
055830              DISPLAY '>>> PEDIDO SIN RENGLONES, NO SE CONFIRMA: '
055840                      TRN-PED-ID UPON CONSOLE
055850           ELSE
055900              PERFORM 410-VALIDA-STOCK-TODO
056000              IF STOCK-ALCANZA-TODO
056100                 PERFORM 420-APLICA-BAJA-STOCK
056200                 MOVE 'C' TO WPED-ESTADO (IX-PED)
056300              ELSE
056400                 DISPLAY '>>> STOCK INSUFICIENTE, SKU '
056500                         WKS-SKU-RECHAZO UPON CONSOLE
056600              END-IF
056650           END-IF
056700        ELSE
056800           DISPLAY '>>> ESTADO INVALIDO PARA CONFIRMAR: '
056900                   TRN-PED-ID UPON CONSOLE
057000        END-IF
057100     END-IF.
057200 400-PROC-CONFIRMAR-E. EXIT.
057300
057400*--> RECORRE TODOS LOS RENGLONES DEL PEDIDO Y VALIDA STOCK;
057500*    TODO O NADA (BPM 4560)
057600 410-VALIDA-STOCK-TODO SECTION.
057700     MOVE 1 TO WKS-STOCK-ALCANZA
057800     MOVE SPACES TO WKS-SKU-RECHAZO
057900     PERFORM 411-VALIDA-RENGLON VARYING WKS-J FROM 1 BY 1
058000             UNTIL WKS-J > WKS-DET-CANT.
058100 410-VALIDA-STOCK-TODO-E. EXIT.
058200
058300 411-VALIDA-RENGLON SECTION.
058400     IF WDET-PED-ID (WKS-J) = TRN-PED-ID
058500        PERFORM 320-BUSCA-VARIANTE-POR-DET
058600        IF WVAR-STOCK (IX-VAR) < WDET-CANTIDAD (WKS-J)
058700           MOVE 0                TO WKS-STOCK-ALCANZA
058800           MOVE WVAR-SKU (IX-VAR) TO WKS-SKU-RECHAZO
058900        END-IF
059000     END-IF.
059100 411-VALIDA-RENGLON-E. EXIT.

059150*--> BPM 7080: CUENTA LOS RENGLONES DEL PEDIDO, INDEPENDIENTE
059160*    DEL STOCK; CONFIRM Y CANCEL EXIGEN AL MENOS UNO (BATCH 3/4)
059170 415-CUENTA-RENGLONES-PED SECTION.
059180     MOVE ZEROES TO WKS-CANT-RENGLON-PED
059190     PERFORM 416-CUENTA-RENGLON VARYING WKS-J FROM 1 BY 1
059195             UNTIL WKS-J > WKS-DET-CANT.
059197 415-CUENTA-RENGLONES-PED-E. EXIT.

059198 416-CUENTA-RENGLON SECTION.
059199     IF WDET-PED-ID (WKS-J) = TRN-PED-ID
059200        ADD  1 TO WKS-CANT-RENGLON-PED
059201     END-IF.
059202 416-CUENTA-RENGLON-E. EXIT.

059300 320-BUSCA-VARIANTE-POR-DET SECTION.
059400     SET  IX-VAR TO 1
059500     SEARCH ALL WKS-VAR-ENT
059600         AT END
059700             SET IX-VAR TO WKS-VAR-CANT
059800             SET IX-VAR UP BY 1
059900         WHEN WVAR-ID (IX-VAR) = WDET-VAR-ID (WKS-J)
060000             CONTINUE
060100     END-SEARCH.
060200 320-BUSCA-VARIANTE-POR-DET-E. EXIT.
060300
060400*--> DESCUENTA STOCK DE CADA RENGLON Y GRABA BITACORA 'BP'
060500 420-APLICA-BAJA-STOCK SECTION.
060600     PERFORM 421-BAJA-RENGLON VARYING WKS-J FROM 1 BY 1
060700             UNTIL WKS-J > WKS-DET-CANT.
060800 420-APLICA-BAJA-STOCK-E. EXIT.
060900
061000 421-BAJA-RENGLON SECTION.
061100     IF WDET-PED-ID (WKS-J) = TRN-PED-ID
061200        PERFORM 320-BUSCA-VARIANTE-POR-DET
061300        SUBTRACT WDET-CANTIDAD (WKS-J)
061400                 FROM WVAR-STOCK (IX-VAR)
061500        PERFORM 700-GRABA-MOVIMIENTO
061600     END-IF.
061700 421-BAJA-RENGLON-E. EXIT.
061800
061900******************************************************************
062000*   500 - CANCEL: REVIERTE STOCK Y GRABA BITACORA 'RA'           *
062100******************************************************************
062200 500-PROC-CANCELAR SECTION.
062300     PERFORM 310-BUSCA-PEDIDO
062400     IF IX-PED > WKS-PED-CANT
062500        DISPLAY '>>> PEDIDO INEXISTENTE: ' TRN-PED-ID
062600                UPON CONSOLE
062700     ELSE
062800        IF WPED-ESTADO (IX-PED) = 'C'
062810           PERFORM 415-CUENTA-RENGLONES-PED
062820           IF WKS-CANT-RENGLON-PED = ZEROES
062830              DISPLAY '>>> PEDIDO SIN RENGLONES, NO SE ANULA: '
062840                      TRN-PED-ID UPON CONSOLE
062850           ELSE
062900              PERFORM 510-APLICA-REVERSO-STOCK
063000              MOVE 'X' TO WPED-ESTADO (IX-PED)
063050           END-IF
063100        ELSE
063200           DISPLAY '>>> SOLO SE ANULA UN PEDIDO CONFIRMADO: '
063300                   TRN-PED-ID UPON CONSOLE
063400        END-IF
063500     END-IF.
063600 500-PROC-CANCELAR-E. EXIT.
063700
063800 510-APLICA-REVERSO-STOCK SECTION.
063900     PERFORM 511-REVERSO-RENGLON VARYING WKS-J FROM 1 BY 1
064000             UNTIL WKS-J > WKS-DET-CANT.
064100 510-APLICA-REVERSO-STOCK-E. EXIT.
064200
064300 511-REVERSO-RENGLON SECTION.
064400     IF WDET-PED-ID (WKS-J) = TRN-PED-ID
064500        PERFORM 320-BUSCA-VARIANTE-POR-DET
064600        ADD  WDET-CANTIDAD (WKS-J) TO WVAR-STOCK (IX-VAR)
064700        MOVE 'RA' TO MOV-TIPO-TEMP
064800        PERFORM 700-GRABA-MOVIMIENTO
064900     END-IF.
065000 511-REVERSO-RENGLON-E. EXIT.
065100
065200******************************************************************
065300*   600 - DELIVER: MARCA ENTREGADO, NO TOCA STOCK                *
065400******************************************************************
065500 600-PROC-ENTREGAR SECTION.
065600     PERFORM 310-BUSCA-PEDIDO
065700     IF IX-PED > WKS-PED-CANT
065800        DISPLAY '>>> PEDIDO INEXISTENTE: ' TRN-PED-ID
065900                UPON CONSOLE
066000     ELSE
066100        IF WPED-ESTADO (IX-PED) = 'C'
066150           MOVE 'E' TO WPED-ESTADO (IX-PED)
066160           ADD 1 TO WKS-CANT-ENTREGADOS
066300        ELSE
066400           DISPLAY '>>> SOLO SE ENTREGA UN PEDIDO CONFIRMADO: '
066500                   TRN-PED-ID UPON CONSOLE
066600        END-IF
066700     END-IF.
066800 600-PROC-ENTREGAR-E. EXIT.
066900
067000******************************************************************
067100*   700 - GRABA UN RENGLON DE LA BITACORA DE MOVIMIENTOS         *
067200******************************************************************
067300 700-GRABA-MOVIMIENTO SECTION.
067400     ADD  1                 TO WKS-MOV-SEC
067500     MOVE WKS-MOV-SEC       TO MOV-ID
067600     MOVE WVAR-ID (IX-VAR)  TO MOV-VAR-ID
067700     MOVE TRN-PED-ID        TO MOV-PED-ID
067800     MOVE WDET-ID (WKS-J)   TO MOV-DET-ID
067900     MOVE MOV-TIPO-TEMP     TO MOV-TIPO
068000     MOVE WDET-CANTIDAD (WKS-J) TO MOV-CANTIDAD
068100     MOVE WKS-FECHA-PROCESO TO MOV-FECHA
068200     WRITE REG-PDMOV
068300     MOVE 'BP' TO MOV-TIPO-TEMP.
068400 700-GRABA-MOVIMIENTO-E. EXIT.
068500
068600******************************************************************
068700 800-ESCRIBE-MAESTROS SECTION.
068800******************************************************************
068900     PERFORM 810-ESCRIBE-VARIANTE VARYING WKS-I FROM 1 BY 1
069000             UNTIL WKS-I > WKS-VAR-CANT
069100     PERFORM 820-ESCRIBE-PEDIDO   VARYING WKS-I FROM 1 BY 1
069200             UNTIL WKS-I > WKS-PED-CANT
069300     PERFORM 830-ESCRIBE-DETALLE  VARYING WKS-I FROM 1 BY 1
069400             UNTIL WKS-I > WKS-DET-CANT.
069500 800-ESCRIBE-MAESTROS-E. EXIT.
069600
069700 810-ESCRIBE-VARIANTE SECTION.
069800     INITIALIZE REG-PDVARS
069900     MOVE WVAR-ID     (WKS-I) TO VAR-ID     OF REG-PDVARS
070000     MOVE WVAR-PRD-ID (WKS-I) TO VAR-PRD-ID OF REG-PDVARS
070100     MOVE WVAR-SKU    (WKS-I) TO VAR-SKU    OF REG-PDVARS
070200     MOVE WVAR-COLOR  (WKS-I) TO VAR-COLOR  OF REG-PDVARS
070300     MOVE WVAR-TALLA  (WKS-I) TO VAR-TALLA  OF REG-PDVARS
070400     MOVE WVAR-PRECIO (WKS-I) TO VAR-PRECIO OF REG-PDVARS
070500     MOVE WVAR-STOCK  (WKS-I) TO VAR-STOCK  OF REG-PDVARS
070600     WRITE REG-PDVARS.
070700 810-ESCRIBE-VARIANTE-E. EXIT.
070800
070900 820-ESCRIBE-PEDIDO SECTION.
071000     INITIALIZE REG-PDPEDS
071100    MOVE WPED-ID          (WKS-I) TO PED-ID          OF REG-PDPEDS
071200    MOVE WPED-CLI-ID      (WKS-I) TO PED-CLI-ID      OF REG-PDPEDS
071300    MOVE WPED-FECHA       (WKS-I) TO PED-FECHA       OF REG-PDPEDS
071400    MOVE WPED-TIPO        (WKS-I) TO PED-TIPO        OF REG-PDPEDS
071500    MOVE WPED-ESTADO      (WKS-I) TO PED-ESTADO      OF REG-PDPEDS
071600    MOVE WPED-FORMA-PAGO  (WKS-I) TO PED-FORMA-PAGO  OF REG-PDPEDS
071700    MOVE WPED-ORIGEN-ID   (WKS-I) TO PED-ORIGEN-ID   OF REG-PDPEDS
071800    MOVE WPED-APROBACION  (WKS-I) TO PED-APROBACION  OF REG-PDPEDS
071900    MOVE WPED-TOTAL       (WKS-I) TO PED-TOTAL       OF REG-PDPEDS
072000     WRITE REG-PDPEDS.
072100 820-ESCRIBE-PEDIDO-E. EXIT.
072200
072300 830-ESCRIBE-DETALLE SECTION.
072400     INITIALIZE REG-PDDETS
072500     MOVE WDET-ID       (WKS-I) TO DET-ID          OF REG-PDDETS
072600     MOVE WDET-PED-ID   (WKS-I) TO DET-PED-ID      OF REG-PDDETS
072700     MOVE WDET-VAR-ID   (WKS-I) TO DET-VAR-ID      OF REG-PDDETS
072800     MOVE WDET-CANTIDAD (WKS-I) TO DET-CANTIDAD    OF REG-PDDETS
072900     MOVE WDET-PRECIO   (WKS-I) TO DET-PRECIO-UNIT OF REG-PDDETS
073000     WRITE REG-PDDETS.
073100 830-ESCRIBE-DETALLE-E. EXIT.
073200
073300******************************************************************
073400 900-CIERRA-ARCHIVOS SECTION.
073500******************************************************************
073600     CLOSE PDCLIE PDVARE PDVARS PDPEDE PDPEDS
073700           PDDETE PDDETS PDTRNE PDMOVS.
073800 900-CIERRA-ARCHIVOS-E. EXIT.
073900
074000*--> BPM 7071: MENSAJE DE CIERRE DEL BATCH DE PEDIDOS
074100 905-FIN-PROCESO SECTION.
074200     ACCEPT WKS-HORA-PROCESO FROM TIME
074300     DISPLAY '>>> FIN PDPED100 - HORA ' WKS-HORA-PROCESO
074400             ' ENTREGADOS: ' WKS-CANT-ENTREGADOS
074500             ' RECHAZADOS: ' WKS-CANT-RECHAZOS UPON CONSOLE.
074600 905-FIN-PROCESO-E. EXIT.
