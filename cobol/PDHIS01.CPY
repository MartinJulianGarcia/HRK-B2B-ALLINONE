000100******************************************************************
000200* COPY        : PDHIS01                                          *
000300* DESCRIPCION : LAYOUT DE HISTORICO DE INGRESOS DE STOCK - HRK   *
000400*             : USADO SOLO POR EL TABLERO GERENCIAL (ANALISIS)   *
000500* PROGRAMADOR : E. RAMIREZ (PEDR)                                *
000600* FECHA       : 03/02/2025                                       *
000700******************************************************************
000800*           H I S T O R I A L   D E L   L A Y O U T              *
000900******************************************************************
001000* 27/06/2001 CAB  BPM 5210 - VERSION INICIAL: VARIANTE, TIPO,    *
001100*                  CANTIDAD, ACUMULADO Y FECHA.                  *
001200* 14/03/2008 SVH  BPM 7075 - SE AGREGA EL DEPOSITO Y EL          *
001300*                  COMPROBANTE DE ORIGEN DEL MOVIMIENTO.         *
001400* 30/06/2011 SVH  BPM 7090 - SE AGREGA EL BLOQUE DE AUDITORIA    *
001500*                  COMUN A TODOS LOS MAESTROS DEL SISTEMA.       *
001600* 25/02/2025 PEDR BPM 4499-R1 - SIN CAMBIOS DE LAYOUT; SE DEJA   *
001700*                  CONSTANCIA DE LA REVISION GENERAL HRK.        *
001800******************************************************************
001900 01  REG-PDHIS.
002000     05  HIS-VAR-ID            PIC 9(06).
002100     05  HIS-TIPO              PIC X(02).
002200         88  HIS-INGRESO-INICIAL         VALUE 'EI'.
002300         88  HIS-AJUSTE-ALTA             VALUE 'AS'.
002400         88  HIS-AJUSTE-BAJA             VALUE 'AR'.
002500     05  HIS-CANTIDAD          PIC S9(07).
002600     05  HIS-ACUMULADO         PIC S9(07).
002700     05  HIS-FECHA             PIC 9(08).
002800     05  HIS-ORIGEN.
002900         10  HIS-DEPOSITO      PIC X(04).
003000         10  HIS-COMPROBANTE   PIC X(10).
003100         10  FILLER            PIC X(02).
003200     05  HIS-AUDITORIA.
003300         10  HIS-USR-ULT-ACTUAL    PIC X(08).
003400         10  HIS-PROGRAMA-ORIGEN   PIC X(08).
003500         10  FILLER                PIC X(04).
003600     05  FILLER                PIC X(02).
