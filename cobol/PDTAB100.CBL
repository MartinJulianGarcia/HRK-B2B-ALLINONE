000100******************************************************************
000200* FECHA       : 12/04/1991                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000400* APLICACION  : VENTAS MAYORISTAS                                *
000500* PROGRAMA    : PDTAB100                                         *
000600* TIPO        : BATCH (SOLO LECTURA / EMISION DE REPORTE)        *
000700* DESCRIPCION : TABLERO GERENCIAL.  LEE PEDIDOS, RENGLONES,      *
000800*             : VARIANTES, PRODUCTOS Y EL HISTORICO DE STOCK Y   *
000900*             : EMITE UN LISTADO DE 132 POSICIONES CON CINCO     *
001000*             : SECCIONES FIJAS (ANULADOS, FORMA DE PAGO MAS     *
001100*             : USADA, DEVOLUCIONES POR APROBACION, PORCENTAJE   *
001200*             : DE STOCK HISTORICO VENDIDO Y TOP-N DE PRODUCTOS).*
001300* ARCHIVOS    : PDPEDE=E,PDDETE=E,PDVARE=E,PDPRDE=E,PDHISE=E,    *
001400*             : PDTABS=S                                        *
001500* ACCION (ES) : T=TABLERO-GERENCIAL                              *
001600* INSTALADO   : 22/04/1991                                       *
001700* BPM/RATIONAL: 4499                                             *
001800* NOMBRE      : TABLERO GERENCIAL DE PEDIDOS Y STOCK             *
001900******************************************************************
002000*                 R E G I S T R O   D E   C A M B I O S          *
002100******************************************************************
002200* 12/04/1991 PEDR BPM 4499 - VERSION INICIAL: SOLO LA SECCION DE *
002300*                  PEDIDOS ANULADOS DEL MES, CONTRA PDPEDE.      *
002400* 30/09/1991 PEDR BPM 4508 - SE AGREGA LA SECCION DE FORMA DE    *
002500*                  PAGO MAS USADA ENTRE LOS PEDIDOS CONFIRMADOS  *
002600*                  Y ENTREGADOS.                                 *
002700* 14/02/1992 CAB  BPM 4519 - SE AGREGA EL PARAMETRO DE VENTANA   *
002800*                  DE FECHAS (DESDE/HASTA) EN LA TARJETA SYSIN;  *
002900*                  ANTES EL TABLERO CUBRIA TODO EL ARCHIVO.      *
003000* 08/11/1993 PEDR BPM 4602 - SE AGREGA LA SECCION DE DESGLOSE DE *
003100*                  DEVOLUCIONES POR ESTADO DE APROBACION, CONTRA *
003200*                  LOS DOCUMENTOS TIPO 'D' DE PDPEDE.            *
003300* 19/11/1998 MRF  BPM 5140 - REVISION Y2K: LA VENTANA DE FECHAS  *
003400*                  YA MANEJABA AAAAMMDD DE 8 POSICIONES; SE DEJA *
003500*                  CONSTANCIA EN BITACORA DE CERTIFICACION SIN   *
003600*                  CAMBIOS DE CODIGO.                            *
003700* 27/06/2001 CAB  BPM 5210 - SE AGREGA LA SECCION DE PORCENTAJE  *
003800*                  DE STOCK HISTORICO VENDIDO CONTRA UN NUEVO    *
003900*                  ARCHIVO DE HISTORICO DE STOCK (PDHISE).       *
004000* 11/03/2009 SVH  BPM 5780 - SE AGREGA LA SECCION 5 (TOP-N DE    *
004100*                  PRODUCTOS MAS VENDIDOS EN LA VENTANA).        *
004200* 25/02/2025 PEDR BPM 4499-R1 - REVISION GENERAL PARA EL NUEVO   *
004300*                  ESQUEMA DE VARIANTES POR COLOR/TALLA (HRK); SE*
004400*                  RECALCULAN LAS CINCO SECCIONES SOBRE PDPRDE Y *
004500*                  PDVARE EN LUGAR DEL VIEJO MAESTRO UNICO DE    *
004600*                  ARTICULOS.                                    *
004610* 09/08/2026 HRK  BPM 7071 - LOS PEDIDOS FUERA DE VENTANA SE     *
004620*                  DESCARTAN AL INICIO DE LA SECCION 1; SE       *
004630*                  AGREGA CONTADOR AL CIERRE DEL TABLERO.        *
004700******************************************************************
004800 IDENTIFICATION DIVISION.
004900 PROGRAM-ID.    PDTAB100.
005000 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
005100 INSTALLATION.  SISTEMAS - VENTAS MAYORISTAS HRK.
005200 DATE-WRITTEN.  12/04/1991.
005300 DATE-COMPILED.
005400 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT PDPEDE ASSIGN TO PDPEDE
006200            ORGANIZATION  IS LINE SEQUENTIAL
006300            FILE STATUS   IS FS-PDPEDE.
006400
006500     SELECT PDDETE ASSIGN TO PDDETE
006600            ORGANIZATION  IS LINE SEQUENTIAL
006700            FILE STATUS   IS FS-PDDETE.
006800
006900     SELECT PDVARE ASSIGN TO PDVARE
007000            ORGANIZATION  IS LINE SEQUENTIAL
007100            FILE STATUS   IS FS-PDVARE.
007200
007300     SELECT PDPRDE ASSIGN TO PDPRDE
007400            ORGANIZATION  IS LINE SEQUENTIAL
007500            FILE STATUS   IS FS-PDPRDE.
007600
007700     SELECT PDHISE ASSIGN TO PDHISE
007800            ORGANIZATION  IS LINE SEQUENTIAL
007900            FILE STATUS   IS FS-PDHISE.
008000
008100     SELECT PDTABS ASSIGN TO PDTABS
008200            ORGANIZATION  IS LINE SEQUENTIAL
008300            FILE STATUS   IS FS-PDTABS.
008400
008500 DATA DIVISION.
008600 FILE SECTION.
008700*   MAESTRO DE PEDIDOS (SOLO LECTURA PARA EL TABLERO)
008800 FD  PDPEDE.
008900 01  REG-PDPEDE.
009000     COPY PDPED01.
009100*   RENGLONES DE PEDIDO (SOLO LECTURA)
009200 FD  PDDETE.
009300 01  REG-PDDETE.
009400     COPY PDDET01.
009500*   MAESTRO DE VARIANTES (SOLO LECTURA)
009600 FD  PDVARE.
009700 01  REG-PDVARE.
009800     COPY PDVAR01.
009900*   MAESTRO DE PRODUCTOS (SOLO LECTURA)
010000 FD  PDPRDE.
010100 01  REG-PDPRDE.
010200     COPY PDPRD01.
010300*   HISTORICO DE INGRESOS/AJUSTES DE STOCK (SOLO LECTURA)
010400 FD  PDHISE.
010500     COPY PDHIS01.
010600*   LISTADO DEL TABLERO GERENCIAL, 132 POSICIONES
010700 FD  PDTABS.
010800     COPY PDRPT01.
010900
011000 WORKING-STORAGE SECTION.
011010*--> CONTADORES SUELTOS DE USO GENERAL (BPM 7071)
011020 77  WKS-CANT-PEDIDOS-OMIT     PIC 9(05) COMP VALUE ZEROES.
011030 77  WKS-HORA-PROCESO          PIC X(08) VALUE SPACES.
011100******************************************************************
011200*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
011300******************************************************************
011400 01  WKS-FS-STATUS.
011500     02  FS-PDPEDE             PIC 9(02) VALUE ZEROES.
011600     02  FS-PDDETE             PIC 9(02) VALUE ZEROES.
011700     02  FS-PDVARE             PIC 9(02) VALUE ZEROES.
011800     02  FS-PDPRDE             PIC 9(02) VALUE ZEROES.
011900     02  FS-PDHISE             PIC 9(02) VALUE ZEROES.
012000     02  FS-PDTABS             PIC 9(02) VALUE ZEROES.
012100     02  PROGRAMA              PIC X(08) VALUE 'PDTAB100'.
012200     02  ARCHIVO               PIC X(08) VALUE SPACES.
012300     02  ACCION                PIC X(10) VALUE SPACES.
012400     02  LLAVE                 PIC X(32) VALUE SPACES.
012500
012600******************************************************************
012700*          TABLA EN MEMORIA: PRODUCTOS (CARGADA DE PDPRDE)       *
012800******************************************************************
012900 01  WKS-TAB-PRD.
013000     05  WKS-PRD-CANT          PIC 9(04) COMP VALUE ZEROES.
013100     05  WKS-PRD-ENT OCCURS 1 TO 3000 TIMES
013200             DEPENDING ON WKS-PRD-CANT
013300             ASCENDING KEY IS WPRD-ID
013400             INDEXED BY IX-PRD, IX-PRD2.
013500         10  WPRD-ID           PIC 9(06).
013600         10  WPRD-NOMBRE       PIC X(30).
013700         10  WPRD-VENDIDO-BRT  PIC S9(09) COMP VALUE ZEROES.
013800         10  WPRD-DEVUELTO-BRT PIC S9(09) COMP VALUE ZEROES.
013900         10  WPRD-NETO         PIC S9(09) COMP VALUE ZEROES.
014000         10  WPRD-TOMADO       PIC 9(01) COMP VALUE ZEROES.
014100             88  WPRD-YA-LISTADO           VALUE 1.
014200
014300******************************************************************
014400*          TABLA EN MEMORIA: VARIANTES (CARGADA DE PDVARE)       *
014500******************************************************************
014600 01  WKS-TAB-VAR.
014700     05  WKS-VAR-CANT          PIC 9(04) COMP VALUE ZEROES.
014800     05  WKS-VAR-ENT OCCURS 1 TO 5000 TIMES
014900             DEPENDING ON WKS-VAR-CANT
015000             ASCENDING KEY IS WVAR-ID
015100             INDEXED BY IX-VAR.
015200         10  WVAR-ID           PIC 9(06).
015300         10  WVAR-PRD-INDICE   PIC 9(04) COMP VALUE ZEROES.
015400         10  WVAR-STOCK-ACTUAL PIC S9(07) VALUE ZEROES.
015500         10  WVAR-VENDIDO-BRT  PIC S9(09) COMP VALUE ZEROES.
015600         10  WVAR-DEVUELTO-BRT PIC S9(09) COMP VALUE ZEROES.
015700         10  WVAR-HIS-SUMA     PIC S9(09) COMP VALUE ZEROES.
015800         10  WVAR-HIS-ULTACUM  PIC S9(09) COMP VALUE ZEROES.
015900         10  WVAR-HIS-TIENE    PIC 9(01) COMP VALUE ZEROES.
016000             88  VARIANTE-TIENE-HISTORICO  VALUE 1.
016100
016200******************************************************************
016300*          TABLA EN MEMORIA: PEDIDOS (CARGADA DE PDPEDE)         *
016400******************************************************************
016500 01  WKS-TAB-PED.
016600     05  WKS-PED-CANT          PIC 9(04) COMP VALUE ZEROES.
016700     05  WKS-PED-ENT OCCURS 1 TO 5000 TIMES
016800             DEPENDING ON WKS-PED-CANT
016900             ASCENDING KEY IS WPED-ID
017000             INDEXED BY IX-PED.
017100         10  WPED-ID           PIC 9(06).
017200         10  WPED-FECHA        PIC 9(08).
017300         10  WPED-TIPO         PIC X(01).
017400         10  WPED-ESTADO       PIC X(01).
017500         10  WPED-FORMA-PAGO   PIC X(02).
017600         10  WPED-APROBACION   PIC X(01).
017700         10  WPED-EN-VENTANA   PIC 9(01) COMP VALUE ZEROES.
017800             88  PEDIDO-EN-VENTANA         VALUE 1.
017900
018000******************************************************************
018100*               RECURSOS DE TRABAJO Y VARIABLES AUXILIARES       *
018200******************************************************************
018300 01  WKS-FLAGS.
018400     05  WKS-FIN-PDPEDE        PIC 9(01) VALUE ZEROES.
018500         88  FIN-PDPEDE                  VALUE 1.
018600     05  WKS-FIN-PDDETE        PIC 9(01) VALUE ZEROES.
018700         88  FIN-PDDETE                  VALUE 1.
018800     05  WKS-FIN-PDVARE        PIC 9(01) VALUE ZEROES.
018900         88  FIN-PDVARE                  VALUE 1.
019000     05  WKS-FIN-PDPRDE        PIC 9(01) VALUE ZEROES.
019100         88  FIN-PDPRDE                  VALUE 1.
019200     05  WKS-FIN-PDHISE        PIC 9(01) VALUE ZEROES.
019300         88  FIN-PDHISE                  VALUE 1.
019400     05  WKS-VAR-ENCONTRADA    PIC 9(01) VALUE ZEROES.
019500         88  VARIANTE-ENCONTRADA         VALUE 1.
019600
019700 01  WKS-CONTADORES.
019800     05  WKS-I                 PIC 9(05) COMP VALUE ZEROES.
019900
020000*--> TARJETA DE PARAMETROS: VENTANA DE FECHAS Y TOPE DEL TOP-N.
020100*    CERO EN DESDE/HASTA SIGNIFICA "SIN LIMITE" (VER BPM 4499).
020200 01  WKS-PARM-ENTRADA.
020300     05  WKS-PARM-DESDE        PIC 9(08).
020400     05  WKS-PARM-HASTA        PIC 9(08).
020500     05  WKS-PARM-TOPE-N       PIC 9(03).
020600 01  WKS-PARM-DESDE-R REDEFINES WKS-PARM-ENTRADA.
020700     05  WKS-PD-ANIO           PIC 9(04).
020800     05  WKS-PD-MES            PIC 9(02).
020900     05  WKS-PD-DIA            PIC 9(02).
021000     05  FILLER                PIC X(11).
021100
021200*--> CONTADORES DE LA SECCION 2 (FORMA DE PAGO MAS USADA);
021300*    LA VISTA REDEFINIDA PERMITE RECORRERLOS CON SUBINDICE AL
021400*    BUSCAR CUAL ES EL MAS USADO EN 250-DETERMINA-METODO-TOP.
021500 01  WKS-S2-CONTADORES.
021600     05  WKS-S2-CANT-EF        PIC S9(07) COMP VALUE ZEROES.
021700     05  WKS-S2-CANT-TR        PIC S9(07) COMP VALUE ZEROES.
021800     05  WKS-S2-CANT-CH        PIC S9(07) COMP VALUE ZEROES.
021900     05  WKS-S2-CANT-MP        PIC S9(07) COMP VALUE ZEROES.
022000 01  WKS-S2-CONTADORES-R REDEFINES WKS-S2-CONTADORES.
022100     05  WKS-S2-CANT-TABLA     PIC S9(07) COMP OCCURS 4 TIMES
022200             INDEXED BY IX-S2.
022300 01  WKS-S2-CODIGOS.
022400     05  FILLER                PIC X(02) VALUE 'EF'.
022500     05  FILLER                PIC X(02) VALUE 'TR'.
022600     05  FILLER                PIC X(02) VALUE 'CH'.
022700     05  FILLER                PIC X(02) VALUE 'MP'.
022800 01  WKS-S2-CODIGOS-R REDEFINES WKS-S2-CODIGOS.
022900     05  WKS-S2-CODIGO-TABLA   PIC X(02) OCCURS 4 TIMES.
023000
023100*--> ACUMULADORES DE LAS CINCO SECCIONES DEL TABLERO
023200 01  WKS-ACUMULADORES.
023300     05  WKS-S1-ANULADOS       PIC S9(07) COMP VALUE ZEROES.
023400     05  WKS-S2-METODO-TOP     PIC X(02)       VALUE SPACES.
023500     05  WKS-S2-CANT-TOP       PIC S9(07) COMP VALUE ZEROES.
023600     05  WKS-S3-APTA           PIC S9(07) COMP VALUE ZEROES.
023700     05  WKS-S3-SCRAP          PIC S9(07) COMP VALUE ZEROES.
023800     05  WKS-S3-PENDIENTE      PIC S9(07) COMP VALUE ZEROES.
023900     05  WKS-S3-TOTAL          PIC S9(07) COMP VALUE ZEROES.
024000     05  WKS-S4-TOTAL-VENDIDO  PIC S9(09) COMP VALUE ZEROES.
024100     05  WKS-S4-TOTAL-HIST     PIC S9(09) COMP VALUE ZEROES.
024200     05  WKS-S4-PORCENTAJE     PIC S9(03)V99   VALUE ZEROES.
024300     05  WKS-S5-RANK           PIC 9(03) COMP  VALUE ZEROES.
024400     05  WKS-S5-MEJOR-NETO     PIC S9(09) COMP VALUE ZEROES.
024500     05  WKS-S5-MEJOR-INDICE   PIC 9(04) COMP  VALUE ZEROES.
024600
024700*--> AREAS DE TRABAJO PARA VALOR ABSOLUTO SIN FUNCION INTRINSECA
024800 01  WKS-VALOR-ABSOLUTO        PIC S9(09) COMP VALUE ZEROES.
024900
025000*--> CONTROL DE ENCABEZADOS E IMPRESION DEL LISTADO
025100 01  WKS-IMPRESION.
025200     05  WKS-RENGLONES-PAG     PIC 9(02) COMP VALUE 55.
025300     05  WKS-LINEAS-USADAS     PIC 9(02) COMP VALUE 99.
025400     05  WKS-CONTROL-SALTO     PIC 9(01) COMP VALUE 1.
025500
025600 01  MENSAJES-ERROR.
025700     05  MSG-SIN-DATOS         PIC X(40) VALUE
025800                        'NO SE ENCONTRARON DOCUMENTOS EN VENTANA'.
025900
026000******************************************************************
026100 PROCEDURE DIVISION.
026200******************************************************************
026300*               S E C C I O N    P R I N C I P A L
026400******************************************************************
026500 000-MAIN SECTION.
026600     PERFORM 100-INICIALIZA
026700     PERFORM 200-PROCESA-PEDIDOS VARYING WKS-I FROM 1 BY 1
026800             UNTIL WKS-I > WKS-PED-CANT
026900     PERFORM 250-DETERMINA-METODO-TOP
027000     PERFORM 300-PROCESA-RENGLONES    UNTIL FIN-PDDETE
027100     PERFORM 400-PROCESA-HISTORICO    UNTIL FIN-PDHISE
027200     PERFORM 500-CALCULA-PORCENTAJE
027300     PERFORM 600-EMITE-REPORTE
027400     PERFORM 900-CIERRA-ARCHIVOS THRU 905-FIN-PROCESO-E
027500     STOP RUN.
027600 000-MAIN-E. EXIT.
027700
027800******************************************************************
027900 100-INICIALIZA SECTION.
028000******************************************************************
028100     ACCEPT  WKS-PARM-ENTRADA  FROM SYSIN
028200     OPEN INPUT  PDPRDE PDVARE PDPEDE PDDETE PDHISE
028300          OUTPUT PDTABS
028400     PERFORM 110-VALIDA-APERTURAS
028500     PERFORM 120-CARGA-PRODUCTOS  UNTIL FIN-PDPRDE
028600     PERFORM 130-CARGA-VARIANTES  UNTIL FIN-PDVARE
028700     PERFORM 140-CARGA-PEDIDOS    UNTIL FIN-PDPEDE.
028800 100-INICIALIZA-E. EXIT.
028900
029000 110-VALIDA-APERTURAS SECTION.
029100     IF FS-PDPRDE NOT EQUAL 0
029200        MOVE 'PDPRDE'  TO ARCHIVO
029300        PERFORM 190-ERROR-FATAL
029400     END-IF
029500     IF FS-PDVARE NOT EQUAL 0
029600        MOVE 'PDVARE'  TO ARCHIVO
029700        PERFORM 190-ERROR-FATAL
029800     END-IF
029900     IF FS-PDPEDE NOT EQUAL 0
030000        MOVE 'PDPEDE'  TO ARCHIVO
030100        PERFORM 190-ERROR-FATAL
030200     END-IF
030300     IF FS-PDDETE NOT EQUAL 0
030400        MOVE 'PDDETE'  TO ARCHIVO
030500        PERFORM 190-ERROR-FATAL
030600     END-IF
030700     IF FS-PDHISE NOT EQUAL 0
030800        MOVE 'PDHISE'  TO ARCHIVO
030900        PERFORM 190-ERROR-FATAL
031000     END-IF
031100     IF FS-PDTABS NOT EQUAL 0
031200        MOVE 'PDTABS'  TO ARCHIVO
031300        PERFORM 190-ERROR-FATAL
031400     END-IF.
031500 110-VALIDA-APERTURAS-E. EXIT.
031600
031700 190-ERROR-FATAL SECTION.
031800     MOVE 'OPEN'   TO ACCION
031900     MOVE SPACES   TO LLAVE
032000     CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
032100                           FS-PDPEDE, FS-PDPEDE
032200     DISPLAY '>>> ERROR AL ABRIR ARCHIVO ' ARCHIVO ' <<<'
032300             UPON CONSOLE
032400     PERFORM 900-CIERRA-ARCHIVOS
032500     MOVE 91 TO RETURN-CODE
032600     STOP RUN.
032700 190-ERROR-FATAL-E. EXIT.
032800
032900*--> BPM 4499: SE CARGA EL MAESTRO DE PRODUCTOS PRIMERO PORQUE
033000*    LA TABLA DE VARIANTES GUARDA EL SUBINDICE AL PRODUCTO DUENO.
033100 120-CARGA-PRODUCTOS SECTION.
033200     READ PDPRDE INTO REG-PDPRDE
033300          AT END
033400             MOVE 1 TO WKS-FIN-PDPRDE
033500          NOT AT END
033600             ADD 1 TO WKS-PRD-CANT
033700             MOVE PRD-ID     TO WPRD-ID     (WKS-PRD-CANT)
033800             MOVE PRD-NOMBRE TO WPRD-NOMBRE (WKS-PRD-CANT)
033900     END-READ.
034000 120-CARGA-PRODUCTOS-E. EXIT.
034100
034200 130-CARGA-VARIANTES SECTION.
034300     READ PDVARE INTO REG-PDVARE
034400          AT END
034500             MOVE 1 TO WKS-FIN-PDVARE
034600          NOT AT END
034700             ADD 1 TO WKS-VAR-CANT
034800           MOVE VAR-ID          TO WVAR-ID          (WKS-VAR-CANT)
034900           MOVE VAR-STOCK       TO WVAR-STOCK-ACTUAL(WKS-VAR-CANT)
035000           MOVE ZEROES          TO WVAR-PRD-INDICE  (WKS-VAR-CANT)
035100             SET  IX-PRD TO 1
035200             SEARCH ALL WKS-PRD-ENT
035300                  AT END
035400                     CONTINUE
035500                  WHEN WPRD-ID (IX-PRD) = VAR-PRD-ID OF REG-PDVARE
035600                     SET WVAR-PRD-INDICE (WKS-VAR-CANT) TO IX-PRD
035700             END-SEARCH
035800     END-READ.
035900 130-CARGA-VARIANTES-E. EXIT.
036000
036100 140-CARGA-PEDIDOS SECTION.
036200     READ PDPEDE INTO REG-PDPEDE
036300          AT END
036400             MOVE 1 TO WKS-FIN-PDPEDE
036500          NOT AT END
036600             ADD 1 TO WKS-PED-CANT
036700           MOVE PED-ID          TO WPED-ID          (WKS-PED-CANT)
036800           MOVE PED-FECHA       TO WPED-FECHA       (WKS-PED-CANT)
036900           MOVE PED-TIPO        TO WPED-TIPO        (WKS-PED-CANT)
037000           MOVE PED-ESTADO      TO WPED-ESTADO      (WKS-PED-CANT)
037100           MOVE PED-FORMA-PAGO  TO WPED-FORMA-PAGO  (WKS-PED-CANT)
037200           MOVE PED-APROBACION  TO WPED-APROBACION  (WKS-PED-CANT)
037300           MOVE ZEROES          TO WPED-EN-VENTANA  (WKS-PED-CANT)
037400             IF (WKS-PARM-DESDE = ZEROES OR
037500                 PED-FECHA NOT LESS WKS-PARM-DESDE) AND
037600                (WKS-PARM-HASTA = ZEROES OR
037700                 PED-FECHA NOT GREATER WKS-PARM-HASTA)
037800                MOVE 1 TO WPED-EN-VENTANA (WKS-PED-CANT)
037900             END-IF
038000     END-READ.
038100 140-CARGA-PEDIDOS-E. EXIT.
038200
038300******************************************************************
038400*   200 - RECORRE LA TABLA DE PEDIDOS PARA LAS SECCIONES 1, 2 Y 3*
038500*        (RECORRIDO POR SUBINDICE SOBRE LA TABLA EN MEMORIA, NO  *
038600*        POR LECTURA DE ARCHIVO; YA SE CERRO EL CICLO DE CARGA)  *
038700******************************************************************
038800 200-PROCESA-PEDIDOS SECTION.
038810     IF NOT PEDIDO-EN-VENTANA (WKS-I)
038820        ADD  1 TO WKS-CANT-PEDIDOS-OMIT
038830        GO TO 200-PROCESA-PEDIDOS-E
038840     END-IF
039000     PERFORM 210-EVALUA-ANULADO THRU 230-EVALUA-DEVOLUCION-E.
039400 200-PROCESA-PEDIDOS-E. EXIT.
039500
039600*--> SECCION 1: PEDIDOS ANULADOS (TIPO VENTA, ESTADO 'X')
039700 210-EVALUA-ANULADO SECTION.
039800     IF WPED-ESTADO (WKS-I) = 'X' AND WPED-TIPO (WKS-I) NOT = 'D'
039900        ADD 1 TO WKS-S1-ANULADOS
040000     END-IF.
040100 210-EVALUA-ANULADO-E. EXIT.
040200
040300*--> SECCION 2: FORMA DE PAGO MAS USADA (VENTA CONFIRM./ENTREGADA)
040400 220-EVALUA-FORMA-PAGO SECTION.
040500     IF WPED-TIPO (WKS-I) NOT = 'D' AND
040600        (WPED-ESTADO (WKS-I) = 'C' OR WPED-ESTADO (WKS-I) = 'E')
040700        AND WPED-FORMA-PAGO (WKS-I) NOT = SPACES
040800        EVALUATE WPED-FORMA-PAGO (WKS-I)
040900            WHEN 'EF' ADD 1 TO WKS-S2-CANT-EF
041000            WHEN 'TR' ADD 1 TO WKS-S2-CANT-TR
041100            WHEN 'CH' ADD 1 TO WKS-S2-CANT-CH
041200            WHEN 'MP' ADD 1 TO WKS-S2-CANT-MP
041300        END-EVALUATE
041400     END-IF.
041500 220-EVALUA-FORMA-PAGO-E. EXIT.
041600
041700*--> SECCION 3: DESGLOSE DE DEVOLUCIONES POR APROBACION
041800 230-EVALUA-DEVOLUCION SECTION.
041900     IF WPED-TIPO (WKS-I) = 'D'
042000        EVALUATE WPED-APROBACION (WKS-I)
042100            WHEN 'A' ADD 1 TO WKS-S3-APTA
042200            WHEN 'S' ADD 1 TO WKS-S3-SCRAP
042300            WHEN OTHER ADD 1 TO WKS-S3-PENDIENTE
042400        END-EVALUATE
042500     END-IF.
042600 230-EVALUA-DEVOLUCION-E. EXIT.
042700
042800*--> BUSCA, ENTRE LOS CUATRO CONTADORES DE LA SECCION 2, EL
042900*    QUE TENGA LA MAYOR CANTIDAD (RECORRIDO POR SUBINDICE)
043000 250-DETERMINA-METODO-TOP SECTION.
043100     MOVE SPACES TO WKS-S2-METODO-TOP
043200     MOVE ZEROES TO WKS-S2-CANT-TOP
043300     PERFORM 251-EVALUA-UN-METODO VARYING IX-S2 FROM 1 BY 1
043400             UNTIL IX-S2 > 4
043500     COMPUTE WKS-S3-TOTAL = WKS-S3-APTA + WKS-S3-SCRAP
043600                           + WKS-S3-PENDIENTE.
043700 250-DETERMINA-METODO-TOP-E. EXIT.
043800
043900 251-EVALUA-UN-METODO SECTION.
044000     IF WKS-S2-CANT-TABLA (IX-S2) > WKS-S2-CANT-TOP
044100        MOVE WKS-S2-CANT-TABLA  (IX-S2) TO WKS-S2-CANT-TOP
044200        MOVE WKS-S2-CODIGO-TABLA (IX-S2) TO WKS-S2-METODO-TOP
044300     END-IF.
044400 251-EVALUA-UN-METODO-E. EXIT.
044500
044600******************************************************************
044700*   300 - RECORRE LOS RENGLONES DE PEDIDO PARA ACUMULAR LO       *
044800*         VENDIDO Y LO DEVUELTO POR VARIANTE Y POR PRODUCTO      *
044900******************************************************************
045000 300-PROCESA-RENGLONES SECTION.
045100     READ PDDETE INTO REG-PDDETE
045200          AT END
045300             MOVE 1 TO WKS-FIN-PDDETE
045400          NOT AT END
045500             PERFORM 310-BUSCA-PEDIDO-DEL-RENGLON
045600             IF WKS-I NOT = ZEROES AND PEDIDO-EN-VENTANA (WKS-I)
045700                PERFORM 320-BUSCA-VARIANTE-DEL-RENGLON
045800                IF VARIANTE-ENCONTRADA
045900                   PERFORM 330-ACUMULA-RENGLON
046000                END-IF
046100             END-IF
046200     END-READ.
046300 300-PROCESA-RENGLONES-E. EXIT.
046400
046500*--> DEJA EL SUBINDICE DEL PEDIDO DUENO DEL RENGLON EN WKS-I
046600 310-BUSCA-PEDIDO-DEL-RENGLON SECTION.
046700     MOVE ZEROES TO WKS-I
046800     SET IX-PED TO 1
046900     SEARCH ALL WKS-PED-ENT
047000          AT END
047100             CONTINUE
047200          WHEN WPED-ID (IX-PED) = DET-PED-ID OF REG-PDDETE
047300             SET WKS-I TO IX-PED
047400     END-SEARCH.
047500 310-BUSCA-PEDIDO-DEL-RENGLON-E. EXIT.
047600
047700*--> DEJA EL SUBINDICE DE LA VARIANTE DEL RENGLON EN IX-VAR
047800 320-BUSCA-VARIANTE-DEL-RENGLON SECTION.
047900     MOVE ZEROES TO WKS-VAR-ENCONTRADA
048000     SET IX-VAR TO 1
048100     SEARCH ALL WKS-VAR-ENT
048200          AT END
048300             CONTINUE
048400          WHEN WVAR-ID (IX-VAR) = DET-VAR-ID OF REG-PDDETE
048500             MOVE 1 TO WKS-VAR-ENCONTRADA
048600     END-SEARCH.
048700 320-BUSCA-VARIANTE-DEL-RENGLON-E. EXIT.
048800
048900*--> BPM 4499: WKS-I SIGUE APUNTANDO AL PEDIDO (SEC. 310) Y
049000*    IX-VAR A LA VARIANTE (SEC. 320); NINGUNO DE LOS DOS SE
049100*    TOCA DE NUEVO ACA, POR ESO ES SEGURO USARLOS JUNTOS.
049200 330-ACUMULA-RENGLON SECTION.
049300     IF WPED-TIPO (WKS-I) NOT = 'D' AND
049400        (WPED-ESTADO (WKS-I) = 'C' OR WPED-ESTADO (WKS-I) = 'E')
049500        ADD DET-CANTIDAD TO WVAR-VENDIDO-BRT (IX-VAR)
049600        SET IX-PRD2 TO WVAR-PRD-INDICE (IX-VAR)
049700        IF WVAR-PRD-INDICE (IX-VAR) NOT = ZEROES
049800           ADD DET-CANTIDAD TO WPRD-VENDIDO-BRT (IX-PRD2)
049900        END-IF
050000     END-IF
050100     IF WPED-TIPO (WKS-I) = 'D'
050200        ADD DET-CANTIDAD TO WVAR-DEVUELTO-BRT (IX-VAR)
050300        SET IX-PRD2 TO WVAR-PRD-INDICE (IX-VAR)
050400        IF WVAR-PRD-INDICE (IX-VAR) NOT = ZEROES
050500           ADD DET-CANTIDAD TO WPRD-DEVUELTO-BRT (IX-PRD2)
050600        END-IF
050700     END-IF.
050800 330-ACUMULA-RENGLON-E. EXIT.
050900
051000******************************************************************
051100*   400 - RECORRE EL HISTORICO DE STOCK (ORDENADO POR VARIANTE   *
051200*         Y FECHA) PARA OBTENER EL STOCK HISTORICO POR VARIANTE  *
051300******************************************************************
051400 400-PROCESA-HISTORICO SECTION.
051500     READ PDHISE
051600          AT END
051700             MOVE 1 TO WKS-FIN-PDHISE
051800          NOT AT END
051900             SET IX-VAR TO 1
052000             SEARCH ALL WKS-VAR-ENT
052100                  AT END
052200                     CONTINUE
052300                  WHEN WVAR-ID (IX-VAR) = HIS-VAR-ID
052400                     PERFORM 410-ACUMULA-HISTORICO
052500             END-SEARCH
052600     END-READ.
052700 400-PROCESA-HISTORICO-E. EXIT.
052800
052900*--> ACUMULA EI Y AS EN POSITIVO, AR SE RESTA EN VALOR ABSOLUTO
053000*    (SIN FUNCION INTRINSECA, VER 411-VALOR-ABSOLUTO)
053100 410-ACUMULA-HISTORICO SECTION.
053200     MOVE 1 TO WVAR-HIS-TIENE (IX-VAR)
053300     MOVE HIS-ACUMULADO TO WVAR-HIS-ULTACUM (IX-VAR)
053400     EVALUATE TRUE
053500         WHEN HIS-INGRESO-INICIAL OR HIS-AJUSTE-ALTA
053600              ADD HIS-CANTIDAD TO WVAR-HIS-SUMA (IX-VAR)
053700         WHEN HIS-AJUSTE-BAJA
053800              PERFORM 411-VALOR-ABSOLUTO
053900              SUBTRACT WKS-VALOR-ABSOLUTO
054000                      FROM WVAR-HIS-SUMA (IX-VAR)
054100     END-EVALUATE.
054200 410-ACUMULA-HISTORICO-E. EXIT.
054300
054400 411-VALOR-ABSOLUTO SECTION.
054500     IF HIS-CANTIDAD < ZEROES
054600        COMPUTE WKS-VALOR-ABSOLUTO = HIS-CANTIDAD * -1
054700     ELSE
054800        MOVE HIS-CANTIDAD TO WKS-VALOR-ABSOLUTO
054900     END-IF.
055000 411-VALOR-ABSOLUTO-E. EXIT.
055100
055200******************************************************************
055300*   500 - CALCULA EL TOTAL VENDIDO, EL STOCK HISTORICO Y EL      *
055400*         PORCENTAJE (SECCION 4); PREPARA LA SECCION 5           *
055500******************************************************************
055600 500-CALCULA-PORCENTAJE SECTION.
055700     PERFORM 510-ACUMULA-VARIANTE VARYING IX-VAR FROM 1 BY 1
055800             UNTIL IX-VAR > WKS-VAR-CANT
055900     IF WKS-S4-TOTAL-HIST = ZEROES
056000        MOVE ZEROES TO WKS-S4-PORCENTAJE
056100     ELSE
056200        COMPUTE WKS-S4-PORCENTAJE ROUNDED =
056300                WKS-S4-TOTAL-VENDIDO * 100 / WKS-S4-TOTAL-HIST
056400     END-IF
056500     PERFORM 520-CALCULA-NETO-PRODUCTO VARYING IX-PRD FROM 1 BY 1
056600             UNTIL IX-PRD > WKS-PRD-CANT.
056700 500-CALCULA-PORCENTAJE-E. EXIT.
056800
056900*--> NETO POR VARIANTE, PISO CERO, Y STOCK HISTORICO SEGUN LAS
057000*    TRES REGLAS DEL BPM 4499 (SUMA, ULTIMO ACUMULADO O ACTUAL)
057100 510-ACUMULA-VARIANTE SECTION.
057200     IF WVAR-VENDIDO-BRT (IX-VAR) - WVAR-DEVUELTO-BRT (IX-VAR)
057300        > ZEROES
057400        COMPUTE WKS-S4-TOTAL-VENDIDO = WKS-S4-TOTAL-VENDIDO +
057500                WVAR-VENDIDO-BRT (IX-VAR)
057600              - WVAR-DEVUELTO-BRT (IX-VAR)
057700     END-IF
057800     EVALUATE TRUE
057900         WHEN WVAR-HIS-SUMA (IX-VAR) NOT = ZEROES
058000              ADD WVAR-HIS-SUMA (IX-VAR) TO WKS-S4-TOTAL-HIST
058100         WHEN VARIANTE-TIENE-HISTORICO (IX-VAR)
058200              ADD WVAR-HIS-ULTACUM (IX-VAR) TO WKS-S4-TOTAL-HIST
058300         WHEN OTHER
058400              ADD WVAR-STOCK-ACTUAL (IX-VAR) TO WKS-S4-TOTAL-HIST
058500     END-EVALUATE.
058600 510-ACUMULA-VARIANTE-E. EXIT.
058700
058800*--> BPM 4499: PARA LA SECCION 5 EL NETO SE CALCULA DIRECTO POR
058900*    PRODUCTO (NO SUMANDO LOS NETOS YA "PISADOS" EN CERO DE CADA
059000*    VARIANTE), CON PISO EN CERO A NIVEL DE PRODUCTO.
059100 520-CALCULA-NETO-PRODUCTO SECTION.
059200     MOVE ZEROES TO WPRD-TOMADO (IX-PRD)
059300     COMPUTE WPRD-NETO (IX-PRD) =
059400            WPRD-VENDIDO-BRT (IX-PRD) - WPRD-DEVUELTO-BRT (IX-PRD)
059500     IF WPRD-NETO (IX-PRD) < ZEROES
059600        MOVE ZEROES TO WPRD-NETO (IX-PRD)
059700     END-IF.
059800 520-CALCULA-NETO-PRODUCTO-E. EXIT.
059900
060000******************************************************************
060100*   600 - EMISION DEL LISTADO DE 132 POSICIONES                 *
060200******************************************************************
060300 600-EMITE-REPORTE SECTION.
060400     PERFORM 610-IMPRIME-ENCABEZADO
060500     PERFORM 620-IMPRIME-SECCION-1
060600     PERFORM 630-IMPRIME-SECCION-2
060700     PERFORM 640-IMPRIME-SECCION-3
060800     PERFORM 650-IMPRIME-SECCION-4
060900     PERFORM 660-IMPRIME-SECCION-5.
061000 600-EMITE-REPORTE-E. EXIT.
061100
061200 610-IMPRIME-ENCABEZADO SECTION.
061300     MOVE SPACES TO RPT-LINEA
061400     MOVE 'TABLERO GERENCIAL DE PEDIDOS Y STOCK - HRK'
061500                               TO RPT-ENC-TITULO
061600     MOVE 'DESDE: '            TO RPT-ENC-LIT-DESDE
061700     MOVE WKS-PARM-DESDE       TO RPT-ENC-DESDE
061800     MOVE 'HASTA: '            TO RPT-ENC-LIT-HASTA
061900     MOVE WKS-PARM-HASTA       TO RPT-ENC-HASTA
062000     WRITE RPT-LINEA AFTER ADVANCING PAGE
062100     MOVE ZEROES TO WKS-LINEAS-USADAS.
062200 610-IMPRIME-ENCABEZADO-E. EXIT.
062300
062400 620-IMPRIME-SECCION-1 SECTION.
062500     MOVE SPACES TO RPT-LINEA
062600     MOVE 'CANCELLED ORDERS:   ' TO RPT-S1-LITERAL
062700     MOVE WKS-S1-ANULADOS        TO RPT-S1-CANT
062800     WRITE RPT-LINEA AFTER ADVANCING 2 LINES.
062900 620-IMPRIME-SECCION-1-E. EXIT.
063000
063100 630-IMPRIME-SECCION-2 SECTION.
063200     MOVE SPACES TO RPT-LINEA
063300     IF WKS-S2-METODO-TOP = SPACES
063400        MOVE 'TOP PAYMENT METHOD: N/A  COUNT:      0'
063500                                  TO RPT-S2-LITERAL
063600        MOVE SPACES               TO RPT-S2-FORMA-PAGO
063700        MOVE ZEROES               TO RPT-S2-CANT
063800     ELSE
063900        MOVE 'TOP PAYMENT METHOD:   ' TO RPT-S2-LITERAL
064000        MOVE WKS-S2-METODO-TOP        TO RPT-S2-FORMA-PAGO
064100        MOVE '  COUNT:'                TO RPT-S2-LIT-CANT
064200        MOVE WKS-S2-CANT-TOP          TO RPT-S2-CANT
064300     END-IF
064400     WRITE RPT-LINEA AFTER ADVANCING 2 LINES.
064500 630-IMPRIME-SECCION-2-E. EXIT.
064600
064700 640-IMPRIME-SECCION-3 SECTION.
064800     MOVE SPACES TO RPT-LINEA
064900     MOVE 'RETURNS APTA:       '  TO RPT-S3-LITERAL
065000     MOVE WKS-S3-APTA             TO RPT-S3-CANT
065100     WRITE RPT-LINEA AFTER ADVANCING 2 LINES
065200     MOVE SPACES TO RPT-LINEA
065300     MOVE 'RETURNS SCRAP:      '  TO RPT-S3-LITERAL
065400     MOVE WKS-S3-SCRAP            TO RPT-S3-CANT
065500     WRITE RPT-LINEA AFTER ADVANCING 1 LINES
065600     MOVE SPACES TO RPT-LINEA
065700     MOVE 'RETURNS PENDING:    '  TO RPT-S3-LITERAL
065800     MOVE WKS-S3-PENDIENTE        TO RPT-S3-CANT
065900     WRITE RPT-LINEA AFTER ADVANCING 1 LINES
066000     MOVE SPACES TO RPT-LINEA
066100     MOVE 'RETURNS TOTAL:      '  TO RPT-S3-LITERAL
066200     MOVE WKS-S3-TOTAL            TO RPT-S3-CANT
066300     WRITE RPT-LINEA AFTER ADVANCING 1 LINES.
066400 640-IMPRIME-SECCION-3-E. EXIT.
066500
066600 650-IMPRIME-SECCION-4 SECTION.
066700     MOVE SPACES TO RPT-LINEA
066800     MOVE 'TOTAL SOLD:             ' TO RPT-S4-LITERAL
066900     MOVE WKS-S4-TOTAL-VENDIDO       TO RPT-S4-CANT
067000     MOVE SPACES                     TO RPT-S4-PORCENTAJE
067100     WRITE RPT-LINEA AFTER ADVANCING 2 LINES
067200     MOVE SPACES TO RPT-LINEA
067300     MOVE 'TOTAL HISTORICAL STOCK: ' TO RPT-S4-LITERAL
067400     MOVE WKS-S4-TOTAL-HIST          TO RPT-S4-CANT
067500     MOVE SPACES                     TO RPT-S4-PORCENTAJE
067600     WRITE RPT-LINEA AFTER ADVANCING 1 LINES
067700     MOVE SPACES TO RPT-LINEA
067800     MOVE 'PERCENT SOLD:           ' TO RPT-S4-LITERAL
067900     MOVE ZEROES                     TO RPT-S4-CANT
068000     MOVE WKS-S4-PORCENTAJE          TO RPT-S4-PORCENTAJE
068100     WRITE RPT-LINEA AFTER ADVANCING 1 LINES.
068200 650-IMPRIME-SECCION-4-E. EXIT.
068300
068400*--> SECCION 5: TOP-N POR SELECCION SUCESIVA DEL MAYOR NETO NO
068500*    TOMADO TODAVIA (WPRD-TOMADO); NO REQUIERE VERBO SORT PORQUE
068600*    LA CANTIDAD DE PRODUCTOS EN MEMORIA ES ACOTADA (VER BPM 4499)
068700 660-IMPRIME-SECCION-5 SECTION.
068800     MOVE SPACES TO RPT-LINEA
068900     MOVE RPT-SEC5-CAB TO RPT-LINEA
069000     WRITE RPT-LINEA AFTER ADVANCING 2 LINES
069100     MOVE ZEROES TO WKS-S5-RANK
069200     PERFORM 661-IMPRIME-UN-RENGLON VARYING WKS-S5-RANK
069300             FROM 1 BY 1
069400             UNTIL WKS-S5-RANK > WKS-PARM-TOPE-N.
069500 660-IMPRIME-SECCION-5-E. EXIT.
069600
069700 661-IMPRIME-UN-RENGLON SECTION.
069800     MOVE ZEROES TO WKS-S5-MEJOR-NETO
069900     MOVE ZEROES TO WKS-S5-MEJOR-INDICE
070000     PERFORM 662-BUSCA-MEJOR-NETO VARYING IX-PRD FROM 1 BY 1
070100             UNTIL IX-PRD > WKS-PRD-CANT
070200     IF WKS-S5-MEJOR-INDICE NOT = ZEROES
070300        SET IX-PRD TO WKS-S5-MEJOR-INDICE
070400        MOVE 1 TO WPRD-TOMADO (IX-PRD)
070500        MOVE SPACES              TO RPT-LINEA
070600        MOVE WKS-S5-RANK          TO RPT-S5-RANK
070700        MOVE WPRD-ID (IX-PRD)     TO RPT-S5-PRD-ID
070800        MOVE WPRD-NOMBRE (IX-PRD) TO RPT-S5-PRD-NOMBRE
070900        MOVE WPRD-NETO (IX-PRD)   TO RPT-S5-CANT
071000        WRITE RPT-LINEA AFTER ADVANCING 1 LINES
071100     END-IF.
071200 661-IMPRIME-UN-RENGLON-E. EXIT.
071300
071400 662-BUSCA-MEJOR-NETO SECTION.
071500     IF NOT WPRD-YA-LISTADO (IX-PRD) AND
071600        WPRD-NETO (IX-PRD) > ZEROES AND
071700        WPRD-NETO (IX-PRD) > WKS-S5-MEJOR-NETO
071800        MOVE WPRD-NETO (IX-PRD) TO WKS-S5-MEJOR-NETO
071900        SET  WKS-S5-MEJOR-INDICE TO IX-PRD
072000     END-IF.
072100 662-BUSCA-MEJOR-NETO-E. EXIT.
072200
072300******************************************************************
072400 900-CIERRA-ARCHIVOS SECTION.
072500******************************************************************
072600     CLOSE PDPEDE PDDETE PDVARE PDPRDE PDHISE PDTABS.
072700 900-CIERRA-ARCHIVOS-E. EXIT.
072710
072720*--> BPM 7071: MENSAJE DE CIERRE DEL TABLERO GERENCIAL
072730 905-FIN-PROCESO SECTION.
072740     ACCEPT WKS-HORA-PROCESO FROM TIME
072750     DISPLAY '>>> FIN PDTAB100 - HORA ' WKS-HORA-PROCESO
072760             ' PEDIDOS FUERA DE VENTANA: ' WKS-CANT-PEDIDOS-OMIT
072770             UPON CONSOLE.
072780 905-FIN-PROCESO-E. EXIT.
