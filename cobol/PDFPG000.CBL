000100******************************************************************
000200* FECHA       : 14/06/1988                                       *
000300* PROGRAMADOR : JORGE LUIS QUINONEZ (JLQ)                        *
000400* APLICACION  : VENTAS MAYORISTAS                                *
000500* PROGRAMA    : PDFPG000                                         *
000600* TIPO        : SUBRUTINA (CALL)                                 *
000700* DESCRIPCION : NORMALIZA EL TEXTO LIBRE DE FORMA DE PAGO        *
000800*             : RECIBIDO EN LA TRANSACCION A UN CODIGO DE DOS    *
000900*             : POSICIONES.  ES INVOCADA POR PDPED100 AL CREAR   *
001000*             : UN PEDIDO.                                       *
001100* ARCHIVOS    : NINGUNO (SUBRUTINA PURA)                         *
001200* ACCION (ES) : N=NORMALIZA                                      *
001300* INSTALADO   : 20/06/1988                                       *
001400* BPM/RATIONAL: 4471                                             *
001500* NOMBRE      : NORMALIZADOR DE FORMA DE PAGO                    *
001600******************************************************************
001700*                 R E G I S T R O   D E   C A M B I O S          *
001800******************************************************************
001900* 14/06/1988 JLQ  BPM 4471 - VERSION INICIAL.  SOLO RECONOCE     *
002000*                  EFECTIVO Y TRANSFERENCIA.                     *
002100* 02/09/1988 JLQ  BPM 4479 - SE AGREGA CHEQUE (CH).              *
002200* 11/01/1991 PEDR BPM 4592 - LA COMPARACION SE HACE EN           *
002300*                  MAYUSCULAS PARA EVITAR RECHAZOS POR TEXTO     *
002400*                  MAL DIGITADO EN VENTAS.                       *
002500* 23/04/1993 CAB  BPM 4711 - SE ELIMINAN ESPACIOS INICIALES Y    *
002600*                  FINALES ANTES DE COMPARAR (TRIM).             *
002700* 19/11/1998 MRF  BPM 5140 - REVISION Y2K: EL PROGRAMA NO USA    *
002800*                  FECHAS, SIN CAMBIOS DE IMPACTO. SE DEJA       *
002900*                  CONSTANCIA EN BITACORA DE CERTIFICACION.      *
003000* 06/08/2004 CAB  BPM 5388 - SE AGREGA MERCADOPAGO (MP), CON     *
003100*                  TRES VARIANTES DE ESCRITURA ACEPTADAS.        *
003200* 15/02/2011 SVH  BPM 5910 - SE ESTANDARIZA A RETORNAR ESPACIOS  *
003300*                  (NO 'XX') CUANDO EL TEXTO NO SE RECONOCE.     *
003400* 30/07/2025 PEDR BPM 4471-R1 - REESCRITURA PARA EL NUEVO        *
003500*                  SISTEMA DE PEDIDOS MAYORISTAS (HRK); SE       *
003600*                  RETIRA SOPORTE A CODIGOS DE TARJETA DE        *
003700*                  CREDITO QUE ESTE PROGRAMA TENIA POR ERROR DE  *
003800*                  COPIA DE UNA VERSION ANTERIOR.                *
003810* 09/08/2026 HRK  BPM 7071 - SE CUENTAN LAS LLAMADAS Y LOS       *
003820*                  TEXTOS NO RECONOCIDOS PARA DIAGNOSTICO.       *
003900******************************************************************
004000 IDENTIFICATION DIVISION.
004100 PROGRAM-ID.    PDFPG000.
004200 AUTHOR.        JORGE LUIS QUINONEZ.
004300 INSTALLATION.  SISTEMAS - VENTAS MAYORISTAS HRK.
004400 DATE-WRITTEN.  14/06/1988.
004500 DATE-COMPILED.
004600 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100 DATA DIVISION.
005200 WORKING-STORAGE SECTION.
005210*--> CONTADORES SUELTOS DE USO GENERAL (BPM 7071)
005220 77  WKS-CANT-LLAMADAS         PIC 9(05) COMP VALUE ZEROES.
005230 77  WKS-CANT-NO-RECONOCIDAS   PIC 9(05) COMP VALUE ZEROES.
005300 01  WKS-TEXTO-MAYUS           PIC X(20) VALUE SPACES.
005400 01  WKS-TEXTO-MAYUS-R REDEFINES WKS-TEXTO-MAYUS.
005500     05  WKS-TEXTO-CARACTER    PIC X(01) OCCURS 20 TIMES.
005600 01  WKS-TEXTO-RECORTADO       PIC X(20) VALUE SPACES.
005700 01  WKS-TEXTO-RECORTADO-R REDEFINES WKS-TEXTO-RECORTADO.
005800     05  WKS-RECORTE-CARACTER  PIC X(01) OCCURS 20 TIMES.
005900 01  WKS-CONTADORES.
006000     05  WKS-POS-INICIO        PIC 9(02) COMP VALUE ZEROES.
006100     05  WKS-LONGITUD          PIC 9(02) COMP VALUE ZEROES.
006200 01  WKS-CONTADORES-R REDEFINES WKS-CONTADORES.
006300     05  WKS-CONTADORES-PAR    PIC 9(04) COMP.
006400 LINKAGE SECTION.
006500 01  LK-TEXTO-ENTRADA          PIC X(20).
006600 01  LK-CODIGO-SALIDA          PIC X(02).
006700******************************************************************
006800 PROCEDURE DIVISION USING LK-TEXTO-ENTRADA LK-CODIGO-SALIDA.
006900******************************************************************
007000 000-MAIN SECTION.
007050     ADD  1              TO WKS-CANT-LLAMADAS
007100     MOVE SPACES         TO LK-CODIGO-SALIDA
007200     MOVE LK-TEXTO-ENTRADA TO WKS-TEXTO-MAYUS
007300*--> BPM 4592: SE PASA A MAYUSCULAS POR TABLA DE CONVERSION
007400     INSPECT WKS-TEXTO-MAYUS
007500             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
007600                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
007700     PERFORM ELIMINA-ESPACIOS THRU CLASIFICA-FORMA-PAGO-E
007900     GOBACK.
008000 000-MAIN-E. EXIT.
008100
008200*--> BPM 4711: RECORTA ESPACIOS INICIALES ANTES DE COMPARAR
008300*    (LOS FINALES NO AFECTAN LA COMPARACION EN EVALUATE)
008400 ELIMINA-ESPACIOS SECTION.
008500     MOVE SPACES          TO WKS-TEXTO-RECORTADO
008600     MOVE 1               TO WKS-POS-INICIO
008700     PERFORM BUSCA-PRIMER-CARACTER VARYING WKS-POS-INICIO
008800             FROM 1 BY 1
008900             UNTIL WKS-POS-INICIO > 20
009000                OR WKS-TEXTO-MAYUS (WKS-POS-INICIO:1) NOT = SPACE
009100     IF WKS-POS-INICIO <= 20
009200        COMPUTE WKS-LONGITUD = 21 - WKS-POS-INICIO
009300        MOVE WKS-TEXTO-MAYUS (WKS-POS-INICIO:WKS-LONGITUD)
009400                             TO WKS-TEXTO-RECORTADO
009500        MOVE WKS-TEXTO-RECORTADO TO WKS-TEXTO-MAYUS
009600     END-IF.
009700 ELIMINA-ESPACIOS-E. EXIT.
009800
009900*--> CUERPO VACIO: LA VARIACION SOLO BUSCA LA POSICION, EL
010000*    TRABAJO SE HACE AL SALIR DEL PERFORM EN ELIMINA-ESPACIOS
010100 BUSCA-PRIMER-CARACTER SECTION.
010200     CONTINUE.
010300 BUSCA-PRIMER-CARACTER-E. EXIT.
010400
010500 CLASIFICA-FORMA-PAGO SECTION.
010510     IF WKS-TEXTO-MAYUS = SPACES
010520        ADD  1 TO WKS-CANT-NO-RECONOCIDAS
010530        GO TO CLASIFICA-FORMA-PAGO-E
010540     END-IF
010600     EVALUATE WKS-TEXTO-MAYUS
010700         WHEN 'EFECTIVO'
010800              MOVE 'EF' TO LK-CODIGO-SALIDA
010900         WHEN 'TRANSFERENCIA'
011000              MOVE 'TR' TO LK-CODIGO-SALIDA
011100         WHEN 'CHEQUE'
011200              MOVE 'CH' TO LK-CODIGO-SALIDA
011300         WHEN 'MERCADOPAGO'
011400         WHEN 'MERCADO_PAGO'
011500         WHEN 'MERCADO PAGO'
011600              MOVE 'MP' TO LK-CODIGO-SALIDA
011700         WHEN OTHER
011800              MOVE SPACES TO LK-CODIGO-SALIDA
011850              ADD  1 TO WKS-CANT-NO-RECONOCIDAS
011900     END-EVALUATE.
012000 CLASIFICA-FORMA-PAGO-E. EXIT.
