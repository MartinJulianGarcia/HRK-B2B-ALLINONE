000100******************************************************************
000200* FECHA       : 11/09/1989                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000400* APLICACION  : VENTAS MAYORISTAS                                *
000500* PROGRAMA    : PDDEV100                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : PROCESA DEVOLUCIONES DE MERCADERIA SOBRE LOS     *
000800*             : MISMOS MAESTROS DE PEDIDOS.  VALIDA QUE NUNCA SE *
000900*             : DEVUELVA MAS DE LO ENTREGADO POR CLIENTE Y       *
001000*             : VARIANTE, APRUEBA COMO APTA (REINGRESA STOCK) O  *
001100*             : SCRAP (SOLO BITACORA) Y RESPONDE CONSULTAS DE    *
001200*             : DISPONIBILIDAD.                                  *
001300* ARCHIVOS    : PDCLIE=E,PDVARE=E,PDVARS=S,PDPEDE=E,PDPEDS=S,    *
001400*             : PDDETE=E,PDDETS=S,PDTRNE=E,PDMOVS=S              *
001500* ACCION (ES) : R=CREAR-DEV, I=AGREGAR-ITEM-DEV, A=APROBAR-APTA, *
001600*             : S=APROBAR-SCRAP, D=CONSULTA-DISPONIBLE           *
001700* INSTALADO   : 18/09/1989                                       *
001800* BPM/RATIONAL: 4472                                             *
001900* NOMBRE      : PROCESO DE DEVOLUCIONES DE MERCADERIA            *
002000******************************************************************
002100*                 R E G I S T R O   D E   C A M B I O S          *
002200******************************************************************
002300* 11/09/1989 PEDR BPM 4472 - VERSION INICIAL: ALTA DE DEVOLUCION *
002400*                  Y APROBACION COMO APTA.                       *
002500* 06/02/1990 PEDR BPM 4474 - SE AGREGA LA APROBACION COMO SCRAP  *
002600*                  (SOLO BITACORA, NO REINGRESA STOCK).          *
002700* 17/11/1991 CAB  BPM 4601 - SE INCORPORA EL TOPE DE DEVOLUCION: *
002800*                  NUNCA SE ACEPTA DEVOLVER MAS DE LO ENTREGADO  *
002900*                  POR CLIENTE Y VARIANTE.                       *
003000* 25/06/1994 MRF  BPM 4670 - SE AGREGA LA CONSULTA DE            *
003100*                  DISPONIBLE PARA DEVOLUCION (SIN ACTUALIZAR    *
003200*                  ARCHIVOS, SOLO INFORME POR CONSOLA).          *
003300* 21/11/1998 MRF  BPM 5140 - REVISION Y2K: TODAS LAS FECHAS DEL  *
003400*                  PROGRAMA YA MANEJABAN AAAAMMDD DE 8           *
003500*                  POSICIONES; SE DEJA CONSTANCIA DE LA          *
003600*                  CERTIFICACION SIN CAMBIOS DE CODIGO.          *
003700* 30/03/2005 CAB  BPM 5410 - EL TOPE DE DEVOLUCION AHORA EXCLUYE *
003800*                  DE "ENTREGADO" LOS PEDIDOS QUE NO SEAN VENTA  *
003900*                  CONFIRMADA-ENTREGADA, PARA EVITAR DOBLE       *
004000*                  CONTEO CON DEVOLUCIONES ANTERIORES.           *
004100* 14/08/2012 SVH  BPM 5960 - SE AMPLIAN LAS TABLAS EN MEMORIA A  *
004200*                  LOS MISMOS TAMANOS QUE USA PDPED100.          *
004300* 12/02/2025 PEDR BPM 4472-R1 - REVISION GENERAL PARA EL NUEVO   *
004400*                  ESQUEMA DE VARIANTES POR COLOR/TALLA (HRK).   *
004410* 09/08/2026 HRK  BPM 7071 - SE DESCARTA EL MOVIMIENTO SI EL     *
004420*                  TIPO NO QUEDO ARMADO; SE AGREGAN CONTADORES   *
004430*                  DE MOVIMIENTOS Y RECHAZOS AL CIERRE.          *
004500******************************************************************
004600 IDENTIFICATION DIVISION.
004700 PROGRAM-ID.    PDDEV100.
004800 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
004900 INSTALLATION.  SISTEMAS - VENTAS MAYORISTAS HRK.
005000 DATE-WRITTEN.  11/09/1989.
005100 DATE-COMPILED.
005200 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT PDCLIE ASSIGN TO PDCLIE
006000            ORGANIZATION  IS LINE SEQUENTIAL
006100            FILE STATUS   IS FS-PDCLIE.
006200
006300     SELECT PDVARE ASSIGN TO PDVARE
006400            ORGANIZATION  IS LINE SEQUENTIAL
006500            FILE STATUS   IS FS-PDVARE.
006600
006700     SELECT PDVARS ASSIGN TO PDVARS
006800            ORGANIZATION  IS LINE SEQUENTIAL
006900            FILE STATUS   IS FS-PDVARS.
007000
007100     SELECT PDPEDE ASSIGN TO PDPEDE
007200            ORGANIZATION  IS LINE SEQUENTIAL
007300            FILE STATUS   IS FS-PDPEDE.
007400
007500     SELECT PDPEDS ASSIGN TO PDPEDS
007600            ORGANIZATION  IS LINE SEQUENTIAL
007700            FILE STATUS   IS FS-PDPEDS.
007800
007900     SELECT PDDETE ASSIGN TO PDDETE
008000            ORGANIZATION  IS LINE SEQUENTIAL
008100            FILE STATUS   IS FS-PDDETE.
008200
008300     SELECT PDDETS ASSIGN TO PDDETS
008400            ORGANIZATION  IS LINE SEQUENTIAL
008500            FILE STATUS   IS FS-PDDETS.
008600
008700     SELECT PDTRNE ASSIGN TO PDTRNE
008800            ORGANIZATION  IS LINE SEQUENTIAL
008900            FILE STATUS   IS FS-PDTRNE.
009000
009100     SELECT PDMOVS ASSIGN TO PDMOVS
009200            ORGANIZATION  IS LINE SEQUENTIAL
009300            FILE STATUS   IS FS-PDMOVS.
009400
009500 DATA DIVISION.
009600 FILE SECTION.
009700 FD  PDCLIE.
009800     COPY PDCLI01.
009900 FD  PDVARE.
010000 01  REG-PDVARE.
010100     COPY PDVAR01.
010200 FD  PDVARS.
010300 01  REG-PDVARS.
010400     COPY PDVAR01.
010500 FD  PDPEDE.
010600 01  REG-PDPEDE.
010700     COPY PDPED01.
010800 FD  PDPEDS.
010900 01  REG-PDPEDS.
011000     COPY PDPED01.
011100 FD  PDDETE.
011200 01  REG-PDDETE.
011300     COPY PDDET01.
011400 FD  PDDETS.
011500 01  REG-PDDETS.
011600     COPY PDDET01.
011700 FD  PDTRNE.
011800     COPY PDTRN01.
011900 FD  PDMOVS.
012000     COPY PDMOV01.
012100
012200 WORKING-STORAGE SECTION.
012210*--> CONTADORES SUELTOS DE USO GENERAL (BPM 7071)
012220 77  WKS-CANT-MOVIMIENTOS      PIC 9(05) COMP VALUE ZEROES.
012230 77  WKS-CANT-RECHAZOS         PIC 9(05) COMP VALUE ZEROES.
012240 77  WKS-HORA-PROCESO          PIC X(08) VALUE SPACES.
012300 01  WKS-FS-STATUS.
012400     02  FS-PDCLIE             PIC 9(02) VALUE ZEROES.
012500     02  FS-PDVARE             PIC 9(02) VALUE ZEROES.
012600     02  FS-PDVARS             PIC 9(02) VALUE ZEROES.
012700     02  FS-PDPEDE             PIC 9(02) VALUE ZEROES.
012800     02  FS-PDPEDS             PIC 9(02) VALUE ZEROES.
012900     02  FS-PDDETE             PIC 9(02) VALUE ZEROES.
013000     02  FS-PDDETS             PIC 9(02) VALUE ZEROES.
013100     02  FS-PDTRNE             PIC 9(02) VALUE ZEROES.
013200     02  FS-PDMOVS             PIC 9(02) VALUE ZEROES.
013300     02  PROGRAMA              PIC X(08) VALUE 'PDDEV100'.
013400     02  ARCHIVO               PIC X(08) VALUE SPACES.
013500     02  ACCION                PIC X(10) VALUE SPACES.
013600     02  LLAVE                 PIC X(32) VALUE SPACES.
013700
013800 01  WKS-TAB-CLI.
013900     05  WKS-CLI-CANT          PIC 9(04) COMP VALUE ZEROES.
014000     05  WKS-CLI-ENT OCCURS 1 TO 2000 TIMES
014100             DEPENDING ON WKS-CLI-CANT
014200             ASCENDING KEY IS WCLI-ID
014300             INDEXED BY IX-CLI.
014400         10  WCLI-ID           PIC 9(06).
014500         10  WCLI-ACTIVO       PIC X(01).
014600
014700 01  WKS-TAB-VAR.
014800     05  WKS-VAR-CANT          PIC 9(04) COMP VALUE ZEROES.
014900     05  WKS-VAR-ENT OCCURS 1 TO 5000 TIMES
015000             DEPENDING ON WKS-VAR-CANT
015100             ASCENDING KEY IS WVAR-ID
015200             INDEXED BY IX-VAR.
015300         10  WVAR-ID           PIC 9(06).
015400         10  WVAR-PRD-ID       PIC 9(06).
015500         10  WVAR-SKU          PIC X(20).
015600         10  WVAR-COLOR        PIC X(12).
015700         10  WVAR-TALLA        PIC X(04).
015800         10  WVAR-PRECIO       PIC S9(7)V99.
015900         10  WVAR-STOCK        PIC S9(07).
016000
016100 01  WKS-TAB-PED.
016200     05  WKS-PED-CANT          PIC 9(04) COMP VALUE ZEROES.
016300     05  WKS-PED-SEC           PIC 9(06) COMP VALUE ZEROES.
016400     05  WKS-PED-ENT OCCURS 1 TO 5000 TIMES
016500             DEPENDING ON WKS-PED-CANT
016600             ASCENDING KEY IS WPED-ID
016700             INDEXED BY IX-PED, IX-PED2.
016800         10  WPED-ID           PIC 9(06).
016900         10  WPED-CLI-ID       PIC 9(06).
017000         10  WPED-FECHA        PIC 9(08).
017100         10  WPED-TIPO         PIC X(01).
017200         10  WPED-ESTADO       PIC X(01).
017300         10  WPED-FORMA-PAGO   PIC X(02).
017400         10  WPED-ORIGEN-ID    PIC 9(06).
017500         10  WPED-APROBACION   PIC X(01).
017600         10  WPED-TOTAL        PIC S9(9)V99.
017700
017800 01  WKS-TAB-DET.
017900     05  WKS-DET-CANT          PIC 9(05) COMP VALUE ZEROES.
018000     05  WKS-DET-SEC           PIC 9(06) COMP VALUE ZEROES.
018100     05  WKS-DET-ENT OCCURS 40000 TIMES
018200             INDEXED BY IX-DET.
018300         10  WDET-ID           PIC 9(06).
018400         10  WDET-PED-ID       PIC 9(06).
018500         10  WDET-VAR-ID       PIC 9(06).
018600         10  WDET-CANTIDAD     PIC S9(05).
018700         10  WDET-PRECIO       PIC S9(7)V99.
018800
018900 01  WKS-FLAGS.
019000     05  WKS-FIN-PDCLIE        PIC 9(01) VALUE ZEROES.
019100         88  FIN-PDCLIE                  VALUE 1.
019200     05  WKS-FIN-PDVARE        PIC 9(01) VALUE ZEROES.
019300         88  FIN-PDVARE                  VALUE 1.
019400     05  WKS-FIN-PDPEDE        PIC 9(01) VALUE ZEROES.
019500         88  FIN-PDPEDE                  VALUE 1.
019600     05  WKS-FIN-PDDETE        PIC 9(01) VALUE ZEROES.
019700         88  FIN-PDDETE                  VALUE 1.
019800     05  WKS-FIN-PDTRNE        PIC 9(01) VALUE ZEROES.
019900         88  FIN-PDTRNE                  VALUE 1.
020000     05  WKS-DOC-VALIDO        PIC 9(01) VALUE ZEROES.
020100         88  DOC-ES-VALIDO                VALUE 1.
020200
020300 01  WKS-CONTADORES.
020400     05  WKS-I                 PIC 9(05) COMP VALUE ZEROES.
020500     05  WKS-K                 PIC 9(05) COMP VALUE ZEROES.
020600     05  WKS-MOV-SEC           PIC 9(06) COMP VALUE ZEROES.
020700
020800 01  WKS-ACUMULADORES.
020900     05  WKS-TOTAL-CALC        PIC S9(9)V99  VALUE ZEROES.
021000     05  WKS-ENTREGADO-TOT     PIC S9(09)    VALUE ZEROES.
021100     05  WKS-DEVUELTO-OTROS    PIC S9(09)    VALUE ZEROES.
021200     05  WKS-DEVUELTO-DOC      PIC S9(09)    VALUE ZEROES.
021300     05  WKS-DEVUELTO-TOT      PIC S9(09)    VALUE ZEROES.
021400     05  WKS-MAX-DEVOLVIBLE    PIC S9(09)    VALUE ZEROES.
021500
021600 01  MOV-TIPO-TEMP             PIC X(02) VALUE 'DE'.
021620 01  MOV-TIPO-TEMP-R REDEFINES MOV-TIPO-TEMP.
021640     05  MOV-TIPO-CARACTER     PIC X(01) OCCURS 2 TIMES.
021700
021800 01  WKS-FECHA-PROCESO         PIC 9(08) VALUE ZEROES.
021900 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
022000     05  WKS-FP-ANIO           PIC 9(04).
022100     05  WKS-FP-MES            PIC 9(02).
022200     05  WKS-FP-DIA            PIC 9(02).
022300
022400 01  WKS-PARM-ENTRADA.
022500     05  WKS-PARM-FECHA        PIC 9(08).
022600     05  WKS-PARM-MOV-INI      PIC 9(06).
022700 01  WKS-PARM-ENTRADA-R REDEFINES WKS-PARM-ENTRADA.
022800     05  WKS-PARM-COMPLETO     PIC 9(14).
022900
023000******************************************************************
023100 PROCEDURE DIVISION.
023200******************************************************************
023300 000-MAIN SECTION.
023400     PERFORM 100-INICIALIZA
023500     PERFORM 200-PROCESA-TRANSACCIONES UNTIL FIN-PDTRNE
023600     PERFORM 800-ESCRIBE-MAESTROS
023700     PERFORM 900-CIERRA-ARCHIVOS THRU 905-FIN-PROCESO-E
023800     STOP RUN.
023900 000-MAIN-E. EXIT.
024000
024100 100-INICIALIZA SECTION.
024200     ACCEPT  WKS-PARM-ENTRADA  FROM SYSIN
024300     MOVE    WKS-PARM-FECHA    TO WKS-FECHA-PROCESO
024400     MOVE    WKS-PARM-MOV-INI  TO WKS-MOV-SEC
024500     OPEN INPUT  PDCLIE PDVARE PDPEDE PDDETE PDTRNE
024600          OUTPUT PDVARS PDPEDS PDDETS PDMOVS
024700     PERFORM 110-VALIDA-APERTURAS
024800     PERFORM 120-CARGA-CLIENTES  UNTIL FIN-PDCLIE
024900     PERFORM 130-CARGA-VARIANTES UNTIL FIN-PDVARE
025000     PERFORM 140-CARGA-PEDIDOS   UNTIL FIN-PDPEDE
025100     PERFORM 150-CARGA-DETALLES  UNTIL FIN-PDDETE
025200     PERFORM 160-DETERMINA-SECUENCIAS
025300     PERFORM 170-LEE-TRANSACCION.
025400 100-INICIALIZA-E. EXIT.
025500
025600 110-VALIDA-APERTURAS SECTION.
025700     IF FS-PDCLIE NOT EQUAL 0
025800        MOVE 'PDCLIE'  TO ARCHIVO
025900        PERFORM 190-ERROR-FATAL
026000     END-IF
026100     IF FS-PDVARE NOT EQUAL 0
026200        MOVE 'PDVARE'  TO ARCHIVO
026300        PERFORM 190-ERROR-FATAL
026400     END-IF
026500     IF FS-PDPEDE NOT EQUAL 0
026600        MOVE 'PDPEDE'  TO ARCHIVO
026700        PERFORM 190-ERROR-FATAL
026800     END-IF
026900     IF FS-PDDETE NOT EQUAL 0
027000        MOVE 'PDDETE'  TO ARCHIVO
027100        PERFORM 190-ERROR-FATAL
027200     END-IF
027300     IF FS-PDTRNE NOT EQUAL 0
027400        MOVE 'PDTRNE'  TO ARCHIVO
027500        PERFORM 190-ERROR-FATAL
027600     END-IF.
027700 110-VALIDA-APERTURAS-E. EXIT.
027800
027900 190-ERROR-FATAL SECTION.
028000     MOVE 'OPEN'   TO ACCION
028100     MOVE SPACES   TO LLAVE
028200     CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
028300                           FS-PDCLIE, FS-PDCLIE
028400     DISPLAY '>>> ERROR AL ABRIR ARCHIVO ' ARCHIVO ' <<<'
028500             UPON CONSOLE
028600     PERFORM 900-CIERRA-ARCHIVOS
028700     MOVE 91 TO RETURN-CODE
028800     STOP RUN.
028900 190-ERROR-FATAL-E. EXIT.
029000
029100 120-CARGA-CLIENTES SECTION.
029200     READ PDCLIE
029300          AT END
029400             MOVE 1 TO WKS-FIN-PDCLIE
029500          NOT AT END
029600             ADD 1 TO WKS-CLI-CANT
029700             MOVE CLI-ID     TO WCLI-ID     (WKS-CLI-CANT)
029800             MOVE CLI-ACTIVO TO WCLI-ACTIVO (WKS-CLI-CANT)
029900     END-READ.
030000 120-CARGA-CLIENTES-E. EXIT.
030100
030200 130-CARGA-VARIANTES SECTION.
030300     READ PDVARE INTO REG-PDVARE
030400          AT END
030500             MOVE 1 TO WKS-FIN-PDVARE
030600          NOT AT END
030700             ADD 1 TO WKS-VAR-CANT
030800             MOVE VAR-ID     TO WVAR-ID     (WKS-VAR-CANT)
030900             MOVE VAR-PRD-ID TO WVAR-PRD-ID (WKS-VAR-CANT)
031000             MOVE VAR-SKU    TO WVAR-SKU    (WKS-VAR-CANT)
031100             MOVE VAR-COLOR  TO WVAR-COLOR  (WKS-VAR-CANT)
031200             MOVE VAR-TALLA  TO WVAR-TALLA  (WKS-VAR-CANT)
031300             MOVE VAR-PRECIO TO WVAR-PRECIO (WKS-VAR-CANT)
031400             MOVE VAR-STOCK  TO WVAR-STOCK  (WKS-VAR-CANT)
031500     END-READ.
031600 130-CARGA-VARIANTES-E. EXIT.
031700
031800 140-CARGA-PEDIDOS SECTION.
031900     READ PDPEDE INTO REG-PDPEDE
032000          AT END
032100             MOVE 1 TO WKS-FIN-PDPEDE
032200          NOT AT END
032300             ADD 1 TO WKS-PED-CANT
032400           MOVE PED-ID          TO WPED-ID          (WKS-PED-CANT)
032500           MOVE PED-CLI-ID      TO WPED-CLI-ID      (WKS-PED-CANT)
032600           MOVE PED-FECHA       TO WPED-FECHA       (WKS-PED-CANT)
032700           MOVE PED-TIPO        TO WPED-TIPO        (WKS-PED-CANT)
032800           MOVE PED-ESTADO      TO WPED-ESTADO      (WKS-PED-CANT)
032900           MOVE PED-FORMA-PAGO  TO WPED-FORMA-PAGO  (WKS-PED-CANT)
033000           MOVE PED-ORIGEN-ID   TO WPED-ORIGEN-ID   (WKS-PED-CANT)
033100           MOVE PED-APROBACION  TO WPED-APROBACION  (WKS-PED-CANT)
033200           MOVE PED-TOTAL       TO WPED-TOTAL       (WKS-PED-CANT)
033300     END-READ.
033400 140-CARGA-PEDIDOS-E. EXIT.
033500
033600 150-CARGA-DETALLES SECTION.
033700     READ PDDETE INTO REG-PDDETE
033800          AT END
033900             MOVE 1 TO WKS-FIN-PDDETE
034000          NOT AT END
034100             ADD 1 TO WKS-DET-CANT
034200             MOVE DET-ID          TO WDET-ID       (WKS-DET-CANT)
034300             MOVE DET-PED-ID      TO WDET-PED-ID   (WKS-DET-CANT)
034400             MOVE DET-VAR-ID      TO WDET-VAR-ID   (WKS-DET-CANT)
034500             MOVE DET-CANTIDAD    TO WDET-CANTIDAD (WKS-DET-CANT)
034600             MOVE DET-PRECIO-UNIT TO WDET-PRECIO   (WKS-DET-CANT)
034700     END-READ.
034800 150-CARGA-DETALLES-E. EXIT.
034900
035000 160-DETERMINA-SECUENCIAS SECTION.
035100     MOVE ZEROES TO WKS-PED-SEC WKS-DET-SEC
035200     PERFORM 161-MAX-PEDIDO VARYING WKS-I FROM 1 BY 1
035300             UNTIL WKS-I > WKS-PED-CANT
035400     PERFORM 162-MAX-DETALLE VARYING WKS-I FROM 1 BY 1
035500             UNTIL WKS-I > WKS-DET-CANT.
035600 160-DETERMINA-SECUENCIAS-E. EXIT.
035700
035800 161-MAX-PEDIDO SECTION.
035900     IF WPED-ID (WKS-I) > WKS-PED-SEC
036000        MOVE WPED-ID (WKS-I) TO WKS-PED-SEC
036100     END-IF.
036200 161-MAX-PEDIDO-E. EXIT.
036300
036400 162-MAX-DETALLE SECTION.
036500     IF WDET-ID (WKS-I) > WKS-DET-SEC
036600        MOVE WDET-ID (WKS-I) TO WKS-DET-SEC
036700     END-IF.
036800 162-MAX-DETALLE-E. EXIT.
036900
037000 170-LEE-TRANSACCION SECTION.
037100     READ PDTRNE
037200          AT END
037300             MOVE 1 TO WKS-FIN-PDTRNE
037400     END-READ.
037500 170-LEE-TRANSACCION-E. EXIT.
037600
037700******************************************************************
037800 200-PROCESA-TRANSACCIONES SECTION.
037900******************************************************************
038000     EVALUATE TRN-COMANDO
038100         WHEN 'CREATE-RET'
038200              PERFORM 210-PROC-CREAR-DEV
038300         WHEN 'ADD-RET-ITEM'
038400              PERFORM 300-PROC-AGREGAR-ITEM-DEV
038500         WHEN 'APPROVE-APTA'
038600              PERFORM 400-PROC-APROBAR-APTA
038700         WHEN 'APPROVE-SCRAP'
038800              PERFORM 500-PROC-APROBAR-SCRAP
038900         WHEN 'QUERY-AVAIL'
039000              PERFORM 600-PROC-CONSULTA-DISP
039100         WHEN OTHER
039200              DISPLAY '>>> COMANDO NO RECONOCIDO: ' TRN-COMANDO
039300                      UPON CONSOLE
039400     END-EVALUATE
039500     PERFORM 170-LEE-TRANSACCION.
039600 200-PROCESA-TRANSACCIONES-E. EXIT.
039700
039800******************************************************************
039900*   210 - CREATE-RET: ALTA DE DOCUMENTO DE DEVOLUCION            *
040000******************************************************************
040100 210-PROC-CREAR-DEV SECTION.
040200     MOVE 0 TO WKS-DOC-VALIDO
040300     SET  IX-CLI TO 1
040400     SEARCH ALL WKS-CLI-ENT
040500         AT END
040600             DISPLAY '>>> CLIENTE INEXISTENTE: ' TRN-CLI-ID
040700                     UPON CONSOLE
040800         WHEN WCLI-ID (IX-CLI) = TRN-CLI-ID
040900             MOVE 1 TO WKS-DOC-VALIDO
041000     END-SEARCH
041100     IF DOC-ES-VALIDO AND TRN-ORIGEN-ID NOT = ZEROES
041200        PERFORM 220-VALIDA-PEDIDO-ORIGEN
041300     END-IF
041400     IF DOC-ES-VALIDO
041500        ADD  1 TO WKS-PED-SEC
041600        ADD  1 TO WKS-PED-CANT
041700        MOVE WKS-PED-SEC    TO WPED-ID          (WKS-PED-CANT)
041800        MOVE TRN-CLI-ID     TO WPED-CLI-ID      (WKS-PED-CANT)
041900        MOVE TRN-FECHA      TO WPED-FECHA       (WKS-PED-CANT)
042000        MOVE 'D'            TO WPED-TIPO        (WKS-PED-CANT)
042100        MOVE 'B'            TO WPED-ESTADO      (WKS-PED-CANT)
042200        MOVE SPACES         TO WPED-FORMA-PAGO  (WKS-PED-CANT)
042300        MOVE TRN-ORIGEN-ID  TO WPED-ORIGEN-ID   (WKS-PED-CANT)
042400        MOVE SPACES         TO WPED-APROBACION  (WKS-PED-CANT)
042500        MOVE ZEROES         TO WPED-TOTAL       (WKS-PED-CANT)
042600     END-IF.
042700 210-PROC-CREAR-DEV-E. EXIT.
042800
042900*--> EL PEDIDO DE ORIGEN DEBE EXISTIR Y ESTAR ENTREGADO (BPM 4472)
043000 220-VALIDA-PEDIDO-ORIGEN SECTION.
043100     MOVE 0 TO WKS-DOC-VALIDO
043200     SET  IX-PED TO 1
043300     SEARCH ALL WKS-PED-ENT
043400         AT END
043500             DISPLAY '>>> PEDIDO DE ORIGEN INEXISTENTE: '
043600                     TRN-ORIGEN-ID UPON CONSOLE
043700         WHEN WPED-ID (IX-PED) = TRN-ORIGEN-ID
043800             IF WPED-ESTADO (IX-PED) = 'E'
043900                MOVE 1 TO WKS-DOC-VALIDO
044000             ELSE
044100                DISPLAY '>>> EL PEDIDO DE ORIGEN NO ESTA '
044200                        'ENTREGADO: ' TRN-ORIGEN-ID
044300                        UPON CONSOLE
044400             END-IF
044500     END-SEARCH.
044600 220-VALIDA-PEDIDO-ORIGEN-E. EXIT.
044700
044800******************************************************************
044900*   300 - ADD-RET-ITEM: AGREGA RENGLON CON TOPE DE DEVOLUCION    *
045000******************************************************************
045100 300-PROC-AGREGAR-ITEM-DEV SECTION.
045200     PERFORM 310-BUSCA-DOCUMENTO
045300     IF IX-PED > WKS-PED-CANT
045400        DISPLAY '>>> DOCUMENTO INEXISTENTE: ' TRN-PED-ID
045500                UPON CONSOLE
045600     ELSE
045700        IF WPED-TIPO (IX-PED) = 'D' AND
045800           (WPED-ESTADO (IX-PED) = 'B' OR 'D' OR 'C')
045900           PERFORM 320-VALIDA-TOPE-DEVOLUCION
046000           IF WKS-MAX-DEVOLVIBLE >= TRN-CANTIDAD
046100              PERFORM 330-AGREGA-RENGLON-DEV
046200           ELSE
046300              DISPLAY '>>> TOPE DE DEVOLUCION EXCEDIDO, '
046400                      'MAXIMO DEVOLVIBLE: ' WKS-MAX-DEVOLVIBLE
046500                      UPON CONSOLE
046600           END-IF
046700        ELSE
046800           DISPLAY '>>> DOCUMENTO NO VALIDO PARA AGREGAR '
046900                   'RENGLON: ' TRN-PED-ID UPON CONSOLE
047000        END-IF
047100     END-IF.
047200 300-PROC-AGREGAR-ITEM-DEV-E. EXIT.
047300
047400 310-BUSCA-DOCUMENTO SECTION.
047500     SET  IX-PED TO 1
047600     SEARCH ALL WKS-PED-ENT
047700         AT END
047800             SET IX-PED TO WKS-PED-CANT
047900             SET IX-PED UP BY 1
048000         WHEN WPED-ID (IX-PED) = TRN-PED-ID
048100             CONTINUE
048200     END-SEARCH.
048300 310-BUSCA-DOCUMENTO-E. EXIT.
048400
048500*--> CALCULA ENTREGADO, DEVUELTO EN OTROS DOCUMENTOS Y DEVUELTO
048600*    EN ESTE MISMO DOCUMENTO, TODO EN UNA SOLA PASADA (BPM 5410)
048700 320-VALIDA-TOPE-DEVOLUCION SECTION.
048800     MOVE ZEROES TO WKS-ENTREGADO-TOT
048900                    WKS-DEVUELTO-OTROS
049000                    WKS-DEVUELTO-DOC
049100     PERFORM 321-ACUM-RENGLON VARYING WKS-K FROM 1 BY 1
049200             UNTIL WKS-K > WKS-DET-CANT
049300     COMPUTE WKS-MAX-DEVOLVIBLE = WKS-ENTREGADO-TOT -
049400             WKS-DEVUELTO-OTROS - WKS-DEVUELTO-DOC
049500     IF WKS-MAX-DEVOLVIBLE < 0
049600        MOVE ZEROES TO WKS-MAX-DEVOLVIBLE
049700     END-IF.
049800 320-VALIDA-TOPE-DEVOLUCION-E. EXIT.
049900
050000 321-ACUM-RENGLON SECTION.
050100     IF WDET-VAR-ID (WKS-K) = TRN-VAR-ID
050200        PERFORM 322-BUSCA-PEDIDO-DEL-RENGLON
050300        IF IX-PED2 <= WKS-PED-CANT
050400           IF WPED-CLI-ID (IX-PED2) = WPED-CLI-ID (IX-PED)
050500              IF (WPED-TIPO (IX-PED2) = 'V' OR SPACES) AND
050600                  WPED-ESTADO (IX-PED2) = 'E'
050700                 ADD WDET-CANTIDAD (WKS-K) TO WKS-ENTREGADO-TOT
050800              END-IF
050900              IF WPED-TIPO (IX-PED2) = 'D' AND
051000                 WPED-ID   (IX-PED2) NOT = WPED-ID (IX-PED)
051100                 ADD WDET-CANTIDAD (WKS-K) TO WKS-DEVUELTO-OTROS
051200              END-IF
051300              IF WPED-ID (IX-PED2) = WPED-ID (IX-PED)
051400                 ADD WDET-CANTIDAD (WKS-K) TO WKS-DEVUELTO-DOC
051500              END-IF
051600           END-IF
051700        END-IF
051800     END-IF.
051900 321-ACUM-RENGLON-E. EXIT.
052000
052100*--> BUSCA CON UN SEGUNDO INDICE (IX-PED2) PARA NO PERDER LA
052200*    POSICION DEL DOCUMENTO EN CURSO QUE MANTIENE IX-PED
052300 322-BUSCA-PEDIDO-DEL-RENGLON SECTION.
052400     SET  IX-PED2 TO 1
052500     SEARCH ALL WKS-PED-ENT
052600         AT END
052700             SET IX-PED2 TO WKS-PED-CANT
052800             SET IX-PED2 UP BY 1
052900         WHEN WPED-ID (IX-PED2) = WDET-PED-ID (WKS-K)
053000             CONTINUE
053100     END-SEARCH.
053200 322-BUSCA-PEDIDO-DEL-RENGLON-E. EXIT.
053300
053400 330-AGREGA-RENGLON-DEV SECTION.
053500     PERFORM 340-BUSCA-VARIANTE
053600     ADD 1 TO WKS-DET-SEC
053700     ADD 1 TO WKS-DET-CANT
053800     MOVE WKS-DET-SEC  TO WDET-ID       (WKS-DET-CANT)
053900     MOVE TRN-PED-ID   TO WDET-PED-ID   (WKS-DET-CANT)
054000     MOVE TRN-VAR-ID   TO WDET-VAR-ID   (WKS-DET-CANT)
054100     MOVE TRN-CANTIDAD TO WDET-CANTIDAD (WKS-DET-CANT)
054200     MOVE WVAR-PRECIO (IX-VAR)
054300                       TO WDET-PRECIO   (WKS-DET-CANT)
054400     IF WPED-ESTADO (IX-PED) = 'B'
054500        MOVE 'D' TO WPED-ESTADO (IX-PED)
054600     END-IF
054700     PERFORM 350-RECALCULA-TOTAL.
054800 330-AGREGA-RENGLON-DEV-E. EXIT.
054900
055000 340-BUSCA-VARIANTE SECTION.
055100     SET  IX-VAR TO 1
055200     SEARCH ALL WKS-VAR-ENT
055300         AT END
055400             SET IX-VAR TO WKS-VAR-CANT
055500             SET IX-VAR UP BY 1
055600         WHEN WVAR-ID (IX-VAR) = TRN-VAR-ID
055700             CONTINUE
055800     END-SEARCH.
055900 340-BUSCA-VARIANTE-E. EXIT.
056000
056100 350-RECALCULA-TOTAL SECTION.
056200     MOVE ZEROES TO WKS-TOTAL-CALC
056300     PERFORM 351-SUMA-RENGLON VARYING WKS-K FROM 1 BY 1
056400             UNTIL WKS-K > WKS-DET-CANT
056500     MOVE WKS-TOTAL-CALC TO WPED-TOTAL (IX-PED).
056600 350-RECALCULA-TOTAL-E. EXIT.
056700
056800 351-SUMA-RENGLON SECTION.
056900     IF WDET-PED-ID (WKS-K) = TRN-PED-ID
057000        COMPUTE WKS-TOTAL-CALC = WKS-TOTAL-CALC +
057100                (WDET-CANTIDAD (WKS-K) * WDET-PRECIO (WKS-K))
057200     END-IF.
057300 351-SUMA-RENGLON-E. EXIT.
057400
057500******************************************************************
057600*   400 - APPROVE-APTA: REINGRESA STOCK, BITACORA 'DE'           *
057700******************************************************************
057800 400-PROC-APROBAR-APTA SECTION.
057900     PERFORM 310-BUSCA-DOCUMENTO
058000     IF IX-PED > WKS-PED-CANT
058100        DISPLAY '>>> DOCUMENTO INEXISTENTE: ' TRN-PED-ID
058200                UPON CONSOLE
058300     ELSE
058400        IF WPED-TIPO (IX-PED) = 'D'
058500           PERFORM 410-REINGRESA-STOCK VARYING WKS-K FROM 1 BY 1
058600                   UNTIL WKS-K > WKS-DET-CANT
058700           MOVE 'C' TO WPED-ESTADO     (IX-PED)
058800           MOVE 'A' TO WPED-APROBACION (IX-PED)
058900        ELSE
059000           DISPLAY '>>> EL DOCUMENTO NO ES UNA DEVOLUCION: '
059100                   TRN-PED-ID UPON CONSOLE
059200        END-IF
059300     END-IF.
059400 400-PROC-APROBAR-APTA-E. EXIT.
059500
059600 410-REINGRESA-STOCK SECTION.
059700     IF WDET-PED-ID (WKS-K) = TRN-PED-ID
059800        PERFORM 340-BUSCA-VARIANTE-DEL-RENGLON
059900        ADD  WDET-CANTIDAD (WKS-K) TO WVAR-STOCK (IX-VAR)
060000        MOVE 'DE' TO MOV-TIPO-TEMP
060100        PERFORM 700-GRABA-MOVIMIENTO
060200     END-IF.
060300 410-REINGRESA-STOCK-E. EXIT.
060400
060500 340-BUSCA-VARIANTE-DEL-RENGLON SECTION.
060600     SET  IX-VAR TO 1
060700     SEARCH ALL WKS-VAR-ENT
060800         AT END
060900             SET IX-VAR TO WKS-VAR-CANT
061000             SET IX-VAR UP BY 1
061100         WHEN WVAR-ID (IX-VAR) = WDET-VAR-ID (WKS-K)
061200             CONTINUE
061300     END-SEARCH.
061400 340-BUSCA-VARIANTE-DEL-RENGLON-E. EXIT.
061500
061600******************************************************************
061700*   500 - APPROVE-SCRAP: SOLO BITACORA 'SC', NO TOCA STOCK       *
061800******************************************************************
061900 500-PROC-APROBAR-SCRAP SECTION.
062000     PERFORM 310-BUSCA-DOCUMENTO
062100     IF IX-PED > WKS-PED-CANT
062200        DISPLAY '>>> DOCUMENTO INEXISTENTE: ' TRN-PED-ID
062300                UPON CONSOLE
062400     ELSE
062500        IF WPED-TIPO (IX-PED) = 'D'
062600           PERFORM 510-GRABA-SCRAP VARYING WKS-K FROM 1 BY 1
062700                   UNTIL WKS-K > WKS-DET-CANT
062800           MOVE 'C' TO WPED-ESTADO     (IX-PED)
062900           MOVE 'S' TO WPED-APROBACION (IX-PED)
063000        ELSE
063100           DISPLAY '>>> EL DOCUMENTO NO ES UNA DEVOLUCION: '
063200                   TRN-PED-ID UPON CONSOLE
063300        END-IF
063400     END-IF.
063500 500-PROC-APROBAR-SCRAP-E. EXIT.
063600
063700 510-GRABA-SCRAP SECTION.
063800     IF WDET-PED-ID (WKS-K) = TRN-PED-ID
063900        PERFORM 340-BUSCA-VARIANTE-DEL-RENGLON
064000        MOVE 'SC' TO MOV-TIPO-TEMP
064100        PERFORM 700-GRABA-MOVIMIENTO
064200     END-IF.
064300 510-GRABA-SCRAP-E. EXIT.
064400
064500******************************************************************
064600*   600 - QUERY-AVAIL: INFORME DE DISPONIBLE POR CONSOLA         *
064700******************************************************************
064800 600-PROC-CONSULTA-DISP SECTION.
064900     MOVE ZEROES TO WKS-ENTREGADO-TOT WKS-DEVUELTO-TOT
065000     PERFORM 610-ACUM-CONSULTA VARYING WKS-K FROM 1 BY 1
065100             UNTIL WKS-K > WKS-DET-CANT
065200     COMPUTE WKS-MAX-DEVOLVIBLE = WKS-ENTREGADO-TOT -
065300             WKS-DEVUELTO-TOT
065400     IF WKS-MAX-DEVOLVIBLE < 0
065500        MOVE ZEROES TO WKS-MAX-DEVOLVIBLE
065600     END-IF
065700     DISPLAY '>>> DISPONIBLE CLIENTE ' TRN-CLI-ID
065800             ' VARIANTE ' TRN-VAR-ID
065900             ' ENTREGADO=' WKS-ENTREGADO-TOT
066000             ' DEVUELTO='  WKS-DEVUELTO-TOT
066100             ' DISPONIBLE=' WKS-MAX-DEVOLVIBLE
066200             UPON CONSOLE.
066300 600-PROC-CONSULTA-DISP-E. EXIT.
066400
066500 610-ACUM-CONSULTA SECTION.
066600     IF WDET-VAR-ID (WKS-K) = TRN-VAR-ID
066700        PERFORM 322-BUSCA-PEDIDO-DEL-RENGLON
066800        IF IX-PED2 <= WKS-PED-CANT
066900           IF WPED-CLI-ID (IX-PED2) = TRN-CLI-ID
067000              IF (WPED-TIPO (IX-PED2) = 'V' OR SPACES) AND
067100                  WPED-ESTADO (IX-PED2) = 'E'
067200                 ADD WDET-CANTIDAD (WKS-K) TO WKS-ENTREGADO-TOT
067300              END-IF
067400              IF WPED-TIPO (IX-PED2) = 'D'
067500                 ADD WDET-CANTIDAD (WKS-K) TO WKS-DEVUELTO-TOT
067600              END-IF
067700           END-IF
067800        END-IF
067900     END-IF.
068000 610-ACUM-CONSULTA-E. EXIT.
068100
068200******************************************************************
068300*   700 - GRABA UN RENGLON DE LA BITACORA DE MOVIMIENTOS         *
068400******************************************************************
068500 700-GRABA-MOVIMIENTO SECTION.
068520     IF MOV-TIPO-CARACTER (2) = SPACE
068540        DISPLAY '>>> TIPO DE MOVIMIENTO SIN ARMAR, NO SE GRABA '
068560                TRN-PED-ID UPON CONSOLE
068570        ADD  1               TO WKS-CANT-RECHAZOS
068580        GO TO 700-GRABA-MOVIMIENTO-E
068590     END-IF
068595     ADD  1                  TO WKS-CANT-MOVIMIENTOS
068600     ADD  1                  TO WKS-MOV-SEC
068700     MOVE WKS-MOV-SEC        TO MOV-ID
068800     MOVE WVAR-ID (IX-VAR)   TO MOV-VAR-ID
068900     MOVE TRN-PED-ID         TO MOV-PED-ID
069000     MOVE WDET-ID (WKS-K)    TO MOV-DET-ID
069100     MOVE MOV-TIPO-TEMP      TO MOV-TIPO
069200     MOVE WDET-CANTIDAD (WKS-K) TO MOV-CANTIDAD
069300     MOVE WKS-FECHA-PROCESO  TO MOV-FECHA
069400     WRITE REG-PDMOV.
069500 700-GRABA-MOVIMIENTO-E. EXIT.
069600
069700******************************************************************
069800 800-ESCRIBE-MAESTROS SECTION.
069900******************************************************************
070000     PERFORM 810-ESCRIBE-VARIANTE VARYING WKS-I FROM 1 BY 1
070100             UNTIL WKS-I > WKS-VAR-CANT
070200     PERFORM 820-ESCRIBE-PEDIDO   VARYING WKS-I FROM 1 BY 1
070300             UNTIL WKS-I > WKS-PED-CANT
070400     PERFORM 830-ESCRIBE-DETALLE  VARYING WKS-I FROM 1 BY 1
070500             UNTIL WKS-I > WKS-DET-CANT.
070600 800-ESCRIBE-MAESTROS-E. EXIT.
070700
070800 810-ESCRIBE-VARIANTE SECTION.
070900     INITIALIZE REG-PDVARS
071000     MOVE WVAR-ID     (WKS-I) TO VAR-ID     OF REG-PDVARS
071100     MOVE WVAR-PRD-ID (WKS-I) TO VAR-PRD-ID OF REG-PDVARS
071200     MOVE WVAR-SKU    (WKS-I) TO VAR-SKU    OF REG-PDVARS
071300     MOVE WVAR-COLOR  (WKS-I) TO VAR-COLOR  OF REG-PDVARS
071400     MOVE WVAR-TALLA  (WKS-I) TO VAR-TALLA  OF REG-PDVARS
071500     MOVE WVAR-PRECIO (WKS-I) TO VAR-PRECIO OF REG-PDVARS
071600     MOVE WVAR-STOCK  (WKS-I) TO VAR-STOCK  OF REG-PDVARS
071700     WRITE REG-PDVARS.
071800 810-ESCRIBE-VARIANTE-E. EXIT.
071900
072000 820-ESCRIBE-PEDIDO SECTION.
072100     INITIALIZE REG-PDPEDS
072200    MOVE WPED-ID          (WKS-I) TO PED-ID          OF REG-PDPEDS
072300    MOVE WPED-CLI-ID      (WKS-I) TO PED-CLI-ID      OF REG-PDPEDS
072400    MOVE WPED-FECHA       (WKS-I) TO PED-FECHA       OF REG-PDPEDS
072500    MOVE WPED-TIPO        (WKS-I) TO PED-TIPO        OF REG-PDPEDS
072600    MOVE WPED-ESTADO      (WKS-I) TO PED-ESTADO      OF REG-PDPEDS
072700    MOVE WPED-FORMA-PAGO  (WKS-I) TO PED-FORMA-PAGO  OF REG-PDPEDS
072800    MOVE WPED-ORIGEN-ID   (WKS-I) TO PED-ORIGEN-ID   OF REG-PDPEDS
072900    MOVE WPED-APROBACION  (WKS-I) TO PED-APROBACION  OF REG-PDPEDS
073000    MOVE WPED-TOTAL       (WKS-I) TO PED-TOTAL       OF REG-PDPEDS
073100     WRITE REG-PDPEDS.
073200 820-ESCRIBE-PEDIDO-E. EXIT.
073300
073400 830-ESCRIBE-DETALLE SECTION.
073500     INITIALIZE REG-PDDETS
073600     MOVE WDET-ID       (WKS-I) TO DET-ID          OF REG-PDDETS
073700     MOVE WDET-PED-ID   (WKS-I) TO DET-PED-ID      OF REG-PDDETS
073800     MOVE WDET-VAR-ID   (WKS-I) TO DET-VAR-ID      OF REG-PDDETS
073900     MOVE WDET-CANTIDAD (WKS-I) TO DET-CANTIDAD    OF REG-PDDETS
074000     MOVE WDET-PRECIO   (WKS-I) TO DET-PRECIO-UNIT OF REG-PDDETS
074100     WRITE REG-PDDETS.
074200 830-ESCRIBE-DETALLE-E. EXIT.
074300
074400******************************************************************
074500 900-CIERRA-ARCHIVOS SECTION.
074600******************************************************************
074700     CLOSE PDCLIE PDVARE PDVARS PDPEDE PDPEDS
074800           PDDETE PDDETS PDTRNE PDMOVS.
074900 900-CIERRA-ARCHIVOS-E. EXIT.
075000
075100*--> BPM 7071: MENSAJE DE CIERRE DEL BATCH DE DEVOLUCIONES
075200 905-FIN-PROCESO SECTION.
075300     ACCEPT WKS-HORA-PROCESO FROM TIME
075400     DISPLAY '>>> FIN PDDEV100 - HORA ' WKS-HORA-PROCESO
075500             ' MOVIMIENTOS GRABADOS: ' WKS-CANT-MOVIMIENTOS
075600             ' RECHAZADOS: ' WKS-CANT-RECHAZOS UPON CONSOLE.
075700 905-FIN-PROCESO-E. EXIT.
