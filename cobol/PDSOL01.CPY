000100******************************************************************
000200* COPY        : PDSOL01                                          *
000300* DESCRIPCION : LAYOUT DE SOLICITUD DE ALTA DE PRODUCTO - HRK    *
000400*             : ENTRADA DEL MOTOR DE GENERACION DE VARIANTES     *
000500*             : (COLOR X TALLA).  VER BPM 4488.                  *
000600* PROGRAMADOR : E. RAMIREZ (PEDR)                                *
000700* FECHA       : 10/02/2025                                       *
000800******************************************************************
000900*           H I S T O R I A L   D E L   L A Y O U T              *
001000******************************************************************
001100* 10/02/1990 CAB  BPM 4488 - VERSION INICIAL: NOMBRE, SKU BASE,  *
001200*                  PRECIO, STOCK TOTAL, COLORES Y TALLAS.        *
001300* 30/05/2001 CAB  BPM 5210 - SE AGREGA LA TABLA DE STOCK POR     *
001400*                  VARIANTE (COLOR-TALLA).                       *
001500* 19/10/2010 SVH  BPM 5850 - SE AMPLIA A 10 COLORES Y 10 TALLAS. *
001600* 08/04/2014 SVH  BPM 7098 - SE AGREGA EL SOLICITANTE Y EL       *
001700*                  DEPOSITO DESTINO DE LA SOLICITUD.             *
001800* 10/02/2025 PEDR BPM 4488-R1 - SIN CAMBIOS DE LAYOUT; SE DEJA   *
001900*                  CONSTANCIA DE LA REVISION GENERAL HRK.        *
002000******************************************************************
002100 01  REG-PDSOL.
002200     05  SOL-NOMBRE            PIC X(30).
002300     05  SOL-SKU-BASE          PIC X(10).
002400     05  SOL-PRECIO            PIC S9(7)V99.
002500     05  SOL-STOCK-TOTAL       PIC S9(07).
002600     05  SOL-TABLA-COLORES.
002700         10  SOL-COLOR         PIC X(12) OCCURS 10 TIMES.
002800     05  SOL-TABLA-TALLAS.
002900         10  SOL-TALLA         PIC X(12) OCCURS 10 TIMES.
003000     05  SOL-TABLA-STOCK-VAR.
003100         10  SOL-VSTOCK-ENT    OCCURS 100 TIMES.
003200             15  SOL-VSTOCK-LLAVE   PIC X(17).
003300             15  SOL-VSTOCK-CANT    PIC S9(07).
003400     05  SOL-ORIGEN.
003500         10  SOL-SOLICITANTE   PIC X(08).
003600         10  SOL-DEPOSITO-DEST PIC X(04).
003700         10  FILLER            PIC X(04).
003800     05  FILLER                PIC X(04).
