000100******************************************************************
000200* COPY        : PDRPT01                                          *
000300* DESCRIPCION : LAYOUT DE LINEA DE IMPRESION DEL TABLERO         *
000400*             : GERENCIAL DE PEDIDOS/DEVOLUCIONES/STOCK - HRK    *
000500*             : LINEA BASE DE 132 POSICIONES, VARIAS VISTAS      *
000600*             : ALTERNAS SEGUN LA SECCION QUE SE ESTE IMPRIMIENDO*
000700* PROGRAMADOR : E. RAMIREZ (PEDR)                                *
000800* FECHA       : 12/02/2025                                       *
000900******************************************************************
001000 01  RPT-LINEA                 PIC X(132).
001100
001200*--> VISTA 1: ENCABEZADO DE PAGINA (TITULO + VENTANA DE FECHAS)
001300 01  RPT-ENCABEZADO REDEFINES RPT-LINEA.
001400     05  RPT-ENC-TITULO        PIC X(50).
001500     05  FILLER                PIC X(04).
001600     05  RPT-ENC-LIT-DESDE     PIC X(07).
001700     05  RPT-ENC-DESDE         PIC X(08).
001800     05  FILLER                PIC X(04).
001900     05  RPT-ENC-LIT-HASTA     PIC X(07).
002000     05  RPT-ENC-HASTA         PIC X(08).
002100     05  FILLER                PIC X(44).
002200
002300*--> VISTA 2: SECCION 1, PEDIDOS ANULADOS
002400 01  RPT-SEC1 REDEFINES RPT-LINEA.
002500     05  RPT-S1-LITERAL        PIC X(20).
002600     05  RPT-S1-CANT           PIC ZZZ,ZZ9.
002700     05  FILLER                PIC X(105).
002800
002900*--> VISTA 3: SECCION 2, FORMA DE PAGO MAS USADA
003000 01  RPT-SEC2 REDEFINES RPT-LINEA.
003100     05  RPT-S2-LITERAL        PIC X(22).
003200     05  RPT-S2-FORMA-PAGO     PIC X(02).
003300     05  FILLER                PIC X(03).
003400     05  RPT-S2-LIT-CANT       PIC X(08).
003500     05  RPT-S2-CANT           PIC ZZZ,ZZ9.
003600     05  FILLER                PIC X(90).
003700
003800*--> VISTA 4: SECCION 3, DESGLOSE DE DEVOLUCIONES (APTA/SCRAP/
003900*             PENDIENTE/TOTAL) - UNA LINEA POR RENGLON
004000 01  RPT-SEC3 REDEFINES RPT-LINEA.
004100     05  RPT-S3-LITERAL        PIC X(20).
004200     05  RPT-S3-CANT           PIC ZZZ,ZZ9.
004300     05  FILLER                PIC X(105).
004400
004500*--> VISTA 5: SECCION 4, PORCENTAJE DE STOCK HISTORICO VENDIDO
004600*             (TAMBIEN SE REUTILIZA PARA LAS DOS LINEAS DE TOTAL)
004700 01  RPT-SEC4 REDEFINES RPT-LINEA.
004800     05  RPT-S4-LITERAL        PIC X(24).
004900     05  RPT-S4-CANT           PIC ZZZ,ZZZ,ZZ9.
005000     05  FILLER                PIC X(03).
005100     05  RPT-S4-PORCENTAJE     PIC ZZ9.99.
005200     05  FILLER                PIC X(94).
005300
005400*--> VISTA 6: SECCION 5, ENCABEZADO DE LA TABLA DE TOP-N
005500 01  RPT-SEC5-CAB REDEFINES RPT-LINEA.
005600     05  FILLER                PIC X(05) VALUE 'RANK '.
005700     05  FILLER                PIC X(01).
005800     05  FILLER                PIC X(11) VALUE 'PRODUCT-ID '.
005900     05  FILLER                PIC X(01).
006000     05  FILLER                PIC X(30) VALUE 'NAME'.
006100     05  FILLER                PIC X(01).
006200     05  FILLER                PIC X(08) VALUE 'QTY SOLD'.
006300     05  FILLER                PIC X(75).
006400
006500*--> VISTA 7: SECCION 5, RENGLON DETALLE DEL TOP-N
006600 01  RPT-SEC5-DET REDEFINES RPT-LINEA.
006700     05  RPT-S5-RANK           PIC ZZ9.
006800     05  FILLER                PIC X(03).
006900     05  RPT-S5-PRD-ID         PIC 9(06).
007000     05  FILLER                PIC X(06).
007100     05  RPT-S5-PRD-NOMBRE     PIC X(30).
007200     05  FILLER                PIC X(01).
007300     05  RPT-S5-CANT           PIC ZZZ,ZZ9.
007400     05  FILLER                PIC X(80).
