000100******************************************************************
000200* COPY        : PDVAR01                                          *
000300* DESCRIPCION : LAYOUT MAESTRO DE VARIANTES (COLOR/TALLA) - HRK  *
000400*             : LA VARIANTE ES LA UNIDAD REALMENTE VENDIBLE      *
000500* PROGRAMADOR : E. RAMIREZ (PEDR)                                *
000600* FECHA       : 03/02/2025                                       *
000700******************************************************************
000800*           H I S T O R I A L   D E L   L A Y O U T              *
000900******************************************************************
001000* 10/02/1990 CAB  BPM 7003 - VERSION INICIAL: ID, PRODUCTO, SKU, *
001100*                  COLOR, TALLA, PRECIO Y STOCK.                 *
001200* 04/09/1990 CAB  BPM 4491 - SIN CAMBIOS DE LAYOUT; EL EJE TALLA *
001300*                  YA VENIA CONTEMPLADO DESDE LA VERSION INICIAL.*
001400* 12/03/1995 MRF  BPM 7040 - SE AGREGA EL DEPOSITO Y LA UBICACION*
001500*                  DE ESTANTERIA PARA EL PICKING EN DEPOSITO.    *
001600* 18/11/2002 CAB  BPM 7062 - SE AGREGA EL STOCK MINIMO Y EL      *
001700*                  INDICADOR DE REPOSICION AUTOMATICA.           *
001800* 30/06/2006 SVH  BPM 7071 - SE AGREGA EL BLOQUE DE AUDITORIA    *
001900*                  COMUN A TODOS LOS MAESTROS DEL SISTEMA.       *
002000* 12/02/2025 PEDR BPM 4488-R1 - SIN CAMBIOS DE LAYOUT; SE DEJA   *
002100*                  CONSTANCIA DE LA REVISION GENERAL HRK.        *
002200******************************************************************
002300 01  REG-PDVAR.
002400     05  VAR-ID                PIC 9(06).
002500     05  VAR-PRD-ID            PIC 9(06).
002600     05  VAR-SKU               PIC X(20).
002700     05  VAR-COLOR             PIC X(12).
002800     05  VAR-TALLA             PIC X(04).
002900     05  VAR-PRECIO            PIC S9(7)V99.
003000     05  VAR-STOCK             PIC S9(07).
003100     05  VAR-UBICACION.
003200         10  VAR-DEPOSITO      PIC X(04).
003300         10  VAR-ESTANTE       PIC X(06).
003400         10  FILLER            PIC X(02).
003500     05  VAR-STOCK-MINIMO      PIC S9(07).
003600     05  VAR-REPONER-AUTO      PIC X(01).
003700         88  VAR-REPONE-AUTOMATICO     VALUE 'Y'.
003800         88  VAR-NO-REPONE-AUTOMATICO  VALUE 'N'.
003900     05  VAR-AUDITORIA.
004000         10  VAR-FECHA-ALTA        PIC 9(08).
004100         10  VAR-FECHA-ULT-ACTUAL  PIC 9(08).
004200         10  VAR-USR-ULT-ACTUAL    PIC X(08).
004300         10  VAR-PROGRAMA-ORIGEN   PIC X(08).
004400         10  FILLER                PIC X(06).
004500     05  FILLER                PIC X(07).
