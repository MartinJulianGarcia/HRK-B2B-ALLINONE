000100******************************************************************
000200* COPY        : PDDET01                                          *
000300* DESCRIPCION : LAYOUT DE RENGLON (LINEA) DE PEDIDO - HRK        *
000400* PROGRAMADOR : E. RAMIREZ (PEDR)                                *
000500* FECHA       : 03/02/2025                                       *
000600******************************************************************
000700*           H I S T O R I A L   D E L   L A Y O U T              *
000800******************************************************************
000900* 03/03/1987 PEDR BPM 4471 - VERSION INICIAL: ID, PEDIDO,        *
001000*                  VARIANTE, CANTIDAD Y PRECIO UNITARIO.         *
001100* 08/05/1990 CAB  BPM 4560 - SE AGREGA EL INDICADOR DE RENGLON   *
001200*                  DESCONTADO (SOPORTE A LA BAJA TODO-O-NADA).   *
001300* 30/06/2006 SVH  BPM 7071 - SE AGREGA EL BLOQUE DE AUDITORIA    *
001400*                  COMUN A TODOS LOS MAESTROS DEL SISTEMA.       *
001500* 12/02/2025 PEDR BPM 4471-R2 - SIN CAMBIOS DE LAYOUT; SE DEJA   *
001600*                  CONSTANCIA DE LA REVISION GENERAL HRK.        *
001700******************************************************************
001800 01  REG-PDDET.
001900     05  DET-ID                PIC 9(06).
002000     05  DET-PED-ID            PIC 9(06).
002100     05  DET-VAR-ID            PIC 9(06).
002200     05  DET-CANTIDAD          PIC S9(05).
002300     05  DET-PRECIO-UNIT       PIC S9(7)V99.
002400     05  DET-DESCONTADO        PIC X(01).
002500         88  DET-YA-DESCONTADO           VALUE 'Y'.
002600         88  DET-PENDIENTE-DESCUENTO     VALUE 'N'.
002700     05  DET-AUDITORIA.
002800         10  DET-USR-ULT-ACTUAL    PIC X(08).
002900         10  DET-PROGRAMA-ORIGEN   PIC X(08).
003000         10  FILLER                PIC X(04).
003100     05  FILLER                PIC X(03).
