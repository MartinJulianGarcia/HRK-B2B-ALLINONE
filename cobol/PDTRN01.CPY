000100******************************************************************
000200* COPY        : PDTRN01                                          *
000300* DESCRIPCION : LAYOUT DE TRANSACCION DE CICLO DE VIDA DE        *
000400*             : PEDIDOS Y DEVOLUCIONES (COMANDOS) - HRK          *
000500* COMANDOS    : CREATE, ADD-ITEM, CONFIRM, CANCEL, DELIVER,      *
000600*             : CREATE-RET, ADD-RET-ITEM, APPROVE-APTA,          *
000700*             : APPROVE-SCRAP, QUERY-AVAIL                       *
000800* PROGRAMADOR : E. RAMIREZ (PEDR)                                *
000900* FECHA       : 03/02/2025                                       *
001000******************************************************************
001100*           H I S T O R I A L   D E L   L A Y O U T              *
001200******************************************************************
001300* 03/03/1987 PEDR BPM 4471 - VERSION INICIAL: COMANDO, PEDIDO,   *
001400*                  CLIENTE, VARIANTE, CANTIDAD Y FORMA DE PAGO.  *
001500* 22/01/1989 JLQ  BPM 4501 - SE AGREGA TRN-ORIGEN-ID PARA LA     *
001600*                  ACCION DE ENTREGAR/DEVOLVER CONTRA UNA VENTA. *
001700* 19/09/1996 MRF  BPM 7049 - SE AGREGA LA TERMINAL Y EL USUARIO  *
001800*                  QUE DIGITO LA TRANSACCION (AUDITORIA DE       *
001900*                  CAPTURA).                                     *
002000* 12/02/2025 PEDR BPM 4471-R2 - SIN CAMBIOS DE LAYOUT; SE DEJA   *
002100*                  CONSTANCIA DE LA REVISION GENERAL HRK.        *
002200******************************************************************
002300 01  REG-PDTRN.
002400     05  TRN-COMANDO           PIC X(12).
002500     05  TRN-PED-ID            PIC 9(06).
002600     05  TRN-CLI-ID            PIC 9(06).
002700     05  TRN-VAR-ID            PIC 9(06).
002800     05  TRN-CANTIDAD          PIC S9(05).
002900     05  TRN-FORMA-PAGO-TXT    PIC X(20).
003000     05  TRN-ORIGEN-ID         PIC 9(06).
003100     05  TRN-FECHA             PIC 9(08).
003200     05  TRN-CAPTURA.
003300         10  TRN-TERMINAL      PIC X(08).
003400         10  TRN-USUARIO       PIC X(08).
003500         10  FILLER            PIC X(04).
003600     05  FILLER                PIC X(11).
