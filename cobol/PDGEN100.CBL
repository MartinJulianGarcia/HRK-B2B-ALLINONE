000100******************************************************************
000200* FECHA       : 10/02/1990                                       *
000300* PROGRAMADOR : CARLOS ALBERTO BENITEZ (CAB)                     *
000400* APLICACION  : VENTAS MAYORISTAS                                *
000500* PROGRAMA    : PDGEN100                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : EXPANDE UNA SOLICITUD DE ALTA DE PRODUCTO EN UN  *
000800*             : REGISTRO DE PRODUCTO Y UNA VARIANTE POR CADA     *
000900*             : COMBINACION DE COLOR POR TALLA, GENERA EL SKU DE *
001000*             : CADA VARIANTE Y LE ASIGNA STOCK.                 *
001100* ARCHIVOS    : PDSOLE=E,PDPRDE=E,PDPRDS=S,PDVARE=E,PDVARS=S     *
001200* ACCION (ES) : G=GENERAR-PRODUCTO-Y-VARIANTES                   *
001300* INSTALADO   : 19/02/1990                                       *
001400* BPM/RATIONAL: 4488                                             *
001500* NOMBRE      : GENERACION DE PRODUCTOS Y VARIANTES              *
001600******************************************************************
001700*                 R E G I S T R O   D E   C A M B I O S          *
001800******************************************************************
001900* 10/02/1990 CAB  BPM 4488 - VERSION INICIAL: UNA VARIANTE POR   *
002000*                  COLOR, SIN MANEJO DE TALLA.                   *
002100* 04/09/1990 CAB  BPM 4491 - SE INCORPORA LA TALLA COMO SEGUNDO  *
002200*                  EJE DE LA VARIANTE (COLOR POR TALLA).         *
002300* 12/03/1992 PEDR BPM 4544 - SE PERMITE UNA ENTRADA DE TALLA     *
002400*                  COMPUESTA SEPARADA POR "/" (EJ. "1/2/3").     *
002500* 08/07/1996 MRF  BPM 4790 - SE NORMALIZA EL TOKEN DE TALLA      *
002600*                  UNICA (U, TU, UNICO) Y SE RECHAZA SU MEZCLA   *
002700*                  CON TALLAS NUMERICAS DENTRO DE UNA MISMA      *
002800*                  ENTRADA COMPUESTA.                            *
002900* 21/11/1998 MRF  BPM 5140 - REVISION Y2K: EL PROGRAMA NO USA    *
003000*                  FECHAS, SIN CAMBIOS DE IMPACTO. SE DEJA       *
003100*                  CONSTANCIA EN BITACORA DE CERTIFICACION.      *
003200* 30/05/2001 CAB  BPM 5210 - SE AGREGA EL MAPA OPCIONAL DE STOCK *
003300*                  POR VARIANTE (COLOR-TALLA); SIN MAPA SE       *
003400*                  DISTRIBUYE EL STOCK TOTAL EN PARTES IGUALES.  *
003500* 19/10/2010 SVH  BPM 5850 - SE AMPLIA LA SOLICITUD A 10 COLORES *
003600*                  Y 10 TALLAS COMO MAXIMO.                      *
003700* 12/02/2025 PEDR BPM 4488-R1 - REVISION GENERAL PARA EL NUEVO   *
003800*                  ESQUEMA DE VARIANTES POR COLOR/TALLA (HRK).   *
003810* 09/08/2026 HRK  BPM 7071 - SE RECHAZA LA SOLICITUD SIN NOMBRE  *
003820*                  DE PRODUCTO; SE AGREGA CONTADOR DE SOLICITU-  *
003830*                  DES RECHAZADAS AL CIERRE.                     *
003900******************************************************************
004000 IDENTIFICATION DIVISION.
004100 PROGRAM-ID.    PDGEN100.
004200 AUTHOR.        CARLOS ALBERTO BENITEZ.
004300 INSTALLATION.  SISTEMAS - VENTAS MAYORISTAS HRK.
004400 DATE-WRITTEN.  10/02/1990.
004500 DATE-COMPILED.
004600 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT PDSOLE ASSIGN TO PDSOLE
005400            ORGANIZATION  IS LINE SEQUENTIAL
005500            FILE STATUS   IS FS-PDSOLE.
005600
005700     SELECT PDPRDE ASSIGN TO PDPRDE
005800            ORGANIZATION  IS LINE SEQUENTIAL
005900            FILE STATUS   IS FS-PDPRDE.
006000
006100     SELECT PDPRDS ASSIGN TO PDPRDS
006200            ORGANIZATION  IS LINE SEQUENTIAL
006300            FILE STATUS   IS FS-PDPRDS.
006400
006500     SELECT PDVARE ASSIGN TO PDVARE
006600            ORGANIZATION  IS LINE SEQUENTIAL
006700            FILE STATUS   IS FS-PDVARE.
006800
006900     SELECT PDVARS ASSIGN TO PDVARS
007000            ORGANIZATION  IS LINE SEQUENTIAL
007100            FILE STATUS   IS FS-PDVARS.
007200
007300 DATA DIVISION.
007400 FILE SECTION.
007500 FD  PDSOLE.
007600     COPY PDSOL01.
007700 FD  PDPRDE.
007800 01  REG-PDPRDE.
007900     COPY PDPRD01.
008000 FD  PDPRDS.
008100 01  REG-PDPRDS.
008200     COPY PDPRD01.
008300 FD  PDVARE.
008400 01  REG-PDVARE.
008500     COPY PDVAR01.
008600 FD  PDVARS.
008700 01  REG-PDVARS.
008800     COPY PDVAR01.
008900
009000 WORKING-STORAGE SECTION.
009010*--> CONTADORES SUELTOS DE USO GENERAL (BPM 7071)
009020 77  WKS-CANT-RECHAZADAS       PIC 9(05) COMP VALUE ZEROES.
009030 77  WKS-HORA-PROCESO          PIC X(08) VALUE SPACES.
009100 01  WKS-FS-STATUS.
009200     02  FS-PDSOLE             PIC 9(02) VALUE ZEROES.
009300     02  FS-PDPRDE             PIC 9(02) VALUE ZEROES.
009400     02  FS-PDPRDS             PIC 9(02) VALUE ZEROES.
009500     02  FS-PDVARE             PIC 9(02) VALUE ZEROES.
009600     02  FS-PDVARS             PIC 9(02) VALUE ZEROES.
009700     02  PROGRAMA              PIC X(08) VALUE 'PDGEN100'.
009800     02  ARCHIVO               PIC X(08) VALUE SPACES.
009900     02  ACCION                PIC X(10) VALUE SPACES.
010000     02  LLAVE                 PIC X(32) VALUE SPACES.
010100
010200 01  WKS-FLAGS.
010300     05  WKS-FIN-PDSOLE        PIC 9(01) VALUE ZEROES.
010400         88  FIN-PDSOLE                  VALUE 1.
010500     05  WKS-FIN-PDPRDE        PIC 9(01) VALUE ZEROES.
010600         88  FIN-PDPRDE                  VALUE 1.
010700     05  WKS-FIN-PDVARE        PIC 9(01) VALUE ZEROES.
010800         88  FIN-PDVARE                  VALUE 1.
010900     05  WKS-SOLICITUD-OK      PIC 9(01) VALUE ZEROES.
011000         88  SOLICITUD-VALIDA            VALUE 1.
011100     05  WKS-TALLA-TIENE-UNICA PIC 9(01) VALUE ZEROES.
011200         88  TALLA-TIENE-UNICA           VALUE 1.
011300     05  WKS-TALLA-TIENE-NUMER PIC 9(01) VALUE ZEROES.
011400         88  TALLA-TIENE-NUMERICA        VALUE 1.
011500
011600 01  WKS-CONTADORES.
011700     05  WKS-PRD-SEC           PIC 9(06) COMP VALUE ZEROES.
011800     05  WKS-VAR-SEC           PIC 9(06) COMP VALUE ZEROES.
011900     05  WKS-I                 PIC 9(04) COMP VALUE ZEROES.
012000     05  WKS-IB                PIC 9(04) COMP VALUE ZEROES.
012100     05  WKS-IC                PIC 9(04) COMP VALUE ZEROES.
012200     05  WKS-IT                PIC 9(04) COMP VALUE ZEROES.
012300     05  WKS-CANT-COLORES      PIC 9(04) COMP VALUE ZEROES.
012400     05  WKS-CANT-TALLAS       PIC 9(04) COMP VALUE ZEROES.
012500     05  WKS-CANT-TALLAS-IND    PIC 9(04) COMP VALUE ZEROES.
012600     05  WKS-VAR-GENERADAS     PIC 9(05) COMP VALUE ZEROES.
012700     05  WKS-POS-BARRA         PIC 9(04) COMP VALUE ZEROES.
012800
012900*--> TABLA DE TALLAS INDIVIDUALES YA DESGLOSADAS (POST-SPLIT)
013000 01  WKS-TAB-TALLAS-IND.
013100     05  WKS-TALLA-IND OCCURS 100 TIMES
013200                       INDEXED BY IX-TALLA-IND.
013300         10  WTI-VALOR          PIC X(12).
013400
013500 01  WKS-TALLA-TRABAJO         PIC X(12) VALUE SPACES.
013600 01  WKS-TALLA-TRABAJO-R REDEFINES WKS-TALLA-TRABAJO.
013700     05  WKS-TT-CARACTER       PIC X(01) OCCURS 12 TIMES.
013800
013900 01  WKS-TALLA-RESTANTE        PIC X(12) VALUE SPACES.
014000
014100 01  WKS-COLOR-COD2            PIC X(02) VALUE SPACES.
014200 01  WKS-TALLA-COD             PIC X(12) VALUE SPACES.
014300 01  WKS-TALLA-COD-R REDEFINES WKS-TALLA-COD.
014400     05  WKS-TC-CARACTER       PIC X(01) OCCURS 12 TIMES.
014500
014600 01  WKS-LLAVE-STOCK           PIC X(17) VALUE SPACES.
014700 01  WKS-LLAVE-STOCK-R REDEFINES WKS-LLAVE-STOCK.
014800     05  WKS-LS-COLOR          PIC X(12).
014900     05  FILLER                PIC X(01).
015000     05  WKS-LS-TALLA          PIC X(04).
015100 01  WKS-STOCK-ASIGNADO        PIC S9(07) VALUE ZEROES.
015200 01  WKS-HAY-MAPA-STOCK        PIC 9(01) VALUE ZEROES.
015300     88  HAY-MAPA-STOCK                  VALUE 1.
015400
015500******************************************************************
015600 PROCEDURE DIVISION.
015700******************************************************************
015800 000-MAIN SECTION.
015900     PERFORM 100-INICIALIZA
016000     PERFORM 200-PROCESA-SOLICITUDES UNTIL FIN-PDSOLE
016100     PERFORM 900-CIERRA-ARCHIVOS THRU 905-FIN-PROCESO-E
016200     STOP RUN.
016300 000-MAIN-E. EXIT.
016400
016500 100-INICIALIZA SECTION.
016600     OPEN INPUT  PDSOLE PDPRDE PDVARE
016700          OUTPUT PDPRDS PDVARS
016800     PERFORM 110-VALIDA-APERTURAS
016900     PERFORM 120-COPIA-PRODUCTOS UNTIL FIN-PDPRDE
017000     PERFORM 130-COPIA-VARIANTES UNTIL FIN-PDVARE
017100     PERFORM 140-LEE-SOLICITUD.
017200 100-INICIALIZA-E. EXIT.
017300
017400 110-VALIDA-APERTURAS SECTION.
017500     IF FS-PDSOLE NOT EQUAL 0
017600        MOVE 'PDSOLE'  TO ARCHIVO
017700        PERFORM 190-ERROR-FATAL
017800     END-IF
017900     IF FS-PDPRDE NOT EQUAL 0
018000        MOVE 'PDPRDE'  TO ARCHIVO
018100        PERFORM 190-ERROR-FATAL
018200     END-IF
018300     IF FS-PDVARE NOT EQUAL 0
018400        MOVE 'PDVARE'  TO ARCHIVO
018500        PERFORM 190-ERROR-FATAL
018600     END-IF.
018700 110-VALIDA-APERTURAS-E. EXIT.
018800
018900 190-ERROR-FATAL SECTION.
019000     MOVE 'OPEN'   TO ACCION
019100     MOVE SPACES   TO LLAVE
019200     CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
019300                           FS-PDSOLE, FS-PDSOLE
019400     DISPLAY '>>> ERROR AL ABRIR ARCHIVO ' ARCHIVO ' <<<'
019500             UPON CONSOLE
019600     PERFORM 900-CIERRA-ARCHIVOS
019700     MOVE 91 TO RETURN-CODE
019800     STOP RUN.
019900 190-ERROR-FATAL-E. EXIT.
020000
020100*--> COPIA EL MAESTRO DE PRODUCTOS EXISTENTE Y RECUERDA EL MAYOR
020200*    NUMERO DE PRODUCTO PARA CONTINUAR LA SECUENCIA (BPM 4488)
020300 120-COPIA-PRODUCTOS SECTION.
020400     READ PDPRDE INTO REG-PDPRDS
020500          AT END
020600             MOVE 1 TO WKS-FIN-PDPRDE
020700          NOT AT END
020800             IF PRD-ID OF REG-PDPRDS > WKS-PRD-SEC
020900                MOVE PRD-ID OF REG-PDPRDS TO WKS-PRD-SEC
021000             END-IF
021100             WRITE REG-PDPRDS
021200     END-READ.
021300 120-COPIA-PRODUCTOS-E. EXIT.
021400
021500 130-COPIA-VARIANTES SECTION.
021600     READ PDVARE INTO REG-PDVARS
021700          AT END
021800             MOVE 1 TO WKS-FIN-PDVARE
021900          NOT AT END
022000             IF VAR-ID OF REG-PDVARS > WKS-VAR-SEC
022100                MOVE VAR-ID OF REG-PDVARS TO WKS-VAR-SEC
022200             END-IF
022300             WRITE REG-PDVARS
022400     END-READ.
022500 130-COPIA-VARIANTES-E. EXIT.
022600
022700 140-LEE-SOLICITUD SECTION.
022800     READ PDSOLE
022900          AT END
023000             MOVE 1 TO WKS-FIN-PDSOLE
023100     END-READ.
023200 140-LEE-SOLICITUD-E. EXIT.
023300
023400******************************************************************
023500 200-PROCESA-SOLICITUDES SECTION.
023600******************************************************************
023700     PERFORM 210-VALIDA-SOLICITUD
023800     IF SOLICITUD-VALIDA
023900        PERFORM 220-DESGLOSA-TALLAS
024000        IF SOLICITUD-VALIDA
024100           PERFORM 230-GRABA-PRODUCTO
024200           MOVE ZEROES TO WKS-VAR-GENERADAS
024300           PERFORM 300-GENERA-VARIANTES
024400           DISPLAY '>>> SOLICITUD OK, PRODUCTO ' WKS-PRD-SEC
024500                   ' VARIANTES GENERADAS: ' WKS-VAR-GENERADAS
024600                   UPON CONSOLE
024700        END-IF
024800     END-IF
024900     PERFORM 140-LEE-SOLICITUD.
025000 200-PROCESA-SOLICITUDES-E. EXIT.
025100
025200*--> AL MENOS UN COLOR Y UNA TALLA SON OBLIGATORIOS (BPM 4790)
025300 210-VALIDA-SOLICITUD SECTION.
025310     MOVE 1 TO WKS-SOLICITUD-OK
025320     IF SOL-NOMBRE = SPACES
025330        MOVE 0 TO WKS-SOLICITUD-OK
025340        DISPLAY '>>> SOLICITUD RECHAZADA: FALTA EL NOMBRE DEL '
025350                'PRODUCTO' UPON CONSOLE
025360        ADD  1 TO WKS-CANT-RECHAZADAS
025370        GO TO 210-VALIDA-SOLICITUD-E
025380     END-IF
025500     MOVE ZEROES TO WKS-CANT-COLORES WKS-CANT-TALLAS
025600     PERFORM 211-CUENTA-COLOR VARYING WKS-I FROM 1 BY 1
025700             UNTIL WKS-I > 10
025800     PERFORM 212-CUENTA-TALLA VARYING WKS-I FROM 1 BY 1
025900             UNTIL WKS-I > 10
026000     IF WKS-CANT-COLORES = ZEROES OR WKS-CANT-TALLAS = ZEROES
026100        MOVE 0 TO WKS-SOLICITUD-OK
026200        DISPLAY '>>> SOLICITUD RECHAZADA: SE REQUIERE AL '
026300                'MENOS UN COLOR Y UNA TALLA' UPON CONSOLE
026310        ADD  1 TO WKS-CANT-RECHAZADAS
026400     END-IF.
026500 210-VALIDA-SOLICITUD-E. EXIT.
026600
026700 211-CUENTA-COLOR SECTION.
026800     IF SOL-COLOR (WKS-I) NOT = SPACES
026900        ADD 1 TO WKS-CANT-COLORES
027000     END-IF.
027100 211-CUENTA-COLOR-E. EXIT.
027200
027300 212-CUENTA-TALLA SECTION.
027400     IF SOL-TALLA (WKS-I) NOT = SPACES
027500        ADD 1 TO WKS-CANT-TALLAS
027600     END-IF.
027700 212-CUENTA-TALLA-E. EXIT.
027800
027900******************************************************************
028000*   220 - DESGLOSA CADA ENTRADA DE TALLA POR "/" Y NORMALIZA     *
028100*         EL TOKEN DE TALLA UNICA (U, TU, UNICO)                *
028200******************************************************************
028300 220-DESGLOSA-TALLAS SECTION.
028400     MOVE ZEROES TO WKS-CANT-TALLAS-IND
028500     PERFORM 221-DESGLOSA-UNA-ENTRADA VARYING WKS-I FROM 1 BY 1
028600             UNTIL WKS-I > 10 OR NOT SOLICITUD-VALIDA.
028700 220-DESGLOSA-TALLAS-E. EXIT.
028800
028900 221-DESGLOSA-UNA-ENTRADA SECTION.
029000     IF SOL-TALLA (WKS-I) NOT = SPACES
029100        MOVE 0 TO WKS-TALLA-TIENE-UNICA WKS-TALLA-TIENE-NUMER
029200        MOVE SOL-TALLA (WKS-I) TO WKS-TALLA-RESTANTE
029300        PERFORM 222-PARTE-POR-BARRA UNTIL WKS-TALLA-RESTANTE
029400                = SPACES
029500        IF TALLA-TIENE-UNICA AND TALLA-TIENE-NUMERICA
029600           MOVE 0 TO WKS-SOLICITUD-OK
029700           DISPLAY '>>> SOLICITUD RECHAZADA: NO SE PUEDE '
029800                   'MEZCLAR TALLA UNICA CON TALLAS NUMERICAS'
029900                   UPON CONSOLE
030000        END-IF
030100     END-IF.
030200 221-DESGLOSA-UNA-ENTRADA-E. EXIT.
030300
030400*--> EXTRAE UN TOKEN DE WKS-TALLA-RESTANTE HASTA LA PRIMER "/"
030500*    (O EL RESTO SI NO HAY MAS BARRAS) Y LO AGREGA A LA TABLA
030600*--> BPM 4544-R1: SE USA WKS-IB (NO WKS-I) EN ESTE PARRAFO Y EN
030700*    223-BUSCA-BARRA PORQUE WKS-I ES EL INDICE DE 221 QUE LLAMA
030800*    A ESTE PARRAFO EN CICLO; REUTILIZARLO ACA LO DESCUADRABA.
030900 222-PARTE-POR-BARRA SECTION.
031000     MOVE ZEROES TO WKS-POS-BARRA
031100     PERFORM 223-BUSCA-BARRA VARYING WKS-IB FROM 1 BY 1
031200             UNTIL WKS-IB > 12
031300     IF WKS-POS-BARRA = ZEROES
031400        MOVE WKS-TALLA-RESTANTE TO WKS-TALLA-TRABAJO
031500        MOVE SPACES             TO WKS-TALLA-RESTANTE
031600     ELSE
031700        MOVE SPACES TO WKS-TALLA-TRABAJO
031800        IF WKS-POS-BARRA > 1
031900           COMPUTE WKS-IB = WKS-POS-BARRA - 1
032000           MOVE WKS-TALLA-RESTANTE (1:WKS-IB) TO WKS-TALLA-TRABAJO
032100        END-IF
032200        COMPUTE WKS-IB = 13 - WKS-POS-BARRA
032300        MOVE WKS-TALLA-RESTANTE (WKS-POS-BARRA + 1:WKS-IB)
032400                                TO WKS-TALLA-RESTANTE
032500     END-IF
032600     PERFORM 224-NORMALIZA-TOKEN.
032700 222-PARTE-POR-BARRA-E. EXIT.
032800
032900 223-BUSCA-BARRA SECTION.
033000     IF WKS-POS-BARRA = ZEROES AND
033100        WKS-TALLA-RESTANTE (WKS-IB:1) = '/'
033200        MOVE WKS-IB TO WKS-POS-BARRA
033300     END-IF.
033400 223-BUSCA-BARRA-E. EXIT.
033500
033600*--> NORMALIZA "U", "TU", "UNICO" (SIN IMPORTAR MAYUS/MINUS Y
033700*    ESPACIOS) AL TOKEN CANONICO "U" (BPM 4790)
033800 224-NORMALIZA-TOKEN SECTION.
033900     MOVE WKS-TALLA-TRABAJO TO WKS-TALLA-COD
034000     INSPECT WKS-TALLA-COD
034100             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
034200                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
034300     IF WKS-TALLA-COD = 'U' OR 'TU' OR 'UNICO'
034400        MOVE 1     TO WKS-TALLA-TIENE-UNICA
034500        MOVE 'U'   TO WKS-TALLA-TRABAJO
034600     ELSE
034700        MOVE 1                TO WKS-TALLA-TIENE-NUMER
034800*-->    BPM 4488: LA TALLA VA EN MAYUSCULAS Y SIN "/" EN EL SKU
034900        MOVE WKS-TALLA-COD    TO WKS-TALLA-TRABAJO
035000     END-IF
035100     ADD 1 TO WKS-CANT-TALLAS-IND
035200     SET  IX-TALLA-IND TO WKS-CANT-TALLAS-IND
035300     MOVE WKS-TALLA-TRABAJO TO WTI-VALOR (IX-TALLA-IND).
035400 224-NORMALIZA-TOKEN-E. EXIT.
035500
035600******************************************************************
035700 230-GRABA-PRODUCTO SECTION.
035800******************************************************************
035900     ADD 1 TO WKS-PRD-SEC
036000     INITIALIZE REG-PDPRDS
036100     MOVE WKS-PRD-SEC  TO PRD-ID       OF REG-PDPRDS
036200     MOVE SOL-NOMBRE   TO PRD-NOMBRE   OF REG-PDPRDS
036300     MOVE SOL-SKU-BASE TO PRD-SKU-BASE OF REG-PDPRDS
036400     MOVE 'GENERICO'   TO PRD-CATEGORIA OF REG-PDPRDS
036500     MOVE 'INDUMENT'   TO PRD-TIPO     OF REG-PDPRDS
036600     WRITE REG-PDPRDS.
036700 230-GRABA-PRODUCTO-E. EXIT.
036800
036900******************************************************************
037000*   300 - GENERA UNA VARIANTE POR CADA COLOR x TALLA INDIVIDUAL  *
037100******************************************************************
037200 300-GENERA-VARIANTES SECTION.
037300     PERFORM 310-RECORRE-COLOR VARYING WKS-IC FROM 1 BY 1
037400             UNTIL WKS-IC > 10.
037500 300-GENERA-VARIANTES-E. EXIT.
037600
037700 310-RECORRE-COLOR SECTION.
037800     IF SOL-COLOR (WKS-IC) NOT = SPACES
037900        PERFORM 320-RECORRE-TALLA VARYING WKS-IT FROM 1 BY 1
038000                UNTIL WKS-IT > WKS-CANT-TALLAS-IND
038100     END-IF.
038200 310-RECORRE-COLOR-E. EXIT.
038300
038400 320-RECORRE-TALLA SECTION.
038500     SET  IX-TALLA-IND TO WKS-IT
038600     PERFORM 330-CALCULA-CODIGO-COLOR
038700     PERFORM 340-CALCULA-STOCK-VARIANTE
038800     ADD 1 TO WKS-VAR-SEC
038900     INITIALIZE REG-PDVARS
039000     MOVE WKS-VAR-SEC     TO VAR-ID     OF REG-PDVARS
039100     MOVE WKS-PRD-SEC     TO VAR-PRD-ID OF REG-PDVARS
039200     STRING SOL-SKU-BASE DELIMITED BY SPACE
039300            '-'          DELIMITED BY SIZE
039400            WKS-COLOR-COD2 DELIMITED BY SIZE
039500            '-'          DELIMITED BY SIZE
039600            WTI-VALOR (IX-TALLA-IND) DELIMITED BY SPACE
039700            INTO VAR-SKU OF REG-PDVARS
039800     MOVE SOL-COLOR (WKS-IC) TO VAR-COLOR OF REG-PDVARS
039900     MOVE WTI-VALOR (IX-TALLA-IND) TO VAR-TALLA OF REG-PDVARS
040000     MOVE SOL-PRECIO      TO VAR-PRECIO OF REG-PDVARS
040100     MOVE WKS-STOCK-ASIGNADO TO VAR-STOCK OF REG-PDVARS
040200     WRITE REG-PDVARS
040300     ADD 1 TO WKS-VAR-GENERADAS.
040400 320-RECORRE-TALLA-E. EXIT.
040500
040600*--> PRIMEROS 2 CARACTERES DEL COLOR EN MAYUSCULAS (EL COLOR    *
040700*    COMPLETO SI ES MAS CORTO) - BPM 4488                       *
040800 330-CALCULA-CODIGO-COLOR SECTION.
040900     MOVE SPACES TO WKS-COLOR-COD2
041000     IF SOL-COLOR (WKS-IC) (2:1) = SPACE
041100        MOVE SOL-COLOR (WKS-IC) (1:1) TO WKS-COLOR-COD2
041200     ELSE
041300        MOVE SOL-COLOR (WKS-IC) (1:2) TO WKS-COLOR-COD2
041400     END-IF
041500     INSPECT WKS-COLOR-COD2
041600             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
041700                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
041800 330-CALCULA-CODIGO-COLOR-E. EXIT.
041900
042000*--> SI HAY MAPA DE STOCK POR VARIANTE, USA LA CANTIDAD DE ESA  *
042100*    LLAVE (0 SI NO ESTA); SI NO HAY MAPA, REPARTE EL STOCK     *
042200*    TOTAL EN PARTES IGUALES, TRUNCADO (BPM 5210)               *
042300 340-CALCULA-STOCK-VARIANTE SECTION.
042400     MOVE 0 TO WKS-HAY-MAPA-STOCK
042500     PERFORM 341-VERIFICA-MAPA VARYING WKS-I FROM 1 BY 1
042600             UNTIL WKS-I > 100
042700     IF HAY-MAPA-STOCK
042800        STRING SOL-COLOR (WKS-IC) DELIMITED BY SPACE
042900               '-'                DELIMITED BY SIZE
043000               WTI-VALOR (IX-TALLA-IND) DELIMITED BY SPACE
043100               INTO WKS-LLAVE-STOCK
043200        MOVE ZEROES TO WKS-STOCK-ASIGNADO
043300        PERFORM 342-BUSCA-STOCK-MAPA VARYING WKS-I FROM 1 BY 1
043400                UNTIL WKS-I > 100
043500     ELSE
043600        COMPUTE WKS-STOCK-ASIGNADO =
043700                SOL-STOCK-TOTAL /
043800                (WKS-CANT-COLORES * WKS-CANT-TALLAS-IND)
043900     END-IF.
044000 340-CALCULA-STOCK-VARIANTE-E. EXIT.
044100
044200 341-VERIFICA-MAPA SECTION.
044300     IF SOL-VSTOCK-LLAVE (WKS-I) NOT = SPACES
044400        MOVE 1 TO WKS-HAY-MAPA-STOCK
044500     END-IF.
044600 341-VERIFICA-MAPA-E. EXIT.
044700
044800 342-BUSCA-STOCK-MAPA SECTION.
044900     IF SOL-VSTOCK-LLAVE (WKS-I) = WKS-LLAVE-STOCK
045000        MOVE SOL-VSTOCK-CANT (WKS-I) TO WKS-STOCK-ASIGNADO
045100     END-IF.
045200 342-BUSCA-STOCK-MAPA-E. EXIT.
045300
045400******************************************************************
045500 900-CIERRA-ARCHIVOS SECTION.
045600******************************************************************
045700     CLOSE PDSOLE PDPRDE PDPRDS PDVARE PDVARS.
045800 900-CIERRA-ARCHIVOS-E. EXIT.
045810
045820*--> BPM 7071: MENSAJE DE CIERRE DEL GENERADOR DE VARIANTES
045830 905-FIN-PROCESO SECTION.
045840     ACCEPT WKS-HORA-PROCESO FROM TIME
045850     DISPLAY '>>> FIN PDGEN100 - HORA ' WKS-HORA-PROCESO
045860             ' SOLICITUDES RECHAZADAS: ' WKS-CANT-RECHAZADAS
045870             UPON CONSOLE.
045880 905-FIN-PROCESO-E. EXIT.
