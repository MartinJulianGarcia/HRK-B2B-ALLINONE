000100******************************************************************
000200* COPY        : PDPRD01                                          *
000300* DESCRIPCION : LAYOUT MAESTRO DE PRODUCTOS (HRK)                *
000400* PROGRAMADOR : E. RAMIREZ (PEDR)                                *
000500* FECHA       : 03/02/2025                                       *
000600******************************************************************
000700*           H I S T O R I A L   D E L   L A Y O U T              *
000800******************************************************************
000900* 10/02/1990 CAB  BPM 7002 - VERSION INICIAL: ID, NOMBRE, SKU,   *
001000*                  CATEGORIA Y TIPO.                             *
001100* 07/07/1993 CAB  BPM 7039 - SE AGREGA EL BLOQUE DE PROVEEDOR    *
001200*                  (CODIGO, RAZON SOCIAL, PLAZO DE ENTREGA).     *
001300* 15/09/1997 MRF  BPM 7055 - SE AGREGA EL DEPOSITO DE ORIGEN Y   *
001400*                  EL PORCENTAJE DE COMISION DEL VENDEDOR.       *
001500* 30/06/2006 SVH  BPM 7071 - SE AGREGA EL BLOQUE DE AUDITORIA    *
001600*                  COMUN A TODOS LOS MAESTROS DEL SISTEMA.       *
001700* 12/02/2025 PEDR BPM 4488-R1 - SIN CAMBIOS DE LAYOUT; SE DEJA   *
001800*                  CONSTANCIA DE LA REVISION GENERAL HRK.        *
001900******************************************************************
002000 01  REG-PDPRD.
002100     05  PRD-ID                PIC 9(06).
002200     05  PRD-NOMBRE            PIC X(30).
002300     05  PRD-SKU-BASE          PIC X(10).
002400     05  PRD-CATEGORIA         PIC X(10).
002500     05  PRD-TIPO              PIC X(10).
002600     05  PRD-PROVEEDOR.
002700         10  PRD-PROV-CODIGO   PIC 9(05).
002800         10  PRD-PROV-RAZON    PIC X(30).
002900         10  PRD-PROV-PLAZO-ENT PIC 9(03).
003000         10  FILLER            PIC X(05).
003100     05  PRD-DEPOSITO-ORIGEN   PIC X(04).
003200     05  PRD-PORC-COMISION     PIC 9(02)V99.
003300     05  PRD-AUDITORIA.
003400         10  PRD-FECHA-ALTA        PIC 9(08).
003500         10  PRD-FECHA-ULT-ACTUAL  PIC 9(08).
003600         10  PRD-USR-ULT-ACTUAL    PIC X(08).
003700         10  PRD-PROGRAMA-ORIGEN   PIC X(08).
003800         10  FILLER                PIC X(06).
003900     05  FILLER                PIC X(08).
