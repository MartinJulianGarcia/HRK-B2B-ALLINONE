000100******************************************************************
000200* COPY        : PDMOV01                                          *
000300* DESCRIPCION : LAYOUT DE BITACORA DE MOVIMIENTOS DE STOCK - HRK *
000400*             : ARCHIVO SOLO DE ALTAS (APPEND-ONLY)              *
000500* PROGRAMADOR : E. RAMIREZ (PEDR)                                *
000600* FECHA       : 03/02/2025                                       *
000700******************************************************************
000800*           H I S T O R I A L   D E L   L A Y O U T              *
000900******************************************************************
001000* 03/03/1987 PEDR BPM 4471 - VERSION INICIAL: ID, VARIANTE,      *
001100*                  PEDIDO, RENGLON, TIPO, CANTIDAD Y FECHA.      *
001200* 17/11/1991 CAB  BPM 4601 - SE AGREGAN LOS TIPOS DE DEVOLUCION  *
001300*                  APTA (DE) Y SCRAP (SC).                       *
001400* 19/09/1996 MRF  BPM 7049 - SE AGREGA EL DEPOSITO Y EL USUARIO  *
001500*                  RESPONSABLE DEL MOVIMIENTO.                   *
001600* 30/06/2006 SVH  BPM 7071 - SE AGREGA EL BLOQUE DE AUDITORIA    *
001700*                  COMUN A TODOS LOS MAESTROS DEL SISTEMA.       *
001800* 12/02/2025 PEDR BPM 4471-R2 - SIN CAMBIOS DE LAYOUT; SE DEJA   *
001900*                  CONSTANCIA DE LA REVISION GENERAL HRK.        *
002000******************************************************************
002100 01  REG-PDMOV.
002200     05  MOV-ID                PIC 9(06).
002300     05  MOV-VAR-ID            PIC 9(06).
002400     05  MOV-PED-ID            PIC 9(06).
002500     05  MOV-DET-ID            PIC 9(06).
002600     05  MOV-TIPO              PIC X(02).
002700         88  MOV-BAJA-POR-VENTA          VALUE 'BP'.
002800         88  MOV-REVERSO-ANULACION       VALUE 'RA'.
002900         88  MOV-DEVOLUCION-APTA         VALUE 'DE'.
003000         88  MOV-SCRAP                   VALUE 'SC'.
003100         88  MOV-AJUSTE-POSITIVO         VALUE 'AP'.
003200         88  MOV-AJUSTE-NEGATIVO         VALUE 'AN'.
003300     05  MOV-CANTIDAD          PIC S9(05).
003400     05  MOV-FECHA             PIC 9(08).
003500     05  MOV-ORIGEN.
003600         10  MOV-DEPOSITO      PIC X(04).
003700         10  MOV-USR-RESPONSABLE PIC X(08).
003800         10  FILLER            PIC X(03).
003900     05  MOV-PROGRAMA-ORIGEN   PIC X(08).
004000     05  FILLER                PIC X(06).
