000100******************************************************************
000200* COPY        : PDCLI01                                          *
000300* DESCRIPCION : LAYOUT MAESTRO DE CLIENTES MAYORISTAS (HRK)      *
000400* PROGRAMADOR : E. RAMIREZ (PEDR)                                *
000500* FECHA       : 03/02/2025                                       *
000600******************************************************************
000700*           H I S T O R I A L   D E L   L A Y O U T              *
000800******************************************************************
000900* 03/02/1988 PEDR BPM 7001 - VERSION INICIAL: ID, NOMBRE, CUIT,  *
001000*                  EMAIL Y ESTADO.                               *
001100* 14/05/1990 CAB  BPM 7014 - SE AGREGA EL BLOQUE DE DOMICILIO Y  *
001200*                  TELEFONO PARA LA HOJA DE REPARTO.             *
001300* 09/03/1994 MRF  BPM 7038 - SE AGREGA SUCURSAL, VENDEDOR Y      *
001400*                  CATEGORIA COMERCIAL DEL CLIENTE.              *
001500* 21/08/1999 JLQ  BPM 7052 - SE AGREGA LIMITE DE CREDITO Y SALDO *
001600*                  DE CUENTA CORRIENTE (BPM DE COBRANZAS).       *
001700* 30/06/2006 SVH  BPM 7071 - SE AGREGA EL BLOQUE DE AUDITORIA    *
001800*                  (ALTA/ULTIMA ACTUALIZACION/USUARIO/PROGRAMA)  *
001900*                  COMUN A TODOS LOS MAESTROS DEL SISTEMA.       *
002000* 12/02/2025 PEDR BPM 4471-R2 - SIN CAMBIOS DE LAYOUT; SE DEJA   *
002100*                  CONSTANCIA DE LA REVISION GENERAL HRK.        *
002200******************************************************************
002300 01  REG-PDCLI.
002400     05  CLI-ID                PIC 9(06).
002500     05  CLI-NOMBRE            PIC X(40).
002600     05  CLI-CUIT              PIC X(11).
002700     05  CLI-EMAIL             PIC X(40).
002800     05  CLI-ACTIVO            PIC X(01).
002900         88  CLI-ES-ACTIVO               VALUE 'Y'.
003000         88  CLI-ES-INACTIVO             VALUE 'N'.
003100     05  CLI-DOMICILIO.
003200         10  CLI-DIR-CALLE     PIC X(30).
003300         10  CLI-DIR-NUMERO    PIC X(06).
003400         10  CLI-DIR-LOCALIDAD PIC X(20).
003500         10  CLI-DIR-PROVINCIA PIC X(20).
003600         10  CLI-DIR-CPOSTAL   PIC X(08).
003700         10  FILLER            PIC X(04).
003800     05  CLI-TELEFONO          PIC X(15).
003900     05  CLI-DATOS-COMERC.
004000         10  CLI-SUCURSAL      PIC X(04).
004100         10  CLI-VENDEDOR      PIC 9(04).
004200         10  CLI-CATEGORIA     PIC X(01).
004300             88  CLI-CATEG-PREFERENCIAL    VALUE 'A'.
004400             88  CLI-CATEG-REGULAR         VALUE 'B'.
004500             88  CLI-CATEG-OCASIONAL       VALUE 'C'.
004600         10  CLI-LIMITE-CREDITO PIC S9(09)V99.
004700         10  CLI-SALDO-CTA-CTE  PIC S9(09)V99.
004800         10  FILLER            PIC X(03).
004900     05  CLI-AUDITORIA.
005000         10  CLI-FECHA-ALTA        PIC 9(08).
005100         10  CLI-FECHA-ULT-COMPRA  PIC 9(08).
005200         10  CLI-FECHA-ULT-ACTUAL  PIC 9(08).
005300         10  CLI-USR-ULT-ACTUAL    PIC X(08).
005400         10  CLI-PROGRAMA-ORIGEN   PIC X(08).
005500         10  FILLER                PIC X(06).
005600     05  FILLER                PIC X(10).
